000100*****************************************************************
000200*  ODCVADR.DD.CBL                                               *
000300*  STREET ADDRESS RECORD - CARRIES THE PARSED ZIP CODE USED BY  *
000400*  THE NEIGHBORHOOD OCCUPANCY LOOKUP (SEE ODCVNBR.DD.CBL).      *
000500*-----------------------------------------------------------------
000600* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT                    *
000700* 2024-05-11 RJP  REQ 88188 - AD-ZIP BROKEN OUT AS ITS OWN      *
000800*                 FIELD, WAS EMBEDDED IN AD-MAIN-ADDRESS ONLY   *
000900*-----------------------------------------------------------------
001000 01  AD-ADDRESS-REC.
001100     05  AD-BBL                         PIC 9(10).
001200     05  AD-MAIN-ADDRESS                PIC X(60).
001300     05  AD-MAIN-ADDRESS-R REDEFINES AD-MAIN-ADDRESS.
001400         10  AD-STREET-PART             PIC X(30).
001500         10  AD-CITY-STATE-ZIP          PIC X(30).
001600     05  AD-ZIP                         PIC 9(5).
001700     05  FILLER                         PIC X(5).
