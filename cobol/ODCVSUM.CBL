000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ODCVSUM.
000120 AUTHOR.        T S MORALES.
000130 INSTALLATION.  DATA CENTER - EAST.
000140 DATE-WRITTEN.  03/02/23.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  ODCVSUM - PORTFOLIO SUMMARY REPORT GENERATOR                 *
000190*  SECOND PASS OVER THE RANKED WORK FILE (ODCVNBR.DD.CBL, BUILT *
000200*  BY ODCVRANK).  RE-DERIVES OCCUPANCY, BAS STATUS, ADJUSTED    *
000210*  SAVINGS AND 2026 PENALTY FOR EACH RANKED BUILDING, BUFFERS   *
000220*  ONE RANKING-LINE PER BUILDING, ACCUMULATES PORTFOLIO-WIDE    *
000230*  TOTALS AND PER-OWNER COUNTS, THEN WRITES THE SUMMARY REPORT: *
000240*  HEADER TOTALS, TOP-3 OWNER BLOCK, RANKING TABLE, GRAND TOTAL.*
000250*  USES THE SAME TABLE-LOAD-AND-PROBE TECHNIQUE AS ODCVDET -    *
000260*  ADDRESS/BUILDING/SYSTEM/LL97 ARE LOADED ONCE AT START-UP AND *
000270*  SEARCHED BY BBL.  A LOOKUP MISS NEVER ABENDS THE RUN.        *
000280*-----------------------------------------------------------------
000290*  C H A N G E   L O G                                          *
000300*-----------------------------------------------------------------
000310* 03/02/23 TSM  REQ 88106 - INITIAL VERSION, HEADER TOTALS AND  *
000320*               THE RANKING TABLE ONLY                          *
000330* 03/21/23 TSM  REQ 88118 - ADDED BAS-READY AND URGENT COUNTS   *
000340*               TO THE HEADER TOTALS LINE                       *
000350* 07/12/23 RJP  REQ 88233 - ADDED THE TOP-3 PORTFOLIO OWNER     *
000360*               BLOCK, OWNERS RANKED BY BUILDING COUNT          *
000370* 11/14/23 TSM  REQ 88279 - REBUILT THE OCCUPANCY LOOKUP HERE   *
000380*               AGAINST ODCVDET'S OWN TABLE, THE TWO HAD DRIFTED*
000390*               OUT OF SYNC ON THE DEFAULT-ENTRY RATE           *
000400* 02/06/24 TSM  REQ 88412 - ADDED LOW/HIGH OCCUPANCY BAND       *
000410*               COUNTS TO THE HEADER TOTALS                     *
000420* 06/21/24 RJP  REQ 88231 - RAISED ALL LOOKUP TABLES TO 3000    *
000430*               ENTRIES TO MATCH THE ODCVRANK TABLE SIZE        *
000440* 03/04/25 TSM  REQ 88499 - ADDED SAVINGS-TIER CODE AND URGENT  *
000450*               FLAG TO EACH RANKING-LINE PER FINANCE REQUEST   *
000460* 05/06/25 TSM  REQ 88560 - SWITCHED TO THE SHARED SR- PRINT-   *
000470*               LINE LAYOUTS IN ODCVRPT.DD.CBL                  *
000480* 07/22/25 RJP  REQ 88577 - RANKING-LINE BAS COLUMN SHOWED      *
000490*               'BAS Rdy' FOR A BAS BUILDING - SHOULD BE 'BAS'  *
000500*               PER THE REPORT LAYOUT, CHANGED IN 450-LOOKUP-   *
000510*               SYSTEM                                          *
000520* 08/01/25 TSM  REQ 88591 - MOVED THE SWITCH AND COUNTER        *
000530*               SCALARS OFF THE WS-SWITCHES/WS-COUNTERS GROUPS  *
000540*               ONTO 77-LEVELS PER STANDARDS, NO LOGIC CHANGE   *
000550*-----------------------------------------------------------------
000560 ENVIRONMENT DIVISION.
000570*
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     CONSOLE IS CRT
000610     C01 IS TOP-OF-FORM
000620     CLASS NUMERIC-BBL IS '0' THRU '9'.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT RANKED-FILE   ASSIGN TO RANKFILE
000660            ORGANIZATION RECORD SEQUENTIAL.
000670     SELECT ADDRESS-FILE  ASSIGN TO ADDRESS
000680            ORGANIZATION RECORD SEQUENTIAL.
000690     SELECT BUILDING-FILE ASSIGN TO BUILDING
000700            ORGANIZATION RECORD SEQUENTIAL.
000710     SELECT SYSTEM-FILE   ASSIGN TO BASFILE
000720            ORGANIZATION RECORD SEQUENTIAL.
000730     SELECT LL97-FILE     ASSIGN TO LL97
000740            ORGANIZATION RECORD SEQUENTIAL.
000750     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
000760            ORGANIZATION LINE SEQUENTIAL.
000770*
000780 DATA DIVISION.
000790*
000800 FILE SECTION.
000810*
000820 FD  RANKED-FILE
000830     RECORD CONTAINS 120 CHARACTERS
000840     LABEL RECORDS ARE STANDARD
000850     DATA RECORD IS RK-RANK-REC.
000860     COPY 'ODCVNBR.DD.CBL'.
000870*
000880 FD  ADDRESS-FILE
000890     RECORD CONTAINS 80 CHARACTERS
000900     LABEL RECORDS ARE STANDARD
000910     DATA RECORD IS AD-ADDRESS-REC.
000920     COPY 'ODCVADR.DD.CBL'.
000930*
000940 FD  BUILDING-FILE
000950     RECORD CONTAINS 180 CHARACTERS
000960     LABEL RECORDS ARE STANDARD
000970     DATA RECORD IS BL-BUILDING-REC.
000980     COPY 'ODCVBLD.DD.CBL'.
000990*
001000 FD  SYSTEM-FILE
001010     RECORD CONTAINS 16 CHARACTERS
001020     LABEL RECORDS ARE STANDARD
001030     DATA RECORD IS SY-SYSTEM-REC.
001040     COPY 'ODCVSYS.DD.CBL'.
001050*
001060 FD  LL97-FILE
001070     RECORD CONTAINS 80 CHARACTERS
001080     LABEL RECORDS ARE STANDARD
001090     DATA RECORD IS LL-LL97-REC.
001100     COPY 'ODCVLL9.DD.CBL'.
001110*
001120 FD  SUMMARY-REPORT
001130     RECORD CONTAINS 132 CHARACTERS
001140     LABEL RECORDS ARE OMITTED
001150     DATA RECORD IS SR-PRINT-LINE.
001160 01  SR-PRINT-LINE               PIC X(132).
001170*
001180 WORKING-STORAGE SECTION.
001190*
001200 COPY 'ODCVNOC.DD.CBL'.
001210 COPY 'ODCVRPT.DD.CBL'.
001220*
001230*    SWITCHES AND COUNTERS STAND ALONE AS 77-LEVELS - NEITHER IS
001240*    PART OF A RECORD OR A TABLE ENTRY, SO NEITHER NEEDS A GROUP.
001250 77  EOF-SW                     PIC 9(1)   VALUE 0.
001260 77  WS-FOUND-SW                PIC 9(1)   VALUE 0.
001270     88  WS-LOOKUP-FOUND        VALUE 1.
001280 77  WS-OWNER-FOUND-SW          PIC 9(1)   VALUE 0.
001290     88  WS-OWNER-MATCHED       VALUE 1.
001300*
001310 77  WS-BLDG-COUNT              PIC 9(5)   COMP VALUE 0.
001320 77  WS-LOAD-IDX                PIC 9(5)   COMP VALUE 0.
001330 77  WS-COL-SUB                 PIC 9(2)   COMP VALUE 0.
001340 77  WS-RANK-COUNT              PIC 9(5)   COMP VALUE 0.
001350 77  WS-OWN-COUNT               PIC 9(4)   COMP VALUE 0.
001360 77  WS-TOP-SUB                 PIC 9(1)   COMP VALUE 0.
001370 77  WS-BEST-IDX                PIC 9(4)   COMP VALUE 0.
001380 77  WS-BEST-COUNT              PIC 9(4)   COMP VALUE 0.
001390 77  WB-NB-SUB                  PIC 9(2)   COMP VALUE 0.
001400*
001410*    TABLE-LOAD AREAS - THE SAME FOUR SIDE FILES ODCVDET PROBES,
001420*    LOADED ONCE AT START-UP AND SEARCHED BY BBL PER BUILDING.
001430*    THE SUMMARY DOES NOT NEED ENERGY/OFFICE/HVAC/IAQ.
001440*
001450 01  WS-ADR-TABLE.
001460     05  WS-ADR-COUNT               PIC 9(5)   COMP VALUE 0.
001470     05  AT-ENTRY OCCURS 3000 TIMES INDEXED BY AT-IDX.
001480         10  AT-BBL                 PIC 9(10).
001490         10  AT-MAIN-ADDRESS        PIC X(60).
001500         10  AT-ADDR-R REDEFINES AT-MAIN-ADDRESS.
001510             15  AT-STREET-PART     PIC X(30).
001520             15  AT-CITY-STATE-ZIP  PIC X(30).
001530         10  AT-ZIP                 PIC 9(5).
001540*
001550 01  WS-BLD-TABLE.
001560     05  WS-BLD-COUNT               PIC 9(5)   COMP VALUE 0.
001570     05  BT-ENTRY OCCURS 3000 TIMES INDEXED BY BT-IDX.
001580         10  BT-BBL                 PIC 9(10).
001590         10  BT-OWNER-NAME          PIC X(40).
001600         10  BT-PROPERTY-MANAGER    PIC X(40).
001610*
001620 01  WS-SYS-TABLE.
001630     05  WS-SYS-COUNT               PIC 9(5)   COMP VALUE 0.
001640     05  YT-ENTRY OCCURS 3000 TIMES INDEXED BY YT-IDX.
001650         10  YT-BBL                 PIC 9(10).
001660         10  YT-HAS-BAS             PIC X(3).
001670*
001680 01  WS-LL9-TABLE.
001690     05  WS-LL9-COUNT               PIC 9(5)   COMP VALUE 0.
001700     05  LT-ENTRY OCCURS 3000 TIMES INDEXED BY LT-IDX.
001710         10  LT-BBL                 PIC 9(10).
001720         10  LT-PENALTY-2026        PIC 9(9)V9(2).
001730*
001740*    PER-BUILDING WORK AREA, REBUILT FOR EACH RANKED RECORD.
001750*
001760 01  WS-BUILDING-WORK.
001770     05  WB-BBL                     PIC 9(10).
001780     05  WB-BBL-R REDEFINES WB-BBL.
001790         10  WB-BOROUGH             PIC 9(1).
001800         10  WB-BLOCK               PIC 9(5).
001810         10  WB-LOT                 PIC 9(4).
001820     05  WB-STREET-ADDR             PIC X(30).
001830     05  WB-ZIP                     PIC 9(5).
001840     05  WB-OWNER-NAME              PIC X(40).
001850     05  WB-PROPERTY-MANAGER        PIC X(40).
001860     05  WB-HAS-BAS                 PIC X(3).
001870         88  WB-BAS-YES             VALUE 'YES'.
001880         88  WB-BAS-NO              VALUE 'NO '.
001890     05  WB-BAS-DISPLAY             PIC X(7).
001900     05  WB-PENALTY-2026            PIC 9(9)V9(2).
001910*
001920 01  WS-NEIGHBORHOOD-WORK.
001930     05  NW-RATE                    PIC 9(3).
001940     05  NW-RATE-R REDEFINES NW-RATE.
001950         10  NW-RATE-HUNDREDS       PIC 9(1).
001960         10  NW-RATE-TENS-UNITS     PIC 9(2).
001970*
001980 01  WS-SAVINGS-WORK.
001990     05  SW-BASE-SAVINGS            PIC 9(9)V9(2).
002000     05  SW-ADJ-SAVINGS             PIC 9(9)V9(2).
002010     05  SW-MULTIPLIER              PIC 9(1)V9(1).
002020     05  SW-TIER                    PIC X(6).
002030     05  SW-URGENT                  PIC X(1).
002040*
002050*    RANKING-LINE BUFFER - ONE ENTRY PER BUILDING, FILLED DURING
002060*    THE RANKED-FILE PASS AND RE-READ TO PRINT THE TABLE AFTER
002070*    THE HEADER/TOP-3 BLOCKS, SINCE THOSE NEED PORTFOLIO TOTALS
002080*    THAT ARE ONLY COMPLETE ONCE THE PASS IS FINISHED.
002090*
002100 01  WS-RANK-TABLE.
002110     05  WR-ENTRY OCCURS 3000 TIMES INDEXED BY WR-IDX.
002120         10  WR-RANK                PIC 9(4).
002130         10  WR-BBL                 PIC 9(10).
002140         10  WR-ADDRESS             PIC X(30).
002150         10  WR-OWNER               PIC X(25).
002160         10  WR-MANAGER             PIC X(25).
002170         10  WR-SAVINGS             PIC 9(9)V9(2).
002180         10  WR-SCORE               PIC 9(3)V9(1).
002190         10  WR-BAS                 PIC X(7).
002200         10  WR-TIER                PIC X(6).
002210         10  WR-URGENT              PIC X(1).
002220*
002230*    PORTFOLIO-LEVEL ACCUMULATORS, TOTALLED ACROSS THE FULL PASS.
002240*
002250 01  WS-TOTALS-WORK.
002260     05  WT-TOTAL-SAVINGS           PIC 9(11)V9(2) VALUE 0.
002270     05  WT-BAS-READY-COUNT         PIC 9(5)   COMP VALUE 0.
002280     05  WT-URGENT-COUNT            PIC 9(5)   COMP VALUE 0.
002290     05  WT-URGENT-PENALTY-TOTAL    PIC 9(11)V9(2) VALUE 0.
002300     05  WT-OCC-RATE-TOTAL          PIC 9(9)   COMP VALUE 0.
002310     05  WT-LOW-OCC-COUNT           PIC 9(5)   COMP VALUE 0.
002320     05  WT-HIGH-OCC-COUNT          PIC 9(5)   COMP VALUE 0.
002330     05  WT-AVG-OCC-RATE            PIC 9(3)V9(1).
002340*
002350*    PER-OWNER PORTFOLIO COUNTS - SEARCHED LINEARLY BY NAME,
002360*    FIRST-SEEN ORDER PRESERVED FOR THE TOP-3 TIEBREAK RULE.
002370*
002380 01  WS-OWNER-TABLE.
002390     05  OW-ENTRY OCCURS 500 TIMES INDEXED BY OW-IDX.
002400         10  OW-NAME                PIC X(40).
002410         10  OW-BLDG-COUNT          PIC 9(5)   COMP.
002420         10  OW-SAVINGS-TOTAL       PIC 9(11)V9(2).
002430         10  OW-PICKED-SW           PIC 9(1).
002440             88  OW-ALREADY-PICKED  VALUE 1.
002450*
002460 01  WS-TOP3-TABLE.
002470     05  TP-ENTRY OCCURS 3 TIMES INDEXED BY TP-IDX.
002480         10  TP-OWNER               PIC X(40).
002490         10  TP-COUNT               PIC 9(5)   COMP.
002500         10  TP-SAVINGS             PIC 9(11)V9(2).
002510*
002520 01  WS-NEIGHBORHOOD-TOTALS.
002530     05  NB-ENTRY OCCURS 9 TIMES INDEXED BY NB-IDX.
002540         10  NB-BLDG-COUNT          PIC 9(5)   COMP VALUE 0.
002550         10  NB-SAVINGS-TOTAL       PIC 9(11)V9(2) VALUE 0.
002560*
002570*    CONTINUES THE STATEMENT STARTED ABOVE.
002580 PROCEDURE DIVISION.
002590*
002600 100-MAIN-LINE.
002610*    HANDLES THE 100-MAIN-LINE STEP OF THE RUN.
002620*    ENTERED ONCE PER CALL FROM ITS PERFORM.
002630*    DISPLAYS A RUN-TIME MESSAGE.
002640     DISPLAY SPACES UPON CRT.
002650*    DISPLAYS A RUN-TIME MESSAGE.
002660     DISPLAY '* * * * *  B E G I N   O D C V S U M' UPON CRT.
002670*    INVOKES 200-LOAD-ADDRESSES.
002680*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002690     PERFORM 200-LOAD-ADDRESSES.
002700*    INVOKES 210-LOAD-BUILDINGS.
002710*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002720     PERFORM 210-LOAD-BUILDINGS.
002730*    INVOKES 220-LOAD-SYSTEMS.
002740*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002750     PERFORM 220-LOAD-SYSTEMS.
002760*    INVOKES 230-LOAD-LL97.
002770*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002780     PERFORM 230-LOAD-LL97.
002790*    OPENS INPUT.
002800     OPEN INPUT  RANKED-FILE.
002810*    OPENS OUTPUT.
002820     OPEN OUTPUT SUMMARY-REPORT.
002830*    INVOKES 300-READ-RANKED.
002840*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002850     PERFORM 300-READ-RANKED.
002860*    INVOKES 400-MAIN.
002870*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002880     PERFORM 400-MAIN THRU 400-MAIN-EXIT
002890*    SETS THE LOOP CONTROL CONDITION.
002900         UNTIL EOF-SW = 1.
002910*    INVOKES 480-CALC-AVG-OCCUPANCY.
002920*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002930     PERFORM 480-CALC-AVG-OCCUPANCY.
002940*    INVOKES 700-SELECT-TOP3.
002950*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002960     PERFORM 700-SELECT-TOP3.
002970*    INVOKES 800-WRITE-SUMMARY.
002980*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002990     PERFORM 800-WRITE-SUMMARY.
003000*    INVOKES 900-END-RTN.
003010*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003020     PERFORM 900-END-RTN.
003030*
003040*----------------------------------------------------------------
003050*    200-SERIES - SIDE-FILE TABLE LOADS, SAME READ-AHEAD IDIOM
003060*    ODCVDET AND ODCVRANK USE FOR THEIR OWN INTAKE PASSES.
003070*----------------------------------------------------------------
003080*
003090 200-LOAD-ADDRESSES.
003100*    HANDLES THE 200-LOAD-ADDRESSES STEP OF THE RUN.
003110*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003120*    OPENS INPUT.
003130     OPEN INPUT ADDRESS-FILE.
003140*    STORES 0 IN WS-FOUND-SW.
003150     MOVE 0 TO WS-FOUND-SW.
003160*    INVOKES 201-READ-ADDRESS.
003170*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003180     PERFORM 201-READ-ADDRESS.
003190*    INVOKES 202-STORE-ADDRESS.
003200*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003210     PERFORM 202-STORE-ADDRESS THRU 202-STORE-ADDRESS-EXIT
003220*    SETS THE LOOP CONTROL CONDITION.
003230         UNTIL WS-FOUND-SW = 1.
003240*    CLOSES ADDRESS-FILE.
003250     CLOSE ADDRESS-FILE.
003260*
003270 201-READ-ADDRESS.
003280*    HANDLES THE 201-READ-ADDRESS STEP OF THE RUN.
003290*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003300*    READS THE NEXT ADDRESS-FILE RECORD.
003310     READ ADDRESS-FILE AT END MOVE 1 TO WS-FOUND-SW.
003320*
003330 202-STORE-ADDRESS.
003340*    HANDLES THE 202-STORE-ADDRESS STEP OF THE RUN.
003350*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003360*    ADDS 1 INTO WS-ADR-COUNT.
003370     ADD 1 TO WS-ADR-COUNT.
003380*    SETS AT-IDX.
003390     SET AT-IDX TO WS-ADR-COUNT.
003400*    STORES AD-BBL IN AT-BBL.
003410     MOVE AD-BBL          TO AT-BBL (AT-IDX).
003420*    STORES AD-MAIN-ADDRESS IN AT-MAIN-ADDRESS.
003430     MOVE AD-MAIN-ADDRESS TO AT-MAIN-ADDRESS (AT-IDX).
003440*    STORES AD-ZIP IN AT-ZIP.
003450     MOVE AD-ZIP          TO AT-ZIP (AT-IDX).
003460*    INVOKES 201-READ-ADDRESS.
003470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003480     PERFORM 201-READ-ADDRESS.
003490 202-STORE-ADDRESS-EXIT.
003500*    RETURNS CONTROL TO WHATEVER PERFORMED 202-STORE-ADDRESS.
003510*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
003520*    MARKS THE THRU-RANGE END POINT.
003530     EXIT.
003540*
003550 210-LOAD-BUILDINGS.
003560*    HANDLES THE 210-LOAD-BUILDINGS STEP OF THE RUN.
003570*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003580*    OPENS INPUT.
003590     OPEN INPUT BUILDING-FILE.
003600*    STORES 0 IN WS-FOUND-SW.
003610     MOVE 0 TO WS-FOUND-SW.
003620*    INVOKES 211-READ-BUILDING.
003630*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003640     PERFORM 211-READ-BUILDING.
003650*    INVOKES 212-STORE-BUILDING.
003660*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003670     PERFORM 212-STORE-BUILDING THRU 212-STORE-BUILDING-EXIT
003680*    SETS THE LOOP CONTROL CONDITION.
003690         UNTIL WS-FOUND-SW = 1.
003700*    CLOSES BUILDING-FILE.
003710     CLOSE BUILDING-FILE.
003720*
003730 211-READ-BUILDING.
003740*    HANDLES THE 211-READ-BUILDING STEP OF THE RUN.
003750*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003760*    READS THE NEXT BUILDING-FILE RECORD.
003770     READ BUILDING-FILE AT END MOVE 1 TO WS-FOUND-SW.
003780*
003790 212-STORE-BUILDING.
003800*    HANDLES THE 212-STORE-BUILDING STEP OF THE RUN.
003810*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003820*    ADDS 1 INTO WS-BLD-COUNT.
003830     ADD 1 TO WS-BLD-COUNT.
003840*    SETS BT-IDX.
003850     SET BT-IDX TO WS-BLD-COUNT.
003860*    STORES BL-BBL IN BT-BBL.
003870     MOVE BL-BBL               TO BT-BBL (BT-IDX).
003880*    STORES BL-OWNER-NAME IN BT-OWNER-NAME.
003890     MOVE BL-OWNER-NAME        TO BT-OWNER-NAME (BT-IDX).
003900*    STORES BL-PROPERTY-MANAGER IN BT-PROPERTY-MANAGER.
003910     MOVE BL-PROPERTY-MANAGER  TO BT-PROPERTY-MANAGER (BT-IDX).
003920*    INVOKES 211-READ-BUILDING.
003930*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003940     PERFORM 211-READ-BUILDING.
003950 212-STORE-BUILDING-EXIT.
003960*    RETURNS CONTROL TO WHATEVER PERFORMED 212-STORE-BUILDING.
003970*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
003980*    MARKS THE THRU-RANGE END POINT.
003990     EXIT.
004000*
004010 220-LOAD-SYSTEMS.
004020*    HANDLES THE 220-LOAD-SYSTEMS STEP OF THE RUN.
004030*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004040*    OPENS INPUT.
004050     OPEN INPUT SYSTEM-FILE.
004060*    STORES 0 IN WS-FOUND-SW.
004070     MOVE 0 TO WS-FOUND-SW.
004080*    INVOKES 221-READ-SYSTEM.
004090*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004100     PERFORM 221-READ-SYSTEM.
004110*    INVOKES 222-STORE-SYSTEM.
004120*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004130     PERFORM 222-STORE-SYSTEM THRU 222-STORE-SYSTEM-EXIT
004140*    SETS THE LOOP CONTROL CONDITION.
004150         UNTIL WS-FOUND-SW = 1.
004160*    CLOSES SYSTEM-FILE.
004170     CLOSE SYSTEM-FILE.
004180*
004190 221-READ-SYSTEM.
004200*    HANDLES THE 221-READ-SYSTEM STEP OF THE RUN.
004210*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004220*    READS THE NEXT SYSTEM-FILE RECORD.
004230     READ SYSTEM-FILE AT END MOVE 1 TO WS-FOUND-SW.
004240*
004250 222-STORE-SYSTEM.
004260*    HANDLES THE 222-STORE-SYSTEM STEP OF THE RUN.
004270*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004280*    ADDS 1 INTO WS-SYS-COUNT.
004290     ADD 1 TO WS-SYS-COUNT.
004300*    SETS YT-IDX.
004310     SET YT-IDX TO WS-SYS-COUNT.
004320*    STORES SY-BBL IN YT-BBL.
004330     MOVE SY-BBL     TO YT-BBL (YT-IDX).
004340*    STORES SY-HAS-BAS IN YT-HAS-BAS.
004350     MOVE SY-HAS-BAS TO YT-HAS-BAS (YT-IDX).
004360*    INVOKES 221-READ-SYSTEM.
004370*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004380     PERFORM 221-READ-SYSTEM.
004390 222-STORE-SYSTEM-EXIT.
004400*    RETURNS CONTROL TO WHATEVER PERFORMED 222-STORE-SYSTEM.
004410*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
004420*    MARKS THE THRU-RANGE END POINT.
004430     EXIT.
004440*
004450 230-LOAD-LL97.
004460*    HANDLES THE 230-LOAD-LL97 STEP OF THE RUN.
004470*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004480*    OPENS INPUT.
004490     OPEN INPUT LL97-FILE.
004500*    STORES 0 IN WS-FOUND-SW.
004510     MOVE 0 TO WS-FOUND-SW.
004520*    INVOKES 231-READ-LL97.
004530*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004540     PERFORM 231-READ-LL97.
004550*    INVOKES 232-STORE-LL97.
004560*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004570     PERFORM 232-STORE-LL97 THRU 232-STORE-LL97-EXIT
004580*    SETS THE LOOP CONTROL CONDITION.
004590         UNTIL WS-FOUND-SW = 1.
004600*    CLOSES LL97-FILE.
004610     CLOSE LL97-FILE.
004620*    DEFAULT ROW - SENTINEL ENTRY RETURNED ON A LOOKUP MISS SO
004630*    THE PENALTY NEVER BORROWS A NEIGHBORING BUILDING'S FIGURE.
004640*    ADDS 1 INTO WS-LL9-COUNT.
004650     ADD 1 TO WS-LL9-COUNT.
004660*    SETS LT-IDX.
004670     SET LT-IDX TO WS-LL9-COUNT.
004680*    STORES 0 IN LT-BBL.
004690     MOVE 0     TO LT-BBL (LT-IDX).
004700*    STORES ZEROS IN LT-PENALTY-2026.
004710     MOVE ZEROS TO LT-PENALTY-2026 (LT-IDX).
004720*
004730 231-READ-LL97.
004740*    HANDLES THE 231-READ-LL97 STEP OF THE RUN.
004750*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004760*    READS THE NEXT LL97-FILE RECORD.
004770     READ LL97-FILE AT END MOVE 1 TO WS-FOUND-SW.
004780*
004790 232-STORE-LL97.
004800*    HANDLES THE 232-STORE-LL97 STEP OF THE RUN.
004810*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004820*    ADDS 1 INTO WS-LL9-COUNT.
004830     ADD 1 TO WS-LL9-COUNT.
004840*    SETS LT-IDX.
004850     SET LT-IDX TO WS-LL9-COUNT.
004860*    STORES LL-BBL IN LT-BBL.
004870     MOVE LL-BBL          TO LT-BBL (LT-IDX).
004880*    STORES LL-PENALTY-2026 IN LT-PENALTY-2026.
004890     MOVE LL-PENALTY-2026 TO LT-PENALTY-2026 (LT-IDX).
004900*    INVOKES 231-READ-LL97.
004910*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004920     PERFORM 231-READ-LL97.
004930 232-STORE-LL97-EXIT.
004940*    RETURNS CONTROL TO WHATEVER PERFORMED 232-STORE-LL97.
004950*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
004960*    MARKS THE THRU-RANGE END POINT.
004970     EXIT.
004980*
004990*----------------------------------------------------------------
005000*    300/400-SERIES - RANKED-FILE PASS.  PER BUILDING: LOOK UP
005010*    THE FOUR SIDE TABLES, RE-DERIVE U2/U3, BUFFER THE RANKING
005020*    ROW, AND ROLL THE PORTFOLIO ACCUMULATORS.
005030*----------------------------------------------------------------
005040*
005050 300-READ-RANKED.
005060*    HANDLES THE 300-READ-RANKED STEP OF THE RUN.
005070*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005080*    READS THE NEXT RANKED-FILE RECORD.
005090     READ RANKED-FILE AT END MOVE 1 TO EOF-SW.
005100*
005110 400-MAIN.
005120*    HANDLES THE 400-MAIN STEP OF THE RUN.
005130*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005140*    STORES RK-BBL IN WB-BBL.
005150     MOVE RK-BBL TO WB-BBL.
005160*    INVOKES 410-LOOKUP-ADDRESS.
005170*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005180     PERFORM 410-LOOKUP-ADDRESS.
005190*    INVOKES 420-LOOKUP-NEIGHBORHOOD.
005200*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005210     PERFORM 420-LOOKUP-NEIGHBORHOOD.
005220*    INVOKES 430-CALC-ADJ-SAVINGS.
005230*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005240     PERFORM 430-CALC-ADJ-SAVINGS.
005250*    INVOKES 440-LOOKUP-BUILDING.
005260*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005270     PERFORM 440-LOOKUP-BUILDING.
005280*    INVOKES 450-LOOKUP-SYSTEM.
005290*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005300     PERFORM 450-LOOKUP-SYSTEM.
005310*    INVOKES 460-LOOKUP-LL97.
005320*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005330     PERFORM 460-LOOKUP-LL97.
005340*    INVOKES 470-BUILD-RANKING-ROW.
005350*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005360     PERFORM 470-BUILD-RANKING-ROW.
005370*    INVOKES 480-ACCUM-TOTALS.
005380*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005390     PERFORM 480-ACCUM-TOTALS.
005400*    INVOKES 495-ACCUM-NEIGHBORHOOD.
005410*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005420     PERFORM 495-ACCUM-NEIGHBORHOOD.
005430*    INVOKES 490-ACCUM-OWNER.
005440*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005450     PERFORM 490-ACCUM-OWNER.
005460*    INVOKES 300-READ-RANKED.
005470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005480     PERFORM 300-READ-RANKED.
005490 400-MAIN-EXIT.
005500*    RETURNS CONTROL TO WHATEVER PERFORMED 400-MAIN.
005510*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
005520*    MARKS THE THRU-RANGE END POINT.
005530     EXIT.
005540*
005550 410-LOOKUP-ADDRESS.
005560*    HANDLES THE 410-LOOKUP-ADDRESS STEP OF THE RUN.
005570*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005580*    STORES SPACES IN WB-STREET-ADDR.
005590     MOVE SPACES TO WB-STREET-ADDR.
005600*    STORES 0 IN WB-ZIP.
005610     MOVE 0      TO WB-ZIP.
005620*    STORES 0 IN WS-FOUND-SW.
005630     MOVE 0      TO WS-FOUND-SW.
005640*    INVOKES 411-CHECK-ADDRESS.
005650*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005660     PERFORM 411-CHECK-ADDRESS
005670*    SETS THE LOOP CONTROL CONDITION.
005680         VARYING AT-IDX FROM 1 BY 1
005690*    SETS THE LOOP CONTROL CONDITION.
005700         UNTIL AT-IDX > WS-ADR-COUNT OR WS-LOOKUP-FOUND.
005710*
005720 411-CHECK-ADDRESS.
005730*    HANDLES THE 411-CHECK-ADDRESS STEP OF THE RUN.
005740*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005750*    TESTS WHETHER AT-BBL (AT-IDX) = WB-BBL.
005760*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005770     IF AT-BBL (AT-IDX) = WB-BBL
005780*    BREAKS AT-MAIN-ADDRESS INTO ITS PIECES.
005790         UNSTRING AT-MAIN-ADDRESS (AT-IDX) DELIMITED BY ','
005800*    CONTINUES THE STATEMENT STARTED ABOVE.
005810             INTO WB-STREET-ADDR
005820*    CONTINUES THE STATEMENT STARTED ABOVE.
005830         END-UNSTRING
005840*    STORES AT-ZIP (AT-IDX) IN WB-ZIP.
005850         MOVE AT-ZIP (AT-IDX) TO WB-ZIP
005860*    STORES 1 IN WS-FOUND-SW.
005870         MOVE 1 TO WS-FOUND-SW
005880*    CLOSES THE CONDITIONAL STARTED ABOVE.
005890     END-IF.
005900*
005910 420-LOOKUP-NEIGHBORHOOD.
005920*    HANDLES THE 420-LOOKUP-NEIGHBORHOOD STEP OF THE RUN.
005930*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005940*    STORES 0 IN WS-FOUND-SW.
005950     MOVE 0 TO WS-FOUND-SW.
005960*    INVOKES 421-CHECK-NEIGHBORHOOD.
005970*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005980     PERFORM 421-CHECK-NEIGHBORHOOD
005990*    SETS THE LOOP CONTROL CONDITION.
006000         VARYING WS-LOAD-IDX FROM 1 BY 1
006010*    SETS THE LOOP CONTROL CONDITION.
006020         UNTIL WS-LOAD-IDX > 8 OR WS-LOOKUP-FOUND.
006030*    TESTS WHETHER NOT WS-LOOKUP-FOUND.
006040*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006050     IF NOT WS-LOOKUP-FOUND
006060*    SETS NO-IDX.
006070         SET NO-IDX TO NO-DEFAULT-SUB
006080*    CLOSES THE CONDITIONAL STARTED ABOVE.
006090     END-IF.
006100*    STORES NO-RATE (NO-IDX) IN NW-RATE.
006110     MOVE NO-RATE (NO-IDX) TO NW-RATE.
006120*    SETS WB-NB-SUB.
006130     SET WB-NB-SUB TO NO-IDX.
006140*
006150 421-CHECK-NEIGHBORHOOD.
006160*    HANDLES THE 421-CHECK-NEIGHBORHOOD STEP OF THE RUN.
006170*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006180*    SETS NO-IDX.
006190     SET NO-IDX TO WS-LOAD-IDX.
006200*    INVOKES 422-CHECK-ZIP-COLUMN.
006210*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006220     PERFORM 422-CHECK-ZIP-COLUMN
006230*    SETS THE LOOP CONTROL CONDITION.
006240         VARYING WS-COL-SUB FROM 1 BY 1
006250*    SETS THE LOOP CONTROL CONDITION.
006260         UNTIL WS-COL-SUB > 5 OR WS-LOOKUP-FOUND.
006270*
006280 422-CHECK-ZIP-COLUMN.
006290*    HANDLES THE 422-CHECK-ZIP-COLUMN STEP OF THE RUN.
006300*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006310*    TESTS WHETHER NO-ZIPS (NO-IDX, WS-COL-SUB) = WB-ZIP.
006320*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006330     IF NO-ZIPS (NO-IDX, WS-COL-SUB) = WB-ZIP
006340*    CONTINUES THE STATEMENT STARTED ABOVE.
006350         AND WB-ZIP NOT EQUAL ZERO
006360*    STORES 1 IN WS-FOUND-SW.
006370         MOVE 1 TO WS-FOUND-SW
006380*    CLOSES THE CONDITIONAL STARTED ABOVE.
006390     END-IF.
006400*
006410 430-CALC-ADJ-SAVINGS.
006420*    HANDLES THE 430-CALC-ADJ-SAVINGS STEP OF THE RUN.
006430*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006440*    STORES RK-BASE-ODCV-SAVINGS IN SW-BASE-SAVINGS.
006450     MOVE RK-BASE-ODCV-SAVINGS TO SW-BASE-SAVINGS.
006460*    TESTS WHETHER NW-RATE < 70.
006470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006480     IF NW-RATE < 70
006490*    TESTS WHETHER WB-BAS-YES.
006500*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006510         IF WB-BAS-YES
006520*    STORES 1.5 IN SW-MULTIPLIER.
006530             MOVE 1.5 TO SW-MULTIPLIER
006540*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
006550         ELSE
006560*    STORES 1.8 IN SW-MULTIPLIER.
006570             MOVE 1.8 TO SW-MULTIPLIER
006580*    CLOSES THE CONDITIONAL STARTED ABOVE.
006590         END-IF
006600*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
006610     ELSE
006620*    TESTS WHETHER NW-RATE < 80.
006630*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006640         IF NW-RATE < 80
006650*    TESTS WHETHER WB-BAS-YES.
006660*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006670             IF WB-BAS-YES
006680*    STORES 1.3 IN SW-MULTIPLIER.
006690                 MOVE 1.3 TO SW-MULTIPLIER
006700*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
006710             ELSE
006720*    STORES 1.5 IN SW-MULTIPLIER.
006730                 MOVE 1.5 TO SW-MULTIPLIER
006740*    CLOSES THE CONDITIONAL STARTED ABOVE.
006750             END-IF
006760*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
006770         ELSE
006780*    TESTS WHETHER NW-RATE < 85.
006790*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006800             IF NW-RATE < 85
006810*    TESTS WHETHER WB-BAS-YES.
006820*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006830                 IF WB-BAS-YES
006840*    STORES 1.1 IN SW-MULTIPLIER.
006850                     MOVE 1.1 TO SW-MULTIPLIER
006860*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
006870                 ELSE
006880*    STORES 1.2 IN SW-MULTIPLIER.
006890                     MOVE 1.2 TO SW-MULTIPLIER
006900*    CLOSES THE CONDITIONAL STARTED ABOVE.
006910                 END-IF
006920*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
006930             ELSE
006940*    STORES 1.0 IN SW-MULTIPLIER.
006950                 MOVE 1.0 TO SW-MULTIPLIER
006960*    CLOSES THE CONDITIONAL STARTED ABOVE.
006970             END-IF
006980*    CLOSES THE CONDITIONAL STARTED ABOVE.
006990         END-IF
007000*    CLOSES THE CONDITIONAL STARTED ABOVE.
007010     END-IF.
007020*    COMPUTES SW-ADJ-SAVINGS ROUNDED =.
007030     COMPUTE SW-ADJ-SAVINGS ROUNDED =
007040*    CONTINUES THE STATEMENT STARTED ABOVE.
007050             SW-BASE-SAVINGS * SW-MULTIPLIER.
007060*    TESTS WHETHER SW-ADJ-SAVINGS NOT LESS 500000.
007070*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007080     IF SW-ADJ-SAVINGS NOT LESS 500000
007090*    STORES 'HIGH ' IN SW-TIER.
007100         MOVE 'HIGH  ' TO SW-TIER
007110*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
007120     ELSE
007130*    TESTS WHETHER SW-ADJ-SAVINGS NOT LESS 100000.
007140*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007150         IF SW-ADJ-SAVINGS NOT LESS 100000
007160*    STORES 'MEDIUM' IN SW-TIER.
007170             MOVE 'MEDIUM' TO SW-TIER
007180*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
007190         ELSE
007200*    STORES 'LOW ' IN SW-TIER.
007210             MOVE 'LOW   ' TO SW-TIER
007220*    CLOSES THE CONDITIONAL STARTED ABOVE.
007230         END-IF
007240*    CLOSES THE CONDITIONAL STARTED ABOVE.
007250     END-IF.
007260*
007270 440-LOOKUP-BUILDING.
007280*    HANDLES THE 440-LOOKUP-BUILDING STEP OF THE RUN.
007290*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007300*    STORES SPACES IN WB-OWNER-NAME.
007310     MOVE SPACES TO WB-OWNER-NAME WB-PROPERTY-MANAGER.
007320*    STORES 0 IN WS-FOUND-SW.
007330     MOVE 0      TO WS-FOUND-SW.
007340*    INVOKES 441-CHECK-BUILDING.
007350*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007360     PERFORM 441-CHECK-BUILDING
007370*    SETS THE LOOP CONTROL CONDITION.
007380         VARYING BT-IDX FROM 1 BY 1
007390*    SETS THE LOOP CONTROL CONDITION.
007400         UNTIL BT-IDX > WS-BLD-COUNT OR WS-LOOKUP-FOUND.
007410*
007420 441-CHECK-BUILDING.
007430*    HANDLES THE 441-CHECK-BUILDING STEP OF THE RUN.
007440*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007450*    TESTS WHETHER BT-BBL (BT-IDX) = WB-BBL.
007460*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007470     IF BT-BBL (BT-IDX) = WB-BBL
007480*    STORES BT-OWNER-NAME (BT-IDX) IN WB-OWNER-NAME.
007490         MOVE BT-OWNER-NAME (BT-IDX)       TO WB-OWNER-NAME
007500*    STORES BT-PROPERTY-MANAGER (BT-IDX) IN WB-PROPERTY-MANA...
007510         MOVE BT-PROPERTY-MANAGER (BT-IDX) TO WB-PROPERTY-MANAGER
007520*    STORES 1 IN WS-FOUND-SW.
007530         MOVE 1 TO WS-FOUND-SW
007540*    CLOSES THE CONDITIONAL STARTED ABOVE.
007550     END-IF.
007560*
007570 450-LOOKUP-SYSTEM.
007580*    HANDLES THE 450-LOOKUP-SYSTEM STEP OF THE RUN.
007590*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007600*    07/22/25 RJP REQ 88577 - BAS COLUMN IS 'BAS', NOT 'BAS RDY'.
007610*    STORES SPACES IN WB-HAS-BAS.
007620     MOVE SPACES TO WB-HAS-BAS.
007630*    STORES 0 IN WS-FOUND-SW.
007640     MOVE 0      TO WS-FOUND-SW.
007650*    INVOKES 451-CHECK-SYSTEM.
007660*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007670     PERFORM 451-CHECK-SYSTEM
007680*    SETS THE LOOP CONTROL CONDITION.
007690         VARYING YT-IDX FROM 1 BY 1
007700*    SETS THE LOOP CONTROL CONDITION.
007710         UNTIL YT-IDX > WS-SYS-COUNT OR WS-LOOKUP-FOUND.
007720*    TESTS WHETHER WB-BAS-YES.
007730*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007740     IF WB-BAS-YES
007750*    STORES 'BAS' IN WB-BAS-DISPLAY.
007760         MOVE 'BAS'     TO WB-BAS-DISPLAY
007770*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
007780     ELSE
007790*    TESTS WHETHER WB-BAS-NO.
007800*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007810         IF WB-BAS-NO
007820*    STORES 'NO-BAS ' IN WB-BAS-DISPLAY.
007830             MOVE 'NO-BAS ' TO WB-BAS-DISPLAY
007840*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
007850         ELSE
007860*    STORES 'UNKNOWN' IN WB-BAS-DISPLAY.
007870             MOVE 'UNKNOWN' TO WB-BAS-DISPLAY
007880*    CLOSES THE CONDITIONAL STARTED ABOVE.
007890         END-IF
007900*    CLOSES THE CONDITIONAL STARTED ABOVE.
007910     END-IF.
007920*
007930 451-CHECK-SYSTEM.
007940*    HANDLES THE 451-CHECK-SYSTEM STEP OF THE RUN.
007950*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007960*    TESTS WHETHER YT-BBL (YT-IDX) = WB-BBL.
007970*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007980     IF YT-BBL (YT-IDX) = WB-BBL
007990*    STORES YT-HAS-BAS (YT-IDX) IN WB-HAS-BAS.
008000         MOVE YT-HAS-BAS (YT-IDX) TO WB-HAS-BAS
008010*    STORES 1 IN WS-FOUND-SW.
008020         MOVE 1 TO WS-FOUND-SW
008030*    CLOSES THE CONDITIONAL STARTED ABOVE.
008040     END-IF.
008050*
008060 460-LOOKUP-LL97.
008070*    HANDLES THE 460-LOOKUP-LL97 STEP OF THE RUN.
008080*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008090*    STORES 0 IN WS-FOUND-SW.
008100     MOVE 0 TO WS-FOUND-SW.
008110*    INVOKES 461-CHECK-LL97.
008120*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008130     PERFORM 461-CHECK-LL97
008140*    SETS THE LOOP CONTROL CONDITION.
008150         VARYING LT-IDX FROM 1 BY 1
008160*    SETS THE LOOP CONTROL CONDITION.
008170         UNTIL LT-IDX > WS-LL9-COUNT OR WS-LOOKUP-FOUND.
008180*    SETS LT-IDX.
008190     SET LT-IDX DOWN BY 1.
008200*    STORES LT-PENALTY-2026 (LT-IDX) IN WB-PENALTY-2026.
008210     MOVE LT-PENALTY-2026 (LT-IDX) TO WB-PENALTY-2026.
008220*    TESTS WHETHER WB-PENALTY-2026 > 0.
008230*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008240     IF WB-PENALTY-2026 > 0
008250*    STORES 'Y' IN SW-URGENT.
008260         MOVE 'Y' TO SW-URGENT
008270*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
008280     ELSE
008290*    STORES 'N' IN SW-URGENT.
008300         MOVE 'N' TO SW-URGENT
008310*    CLOSES THE CONDITIONAL STARTED ABOVE.
008320     END-IF.
008330*
008340 461-CHECK-LL97.
008350*    HANDLES THE 461-CHECK-LL97 STEP OF THE RUN.
008360*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008370*    TESTS WHETHER LT-BBL (LT-IDX) = WB-BBL.
008380*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008390     IF LT-BBL (LT-IDX) = WB-BBL
008400*    STORES 1 IN WS-FOUND-SW.
008410         MOVE 1 TO WS-FOUND-SW
008420*    CLOSES THE CONDITIONAL STARTED ABOVE.
008430     END-IF.
008440*
008450 470-BUILD-RANKING-ROW.
008460*    HANDLES THE 470-BUILD-RANKING-ROW STEP OF THE RUN.
008470*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008480*    ADDS 1 INTO WS-RANK-COUNT.
008490     ADD 1 TO WS-RANK-COUNT.
008500*    SETS WR-IDX.
008510     SET WR-IDX TO WS-RANK-COUNT.
008520*    STORES RK-RANK IN WR-RANK.
008530     MOVE RK-RANK          TO WR-RANK (WR-IDX).
008540*    STORES WB-BBL IN WR-BBL.
008550     MOVE WB-BBL           TO WR-BBL (WR-IDX).
008560*    STORES WB-STREET-ADDR IN WR-ADDRESS.
008570     MOVE WB-STREET-ADDR   TO WR-ADDRESS (WR-IDX).
008580*    STORES WB-OWNER-NAME (1:25) IN WR-OWNER.
008590     MOVE WB-OWNER-NAME (1:25)       TO WR-OWNER (WR-IDX).
008600*    STORES WB-PROPERTY-MANAGER (1:25) IN WR-MANAGER.
008610     MOVE WB-PROPERTY-MANAGER (1:25) TO WR-MANAGER (WR-IDX).
008620*    STORES SW-ADJ-SAVINGS IN WR-SAVINGS.
008630     MOVE SW-ADJ-SAVINGS   TO WR-SAVINGS (WR-IDX).
008640*    STORES RK-TOTAL-SCORE IN WR-SCORE.
008650     MOVE RK-TOTAL-SCORE   TO WR-SCORE (WR-IDX).
008660*    STORES WB-BAS-DISPLAY IN WR-BAS.
008670     MOVE WB-BAS-DISPLAY   TO WR-BAS (WR-IDX).
008680*    STORES SW-TIER IN WR-TIER.
008690     MOVE SW-TIER          TO WR-TIER (WR-IDX).
008700*    STORES SW-URGENT IN WR-URGENT.
008710     MOVE SW-URGENT        TO WR-URGENT (WR-IDX).
008720*
008730 480-ACCUM-TOTALS.
008740*    HANDLES THE 480-ACCUM-TOTALS STEP OF THE RUN.
008750*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008760*    ADDS 1 INTO WS-BLDG-COUNT.
008770     ADD 1 TO WS-BLDG-COUNT.
008780*    ADDS SW-ADJ-SAVINGS INTO WT-TOTAL-SAVINGS.
008790     ADD SW-ADJ-SAVINGS TO WT-TOTAL-SAVINGS.
008800*    ADDS NW-RATE INTO WT-OCC-RATE-TOTAL.
008810     ADD NW-RATE        TO WT-OCC-RATE-TOTAL.
008820*    TESTS WHETHER WB-BAS-YES.
008830*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008840     IF WB-BAS-YES
008850*    ADDS 1 INTO WT-BAS-READY-COUNT.
008860         ADD 1 TO WT-BAS-READY-COUNT
008870*    CLOSES THE CONDITIONAL STARTED ABOVE.
008880     END-IF.
008890*    TESTS WHETHER WB-PENALTY-2026 > 0.
008900*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008910     IF WB-PENALTY-2026 > 0
008920*    ADDS 1 INTO WT-URGENT-COUNT.
008930         ADD 1               TO WT-URGENT-COUNT
008940*    ADDS WB-PENALTY-2026 INTO WT-URGENT-PENALTY-TOTAL.
008950         ADD WB-PENALTY-2026 TO WT-URGENT-PENALTY-TOTAL
008960*    CLOSES THE CONDITIONAL STARTED ABOVE.
008970     END-IF.
008980*    TESTS WHETHER NW-RATE < 85.
008990*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009000     IF NW-RATE < 85
009010*    ADDS 1 INTO WT-LOW-OCC-COUNT.
009020         ADD 1 TO WT-LOW-OCC-COUNT
009030*    CLOSES THE CONDITIONAL STARTED ABOVE.
009040     END-IF.
009050*    TESTS WHETHER NW-RATE > 92.
009060*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009070     IF NW-RATE > 92
009080*    ADDS 1 INTO WT-HIGH-OCC-COUNT.
009090         ADD 1 TO WT-HIGH-OCC-COUNT
009100*    CLOSES THE CONDITIONAL STARTED ABOVE.
009110     END-IF.
009120*
009130 495-ACCUM-NEIGHBORHOOD.
009140*    HANDLES THE 495-ACCUM-NEIGHBORHOOD STEP OF THE RUN.
009150*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009160*    ADDS 1 INTO NB-BLDG-COUNT.
009170     ADD 1 TO NB-BLDG-COUNT (WB-NB-SUB).
009180*    ADDS SW-ADJ-SAVINGS INTO NB-SAVINGS-TOTAL.
009190     ADD SW-ADJ-SAVINGS TO NB-SAVINGS-TOTAL (WB-NB-SUB).
009200*
009210 480-CALC-AVG-OCCUPANCY.
009220*    HANDLES THE 480-CALC-AVG-OCCUPANCY STEP OF THE RUN.
009230*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009240*    TESTS WHETHER WS-BLDG-COUNT = 0.
009250*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009260     IF WS-BLDG-COUNT = 0
009270*    STORES 88.0 IN WT-AVG-OCC-RATE.
009280         MOVE 88.0 TO WT-AVG-OCC-RATE
009290*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
009300     ELSE
009310*    COMPUTES WT-AVG-OCC-RATE ROUNDED =.
009320         COMPUTE WT-AVG-OCC-RATE ROUNDED =
009330*    CONTINUES THE STATEMENT STARTED ABOVE.
009340                 WT-OCC-RATE-TOTAL / WS-BLDG-COUNT
009350*    CLOSES THE CONDITIONAL STARTED ABOVE.
009360     END-IF.
009370*
009380*----------------------------------------------------------------
009390*    490 - PER-OWNER PORTFOLIO ACCUMULATION.  FIRST-SEEN ORDER
009400*    IS PRESERVED IN THE TABLE SO THE TOP-3 TIEBREAK RULE (TIES
009410*    KEEP FIRST-ENCOUNTERED ORDER) FALLS OUT OF A STABLE SCAN.
009420*----------------------------------------------------------------
009430*
009440 490-ACCUM-OWNER.
009450*    HANDLES THE 490-ACCUM-OWNER STEP OF THE RUN.
009460*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009470*    STORES 0 IN WS-OWNER-FOUND-SW.
009480     MOVE 0 TO WS-OWNER-FOUND-SW.
009490*    INVOKES 491-CHECK-OWNER.
009500*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009510     PERFORM 491-CHECK-OWNER
009520*    SETS THE LOOP CONTROL CONDITION.
009530         VARYING OW-IDX FROM 1 BY 1
009540*    SETS THE LOOP CONTROL CONDITION.
009550         UNTIL OW-IDX > WS-OWN-COUNT OR WS-OWNER-MATCHED.
009560*    TESTS WHETHER WS-OWNER-MATCHED.
009570*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009580     IF WS-OWNER-MATCHED
009590*    SETS OW-IDX.
009600         SET OW-IDX DOWN BY 1
009610*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
009620     ELSE
009630*    ADDS 1 INTO WS-OWN-COUNT.
009640         ADD 1 TO WS-OWN-COUNT
009650*    SETS OW-IDX.
009660         SET OW-IDX TO WS-OWN-COUNT
009670*    STORES WB-OWNER-NAME IN OW-NAME.
009680         MOVE WB-OWNER-NAME TO OW-NAME (OW-IDX)
009690*    STORES 0 IN OW-BLDG-COUNT.
009700         MOVE 0             TO OW-BLDG-COUNT (OW-IDX)
009710*    STORES 0 IN OW-SAVINGS-TOTAL.
009720         MOVE 0             TO OW-SAVINGS-TOTAL (OW-IDX)
009730*    STORES 0 IN OW-PICKED-SW.
009740         MOVE 0             TO OW-PICKED-SW (OW-IDX)
009750*    CLOSES THE CONDITIONAL STARTED ABOVE.
009760     END-IF.
009770*    ADDS 1 INTO OW-BLDG-COUNT.
009780     ADD 1              TO OW-BLDG-COUNT (OW-IDX).
009790*    ADDS SW-ADJ-SAVINGS INTO OW-SAVINGS-TOTAL.
009800     ADD SW-ADJ-SAVINGS TO OW-SAVINGS-TOTAL (OW-IDX).
009810*
009820 491-CHECK-OWNER.
009830*    HANDLES THE 491-CHECK-OWNER STEP OF THE RUN.
009840*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009850*    TESTS WHETHER OW-NAME (OW-IDX) = WB-OWNER-NAME.
009860*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009870     IF OW-NAME (OW-IDX) = WB-OWNER-NAME
009880*    STORES 1 IN WS-OWNER-FOUND-SW.
009890         MOVE 1 TO WS-OWNER-FOUND-SW
009900*    CLOSES THE CONDITIONAL STARTED ABOVE.
009910     END-IF.
009920*
009930*----------------------------------------------------------------
009940*    700 - TOP-3 PORTFOLIO OWNERS BY BUILDING COUNT.  A SMALL
009950*    SELECTION PASS (FIND THE BEST REMAINING, MARK IT PICKED,
009960*    REPEAT 3 TIMES) RATHER THAN A FULL SORT OF THE OWNER TABLE.
009970*----------------------------------------------------------------
009980*
009990 700-SELECT-TOP3.
010000*    HANDLES THE 700-SELECT-TOP3 STEP OF THE RUN.
010010*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010020*    STORES SPACES IN TP-OWNER.
010030     MOVE SPACES TO TP-OWNER (1) TP-OWNER (2) TP-OWNER (3).
010040*    STORES 0 IN TP-COUNT.
010050     MOVE 0      TO TP-COUNT (1) TP-COUNT (2) TP-COUNT (3).
010060*    STORES 0 IN TP-SAVINGS.
010070     MOVE 0      TO TP-SAVINGS (1) TP-SAVINGS (2) TP-SAVINGS (3).
010080*    INVOKES 710-SELECT-ONE-OWNER.
010090*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010100     PERFORM 710-SELECT-ONE-OWNER
010110*    SETS THE LOOP CONTROL CONDITION.
010120         VARYING WS-TOP-SUB FROM 1 BY 1
010130*    SETS THE LOOP CONTROL CONDITION.
010140         UNTIL WS-TOP-SUB > 3.
010150*
010160 710-SELECT-ONE-OWNER.
010170*    HANDLES THE 710-SELECT-ONE-OWNER STEP OF THE RUN.
010180*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010190*    STORES 0 IN WS-BEST-IDX.
010200     MOVE 0 TO WS-BEST-IDX.
010210*    STORES 0 IN WS-BEST-COUNT.
010220     MOVE 0 TO WS-BEST-COUNT.
010230*    INVOKES 711-CHECK-BEST-OWNER.
010240*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010250     PERFORM 711-CHECK-BEST-OWNER
010260*    SETS THE LOOP CONTROL CONDITION.
010270         VARYING OW-IDX FROM 1 BY 1
010280*    SETS THE LOOP CONTROL CONDITION.
010290         UNTIL OW-IDX > WS-OWN-COUNT.
010300*    TESTS WHETHER WS-BEST-IDX > 0.
010310*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010320     IF WS-BEST-IDX > 0
010330*    STORES 1 IN OW-PICKED-SW.
010340         MOVE 1 TO OW-PICKED-SW (WS-BEST-IDX)
010350*    STORES OW-NAME (WS-BEST-IDX) IN TP-OWNER.
010360         MOVE OW-NAME (WS-BEST-IDX)         TO TP-OWNER (WS-TOP-SUB)
010370*    STORES OW-BLDG-COUNT (WS-BEST-IDX) IN TP-COUNT.
010380         MOVE OW-BLDG-COUNT (WS-BEST-IDX)   TO TP-COUNT (WS-TOP-SUB)
010390*    STORES OW-SAVINGS-TOTAL (WS-BEST-IDX) TO IN .
010400         MOVE OW-SAVINGS-TOTAL (WS-BEST-IDX) TO
010410*    CONTINUES THE STATEMENT STARTED ABOVE.
010420              TP-SAVINGS (WS-TOP-SUB)
010430*    CLOSES THE CONDITIONAL STARTED ABOVE.
010440     END-IF.
010450*
010460 711-CHECK-BEST-OWNER.
010470*    HANDLES THE 711-CHECK-BEST-OWNER STEP OF THE RUN.
010480*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010490*    TESTS WHETHER NOT OW-ALREADY-PICKED (OW-IDX).
010500*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010510     IF NOT OW-ALREADY-PICKED (OW-IDX)
010520*    TESTS WHETHER OW-BLDG-COUNT (OW-IDX) > WS-BEST-COUNT.
010530*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010540         IF OW-BLDG-COUNT (OW-IDX) > WS-BEST-COUNT
010550*    SETS WS-BEST-IDX.
010560             SET WS-BEST-IDX TO OW-IDX
010570*    STORES OW-BLDG-COUNT (OW-IDX) IN WS-BEST-COUNT.
010580             MOVE OW-BLDG-COUNT (OW-IDX) TO WS-BEST-COUNT
010590*    CLOSES THE CONDITIONAL STARTED ABOVE.
010600         END-IF
010610*    CLOSES THE CONDITIONAL STARTED ABOVE.
010620     END-IF.
010630*
010640*----------------------------------------------------------------
010650*    800-SERIES - SUMMARY-REPORT: HEADER TOTALS, TOP-3 BLOCK,
010660*    RANKING TABLE (BUFFERED ROWS, RANK ASCENDING), GRAND TOTAL.
010670*----------------------------------------------------------------
010680*
010690 800-WRITE-SUMMARY.
010700*    HANDLES THE 800-WRITE-SUMMARY STEP OF THE RUN.
010710*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010720*    INVOKES 810-WRITE-HEADER-BLOCK.
010730*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010740     PERFORM 810-WRITE-HEADER-BLOCK.
010750*    INVOKES 820-WRITE-TOP3-BLOCK.
010760*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010770     PERFORM 820-WRITE-TOP3-BLOCK.
010780*    INVOKES 830-WRITE-RANKING-TABLE.
010790*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010800     PERFORM 830-WRITE-RANKING-TABLE.
010810*    INVOKES 840-WRITE-GRAND-TOTAL.
010820*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010830     PERFORM 840-WRITE-GRAND-TOTAL.
010840*
010850 810-WRITE-HEADER-BLOCK.
010860*    HANDLES THE 810-WRITE-HEADER-BLOCK STEP OF THE RUN.
010870*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010880*    STORES SPACES IN SR-HEADER-LINE.
010890     MOVE SPACES TO SR-HEADER-LINE.
010900*    STORES 'BUILDINGS IN PORTFOLIO' IN SR-HD-LABEL.
010910     MOVE 'BUILDINGS IN PORTFOLIO'    TO SR-HD-LABEL.
010920*    STORES WS-BLDG-COUNT IN SR-HD-VALUE.
010930     MOVE WS-BLDG-COUNT               TO SR-HD-VALUE.
010940*    PRINTS THE SR-PRINT-LINE LINE.
010950     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
010960*    STORES 'TOTAL ADJUSTED SAVINGS' IN SR-HD-LABEL.
010970     MOVE 'TOTAL ADJUSTED SAVINGS'    TO SR-HD-LABEL.
010980*    STORES WT-TOTAL-SAVINGS IN SR-HD-VALUE.
010990     MOVE WT-TOTAL-SAVINGS            TO SR-HD-VALUE.
011000*    PRINTS THE SR-PRINT-LINE LINE.
011010     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011020*    STORES 'BAS-READY BUILDING COUNT' IN SR-HD-LABEL.
011030     MOVE 'BAS-READY BUILDING COUNT'  TO SR-HD-LABEL.
011040*    STORES WT-BAS-READY-COUNT IN SR-HD-VALUE.
011050     MOVE WT-BAS-READY-COUNT          TO SR-HD-VALUE.
011060*    PRINTS THE SR-PRINT-LINE LINE.
011070     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011080*    STORES 'URGENT (LL97 2026) COUNT' IN SR-HD-LABEL.
011090     MOVE 'URGENT (LL97 2026) COUNT'  TO SR-HD-LABEL.
011100*    STORES WT-URGENT-COUNT IN SR-HD-VALUE.
011110     MOVE WT-URGENT-COUNT             TO SR-HD-VALUE.
011120*    PRINTS THE SR-PRINT-LINE LINE.
011130     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011140*    STORES 'TOTAL 2026 PENALTIES' IN SR-HD-LABEL.
011150     MOVE 'TOTAL 2026 PENALTIES'      TO SR-HD-LABEL.
011160*    STORES WT-URGENT-PENALTY-TOTAL IN SR-HD-VALUE.
011170     MOVE WT-URGENT-PENALTY-TOTAL     TO SR-HD-VALUE.
011180*    PRINTS THE SR-PRINT-LINE LINE.
011190     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011200*    STORES 'AVERAGE OCCUPANCY RATE %' IN SR-HD-LABEL.
011210     MOVE 'AVERAGE OCCUPANCY RATE %'  TO SR-HD-LABEL.
011220*    STORES WT-AVG-OCC-RATE IN SR-HD-VALUE.
011230     MOVE WT-AVG-OCC-RATE             TO SR-HD-VALUE.
011240*    PRINTS THE SR-PRINT-LINE LINE.
011250     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011260*    STORES 'LOW-OCCUPANCY BAND COUNT' IN SR-HD-LABEL.
011270     MOVE 'LOW-OCCUPANCY BAND COUNT'  TO SR-HD-LABEL.
011280*    STORES WT-LOW-OCC-COUNT IN SR-HD-VALUE.
011290     MOVE WT-LOW-OCC-COUNT            TO SR-HD-VALUE.
011300*    PRINTS THE SR-PRINT-LINE LINE.
011310     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011320*    STORES 'HIGH-OCCUPANCY BAND COUNT' IN SR-HD-LABEL.
011330     MOVE 'HIGH-OCCUPANCY BAND COUNT' TO SR-HD-LABEL.
011340*    STORES WT-HIGH-OCC-COUNT IN SR-HD-VALUE.
011350     MOVE WT-HIGH-OCC-COUNT           TO SR-HD-VALUE.
011360*    PRINTS THE SR-PRINT-LINE LINE.
011370     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
011380*    STORES ALL '-' IN SR-PRINT-LINE.
011390     MOVE ALL '-'                     TO SR-PRINT-LINE.
011400*    PRINTS THE SR-PRINT-LINE LINE.
011410     WRITE SR-PRINT-LINE.
011420*
011430 820-WRITE-TOP3-BLOCK.
011440*    HANDLES THE 820-WRITE-TOP3-BLOCK STEP OF THE RUN.
011450*    ENTERED ONCE PER CALL FROM ITS PERFORM.
011460*    INVOKES 821-WRITE-ONE-TOP-OWNER.
011470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011480     PERFORM 821-WRITE-ONE-TOP-OWNER
011490*    SETS THE LOOP CONTROL CONDITION.
011500         VARYING TP-IDX FROM 1 BY 1 UNTIL TP-IDX > 3.
011510*    STORES ALL '-' IN SR-PRINT-LINE.
011520     MOVE ALL '-' TO SR-PRINT-LINE.
011530*    PRINTS THE SR-PRINT-LINE LINE.
011540     WRITE SR-PRINT-LINE.
011550*
011560 821-WRITE-ONE-TOP-OWNER.
011570*    HANDLES THE 821-WRITE-ONE-TOP-OWNER STEP OF THE RUN.
011580*    ENTERED ONCE PER CALL FROM ITS PERFORM.
011590*    TESTS WHETHER TP-COUNT (TP-IDX) > 0.
011600*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011610     IF TP-COUNT (TP-IDX) > 0
011620*    STORES SPACES IN SR-TOP-OWNER-LINE.
011630         MOVE SPACES              TO SR-TOP-OWNER-LINE
011640*    STORES TP-IDX IN SR-TO-RANK.
011650         MOVE TP-IDX              TO SR-TO-RANK
011660*    STORES TP-OWNER (TP-IDX) IN SR-TO-OWNER.
011670         MOVE TP-OWNER (TP-IDX)   TO SR-TO-OWNER
011680*    STORES TP-COUNT (TP-IDX) IN SR-TO-COUNT.
011690         MOVE TP-COUNT (TP-IDX)   TO SR-TO-COUNT
011700*    STORES TP-SAVINGS (TP-IDX) IN SR-TO-SAVINGS.
011710         MOVE TP-SAVINGS (TP-IDX) TO SR-TO-SAVINGS
011720*    PRINTS THE SR-PRINT-LINE LINE.
011730         WRITE SR-PRINT-LINE FROM SR-TOP-OWNER-LINE
011740*    CLOSES THE CONDITIONAL STARTED ABOVE.
011750     END-IF.
011760*
011770 830-WRITE-RANKING-TABLE.
011780*    HANDLES THE 830-WRITE-RANKING-TABLE STEP OF THE RUN.
011790*    ENTERED ONCE PER CALL FROM ITS PERFORM.
011800*    INVOKES 831-WRITE-ONE-RANKING-LINE.
011810*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011820     PERFORM 831-WRITE-ONE-RANKING-LINE
011830*    SETS THE LOOP CONTROL CONDITION.
011840         VARYING WR-IDX FROM 1 BY 1 UNTIL WR-IDX > WS-RANK-COUNT.
011850*
011860 831-WRITE-ONE-RANKING-LINE.
011870*    HANDLES THE 831-WRITE-ONE-RANKING-LINE STEP OF THE RUN.
011880*    ENTERED ONCE PER CALL FROM ITS PERFORM.
011890*    STORES SPACES IN SR-RANKING-LINE.
011900     MOVE SPACES                TO SR-RANKING-LINE.
011910*    STORES WR-RANK (WR-IDX) IN SR-RK-RANK.
011920     MOVE WR-RANK (WR-IDX)      TO SR-RK-RANK.
011930*    STORES WR-BBL (WR-IDX) IN SR-RK-BBL.
011940     MOVE WR-BBL (WR-IDX)       TO SR-RK-BBL.
011950*    STORES WR-ADDRESS (WR-IDX) IN SR-RK-ADDRESS.
011960     MOVE WR-ADDRESS (WR-IDX)   TO SR-RK-ADDRESS.
011970*    STORES WR-OWNER (WR-IDX) IN SR-RK-OWNER.
011980     MOVE WR-OWNER (WR-IDX)     TO SR-RK-OWNER.
011990*    STORES WR-MANAGER (WR-IDX) IN SR-RK-MANAGER.
012000     MOVE WR-MANAGER (WR-IDX)   TO SR-RK-MANAGER.
012010*    STORES WR-SAVINGS (WR-IDX) IN SR-RK-SAVINGS.
012020     MOVE WR-SAVINGS (WR-IDX)   TO SR-RK-SAVINGS.
012030*    STORES WR-SCORE (WR-IDX) IN SR-RK-SCORE.
012040     MOVE WR-SCORE (WR-IDX)     TO SR-RK-SCORE.
012050*    STORES WR-BAS (WR-IDX) IN SR-RK-BAS.
012060     MOVE WR-BAS (WR-IDX)       TO SR-RK-BAS.
012070*    STORES WR-TIER (WR-IDX) IN SR-RK-TIER.
012080     MOVE WR-TIER (WR-IDX)      TO SR-RK-TIER.
012090*    STORES WR-URGENT (WR-IDX) IN SR-RK-URGENT.
012100     MOVE WR-URGENT (WR-IDX)    TO SR-RK-URGENT.
012110*    PRINTS THE SR-PRINT-LINE LINE.
012120     WRITE SR-PRINT-LINE FROM SR-RANKING-LINE.
012130*
012140 840-WRITE-GRAND-TOTAL.
012150*    HANDLES THE 840-WRITE-GRAND-TOTAL STEP OF THE RUN.
012160*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012170*    STORES ALL '-' IN SR-PRINT-LINE.
012180     MOVE ALL '-' TO SR-PRINT-LINE.
012190*    PRINTS THE SR-PRINT-LINE LINE.
012200     WRITE SR-PRINT-LINE.
012210*    STORES SPACES IN SR-HEADER-LINE.
012220     MOVE SPACES TO SR-HEADER-LINE.
012230*    STORES 'GRAND TOTAL ADJUSTED SAVINGS' IN SR-HD-LABEL.
012240     MOVE 'GRAND TOTAL ADJUSTED SAVINGS' TO SR-HD-LABEL.
012250*    STORES WT-TOTAL-SAVINGS IN SR-HD-VALUE.
012260     MOVE WT-TOTAL-SAVINGS               TO SR-HD-VALUE.
012270*    PRINTS THE SR-PRINT-LINE LINE.
012280     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
012290*
012300 900-END-RTN.
012310*    HANDLES THE 900-END-RTN STEP OF THE RUN.
012320*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012330*    DISPLAYS A RUN-TIME MESSAGE.
012340     DISPLAY 'ODCVSUM COMPLETE - BUILDINGS SUMMARIZED = '
012350*    CONTINUES THE STATEMENT STARTED ABOVE.
012360             WS-BLDG-COUNT UPON CRT.
012370*    CLOSES RANKED-FILE.
012380     CLOSE RANKED-FILE.
012390*    CLOSES SUMMARY-REPORT.
012400     CLOSE SUMMARY-REPORT.
012410*    ENDS THE RUN AND RETURNS TO THE OS.
012420     STOP RUN.
