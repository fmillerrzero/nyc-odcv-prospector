000100*****************************************************************
000200*  ODCVSYS.DD.CBL                                               *
000300*  BUILDING AUTOMATION SYSTEM (BAS) INDICATOR LAYOUT.           *
000400*-----------------------------------------------------------------
000500* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT                    *
000600*-----------------------------------------------------------------
000700 01  SY-SYSTEM-REC.
000800     05  SY-BBL                         PIC 9(10).
000900     05  SY-HAS-BAS                     PIC X(3).
001000         88  SY-BAS-YES                 VALUE 'YES'.
001100         88  SY-BAS-NO                  VALUE 'NO '.
001200         88  SY-BAS-UNKNOWN             VALUE SPACES.
001300     05  FILLER                         PIC X(3).
