000100*****************************************************************
000200*  ODCVRPT.DD.CBL                                               *
000300*  PRINT LINE LAYOUTS FOR THE ODCV BUILDING-DETAIL REPORT       *
000400*  (ODCVDET) AND THE ODCV PORTFOLIO SUMMARY REPORT (ODCVSUM).   *
000500*  ALL LINES ARE 132-BYTE PRINT IMAGES.  DR- LINES BELONG TO    *
000600*  THE DETAIL REPORT, SR- LINES TO THE SUMMARY REPORT.          *
000700*-----------------------------------------------------------------
000800* 2024-02-14 TSM  REQ 88109 - INITIAL PRINT LAYOUTS             *
000900* 2024-06-02 RJP  REQ 88201 - ADDED DR-ENERGY-LINE 12-COLUMN    *
001000*                 MONTHLY ROW, REPORT WAS ANNUAL-ONLY           *
001100* 2025-02-18 TSM  REQ 88491 - ADDED SR-TOP-OWNER-LINE FOR THE   *
001200*                 TOP-3 PORTFOLIO BLOCK ON THE SUMMARY REPORT   *
001300* 2025-05-06 TSM  REQ 88560 - ADDED DR-TEXT-LINE/DR-NUM-LINE/   *
001400*                 DR-FLAG-LINE, GENERIC LABEL-AND-VALUE LINES   *
001500*                 REUSED ACROSS THE DETAIL REPORT'S IDENTITY,   *
001600*                 SCORE-BONUS AND LL97 BLOCKS - CUT DOWN THE    *
001700*                 NUMBER OF ONE-OFF 01-LEVELS IN THIS MEMBER    *
001800* 2025-05-06 TSM  REQ 88560 - ADDED DR-EN-TOTAL TO DR-ENERGY-   *
001900*                 LINE FOR THE ANNUAL-TOTALS COLUMN             *
002000*-----------------------------------------------------------------
002100 01  DR-GENERIC-LINE                    PIC X(132).
002200*
002300 01  DR-IDENTITY-LINE.
002400     05  DR-ID-RANK-LIT                 PIC X(7)  VALUE 'RANK # '.
002500     05  DR-ID-RANK                     PIC ZZZ9.
002600     05  FILLER                         PIC X(3)  VALUE SPACES.
002700     05  DR-ID-BBL-LIT                  PIC X(5)  VALUE 'BBL: '.
002800     05  DR-ID-BBL                      PIC 9(10).
002900     05  FILLER                         PIC X(3)  VALUE SPACES.
003000     05  DR-ID-ADDRESS                  PIC X(40).
003100     05  FILLER                         PIC X(3)  VALUE SPACES.
003200     05  DR-ID-NEIGHBORHOOD             PIC X(25).
003300     05  FILLER                         PIC X(26) VALUE SPACES.
003400*
003500 01  DR-SCORE-LINE.
003600     05  DR-SC-LABEL                    PIC X(20).
003700     05  DR-SC-VALUE                    PIC ZZ9.99.
003800     05  FILLER                         PIC X(2)  VALUE ' /'.
003900     05  DR-SC-MAX                      PIC ZZ9.
004000     05  FILLER                         PIC X(3)  VALUE SPACES.
004100     05  DR-SC-PCT                      PIC ZZ9.9.
004200     05  DR-SC-PCT-SIGN                 PIC X     VALUE '%'.
004300     05  FILLER                         PIC X(98) VALUE SPACES.
004400*
004500 01  DR-ENERGY-LINE.
004600     05  DR-EN-LABEL                    PIC X(18).
004700     05  DR-EN-MONTH OCCURS 12 TIMES.
004800         10  DR-EN-MO-AMT               PIC ZZZ,ZZ9.
004900         10  FILLER                     PIC X     VALUE SPACE.
005000     05  DR-EN-TOTAL                    PIC ZZ,ZZZ,ZZ9.
005100     05  FILLER                         PIC X(20) VALUE SPACES.
005200*
005300 01  DR-IAQ-LINE.
005400     05  DR-IQ-LABEL                    PIC X(30).
005500     05  DR-IQ-VALUE                    PIC ZZ9.99.
005600     05  DR-IQ-CATEGORY                 PIC X(30).
005700     05  FILLER                         PIC X(60) VALUE SPACES.
005800*
005900 01  DR-TEXT-LINE.
006000     05  DR-TX-LABEL                    PIC X(30).
006100     05  DR-TX-VALUE                    PIC X(60).
006200     05  FILLER                         PIC X(42) VALUE SPACES.
006300*
006400 01  DR-NUM-LINE.
006500     05  DR-NM-LABEL                    PIC X(30).
006600     05  DR-NM-VALUE                    PIC ZZZ,ZZZ,ZZ9.
006700     05  FILLER                         PIC X(91) VALUE SPACES.
006800*
006900 01  DR-FLAG-LINE.
007000     05  DR-FL-LABEL                    PIC X(40).
007100     05  DR-FL-STATUS                   PIC X(20).
007200     05  FILLER                         PIC X(72) VALUE SPACES.
007300*
007400 01  SR-HEADER-LINE.
007500     05  SR-HD-LABEL                    PIC X(34).
007600     05  SR-HD-VALUE                    PIC ZZZ,ZZZ,ZZ9.
007700     05  FILLER                         PIC X(85) VALUE SPACES.
007800*
007900 01  SR-TOP-OWNER-LINE.
008000     05  SR-TO-RANK                     PIC 9.
008100     05  FILLER                         PIC X(2)  VALUE SPACES.
008200     05  SR-TO-OWNER                    PIC X(40).
008300     05  SR-TO-COUNT                    PIC ZZ9.
008400     05  FILLER                         PIC X(3)  VALUE ' / $'.
008500     05  SR-TO-SAVINGS                  PIC ZZZ,ZZZ,ZZ9.
008600     05  FILLER                         PIC X(71) VALUE SPACES.
008700*
008800 01  SR-RANKING-LINE.
008900     05  SR-RK-RANK                     PIC 9(4).
009000     05  FILLER                         PIC X     VALUE SPACE.
009100     05  SR-RK-BBL                      PIC 9(10).
009200     05  FILLER                         PIC X     VALUE SPACE.
009300     05  SR-RK-ADDRESS                  PIC X(30).
009400     05  SR-RK-OWNER                    PIC X(25).
009500     05  SR-RK-MANAGER                  PIC X(25).
009600     05  SR-RK-SAVINGS                  PIC ZZZ,ZZZ,ZZ9.
009700     05  FILLER                         PIC X     VALUE SPACE.
009800     05  SR-RK-SCORE                    PIC ZZ9.9.
009900     05  FILLER                         PIC X     VALUE SPACE.
010000     05  SR-RK-BAS                      PIC X(7).
010100     05  SR-RK-TIER                     PIC X(6).
010200     05  SR-RK-URGENT                   PIC X.
010300     05  FILLER                         PIC X(4)  VALUE SPACES.
