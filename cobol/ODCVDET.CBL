000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ODCVDET.
000120 AUTHOR.        T S MORALES.
000130 INSTALLATION.  DATA CENTER - EAST.
000140 DATE-WRITTEN.  02/09/23.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  ODCVDET - BUILDING-DETAIL REPORT GENERATOR                   *
000190*  DRIVEN BY THE RANKED WORK FILE (ODCVNBR.DD.CBL, BUILT BY     *
000200*  ODCVRANK).  FOR EACH RANKED BUILDING THIS PROGRAM LOOKS UP   *
000210*  THE ADDRESS, BUILDING-ATTRIBUTE, BAS, LOCAL LAW 97, ENERGY,  *
000220*  OFFICE, HVAC AND AIR-QUALITY SIDE FILES BY BBL, DERIVES THE  *
000230*  OCCUPANCY-ADJUSTED SAVINGS AND THE REST OF THE SCORE/ENERGY/ *
000240*  LL97/IAQ BLOCKS, AND PRINTS ONE DETAIL PAGE PER BUILDING.    *
000250*  SIDE FILES ARE SORTED BY BBL BUT THE RANKED FILE IS SORTED   *
000260*  BY SCORE, SO EACH SIDE FILE IS LOADED INTO A WORKING-STORAGE *
000270*  TABLE AT START-UP AND PROBED BY BBL FOR EVERY BUILDING - THE *
000280*  SAME TABLE-LOAD-AND-PROBE TECHNIQUE ODCVRANK USES FOR ITS    *
000290*  DUPLICATE-BBL CHECK.  A LOOKUP MISS NEVER ABENDS THE RUN -   *
000300*  IT FALLS BACK TO ZEROS/SPACES AND THE BUILDING STILL PRINTS. *
000310*-----------------------------------------------------------------
000320*  C H A N G E   L O G                                          *
000330*-----------------------------------------------------------------
000340* 02/09/23 TSM  REQ 88105 - INITIAL VERSION, IDENTITY/SCORE/    *
000350*               ENERGY-STAR BLOCKS ONLY                         *
000360* 03/01/23 TSM  REQ 88112 - ADDED U2/U3 OCCUPANCY LOOKUP AND    *
000370*               ADJUSTED-SAVINGS CALCULATION                    *
000380* 03/22/23 RJP  REQ 88140 - ADDED THE LL97 PENALTY/COMPLIANCE   *
000390*               BLOCK AND THE NO-BAS UPSELL LINE                *
000400* 05/17/23 TSM  REQ 88177 - ADDED 12-MONTH ENERGY TABLES (U5)   *
000410* 08/09/23 RJP  REQ 88254 - ADDED AIR-QUALITY BLOCK (U6), FIRST *
000420*               YEAR THE SENSOR FEED WAS AVAILABLE              *
000430* 11/14/23 TSM  REQ 88301 - TARGET-SCORE DISCREPANCY WARNING    *
000440*               LINE ADDED PER COMPLIANCE REVIEW REQUEST        *
000450* 06/21/24 RJP  REQ 88231 - RAISED ALL LOOKUP TABLES TO 3000    *
000460*               ENTRIES TO MATCH THE ODCVRANK TABLE SIZE        *
000470* 03/04/25 TSM  REQ 88498 - ADDED PORTFOLIO-OWNER SCORE FLAG    *
000480*               AND BAS-READY SCORE FLAG TO THE SCORE SUMMARY   *
000490* 07/22/25 RJP  REQ 88577 - VARIANCE LINE PRINTED THE GAP ONLY, *
000500*               AUDITORS COULD NOT SEE T OR E - NOW PRINTS THE  *
000510*               TARGET AND THE ESTIMATED TARGET AHEAD OF THE    *
000520*               GAP LINE IN 731-WRITE-VARIANCE-LINE              *
000530*               SAME TICKET - 680-CALC-SCORE-FLAGS WAS STRINGING *
000540*               RK-TOTAL-SCORE RAW, TRUNCATED TO WHOLE POINTS    *
000550* 08/01/25 TSM  REQ 88591 - DROPPED WS-FAIL-COUNT, DEAD SINCE    *
000560*               EVERY LOOKUP FALLS BACK TO DEFAULTS AND NEVER    *
000570*               FAILS THE BUILDING - MOVED THE REMAINING SWITCH  *
000580*               AND COUNTER SCALARS TO 77-LEVELS PER STANDARDS   *
000590*-----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610*
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     CONSOLE IS CRT
000650     C01 IS TOP-OF-FORM
000660     CLASS NUMERIC-BBL IS '0' THRU '9'.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT RANKED-FILE    ASSIGN TO RANKFILE
000700            ORGANIZATION RECORD SEQUENTIAL.
000710     SELECT ADDRESS-FILE   ASSIGN TO ADDRESS
000720            ORGANIZATION RECORD SEQUENTIAL.
000730     SELECT BUILDING-FILE  ASSIGN TO BUILDING
000740            ORGANIZATION RECORD SEQUENTIAL.
000750     SELECT SYSTEM-FILE    ASSIGN TO BASFILE
000760            ORGANIZATION RECORD SEQUENTIAL.
000770     SELECT LL97-FILE      ASSIGN TO LL97
000780            ORGANIZATION RECORD SEQUENTIAL.
000790     SELECT ENERGY-FILE    ASSIGN TO ENERGY
000800            ORGANIZATION RECORD SEQUENTIAL.
000810     SELECT OFFICE-FILE    ASSIGN TO OFFICE
000820            ORGANIZATION RECORD SEQUENTIAL.
000830     SELECT HVAC-FILE      ASSIGN TO HVAC
000840            ORGANIZATION RECORD SEQUENTIAL.
000850     SELECT IAQ-DAILY-FILE ASSIGN TO IAQDLY
000860            ORGANIZATION RECORD SEQUENTIAL.
000870     SELECT IAQ-MON-FILE   ASSIGN TO IAQMON
000880            ORGANIZATION RECORD SEQUENTIAL.
000890     SELECT DETAIL-REPORT  ASSIGN TO DETRPT
000900            ORGANIZATION LINE SEQUENTIAL.
000910*
000920 DATA DIVISION.
000930*
000940 FILE SECTION.
000950*
000960 FD  RANKED-FILE
000970     RECORD CONTAINS 120 CHARACTERS
000980     LABEL RECORDS ARE STANDARD
000990     DATA RECORD IS RK-RANK-REC.
001000     COPY 'ODCVNBR.DD.CBL'.
001010*
001020 FD  ADDRESS-FILE
001030     RECORD CONTAINS 80 CHARACTERS
001040     LABEL RECORDS ARE STANDARD
001050     DATA RECORD IS AD-ADDRESS-REC.
001060     COPY 'ODCVADR.DD.CBL'.
001070*
001080 FD  BUILDING-FILE
001090     RECORD CONTAINS 180 CHARACTERS
001100     LABEL RECORDS ARE STANDARD
001110     DATA RECORD IS BL-BUILDING-REC.
001120     COPY 'ODCVBLD.DD.CBL'.
001130*
001140 FD  SYSTEM-FILE
001150     RECORD CONTAINS 16 CHARACTERS
001160     LABEL RECORDS ARE STANDARD
001170     DATA RECORD IS SY-SYSTEM-REC.
001180     COPY 'ODCVSYS.DD.CBL'.
001190*
001200 FD  LL97-FILE
001210     RECORD CONTAINS 80 CHARACTERS
001220     LABEL RECORDS ARE STANDARD
001230     DATA RECORD IS LL-LL97-REC.
001240     COPY 'ODCVLL9.DD.CBL'.
001250*
001260 FD  ENERGY-FILE
001270     RECORD CONTAINS 590 CHARACTERS
001280     LABEL RECORDS ARE STANDARD
001290     DATA RECORD IS EN-ENERGY-REC.
001300     COPY 'ODCVNRG.DD.CBL'.
001310*
001320 FD  OFFICE-FILE
001330     RECORD CONTAINS 450 CHARACTERS
001340     LABEL RECORDS ARE STANDARD
001350     DATA RECORD IS OF-OFFICE-REC.
001360     COPY 'ODCVOFC.DD.CBL'.
001370*
001380 FD  HVAC-FILE
001390     RECORD CONTAINS 392 CHARACTERS
001400     LABEL RECORDS ARE STANDARD
001410     DATA RECORD IS HV-HVAC-REC.
001420     COPY 'ODCVHVC.DD.CBL'.
001430*
001440 FD  IAQ-DAILY-FILE
001450     RECORD CONTAINS 70 CHARACTERS
001460     LABEL RECORDS ARE STANDARD
001470     DATA RECORD IS IQ-IAQ-DAILY-REC.
001480     COPY 'ODCVIQD.DD.CBL'.
001490*
001500 FD  IAQ-MON-FILE
001510     RECORD CONTAINS 25 CHARACTERS
001520     LABEL RECORDS ARE STANDARD
001530     DATA RECORD IS IM-IAQ-MONTHLY-REC.
001540     COPY 'ODCVIQM.DD.CBL'.
001550*
001560 FD  DETAIL-REPORT
001570     RECORD CONTAINS 132 CHARACTERS
001580     LABEL RECORDS ARE OMITTED
001590     DATA RECORD IS DR-PRINT-LINE.
001600 01  DR-PRINT-LINE               PIC X(132).
001610*
001620 WORKING-STORAGE SECTION.
001630*
001640 COPY 'ODCVNOC.DD.CBL'.
001650 COPY 'ODCVRPT.DD.CBL'.
001660*
001670*    STANDALONE SWITCHES AND COUNTERS ARE CARRIED AS 77-LEVELS,
001680*    THE SHOP'S USUAL HOME FOR A SCALAR THAT ISN'T PART OF A
001690*    RECORD OR A TABLE ENTRY.
001700 77  EOF-SW                     PIC 9(1)   VALUE 0.
001710 77  WS-FOUND-SW                PIC 9(1)   VALUE 0.
001720     88  WS-LOOKUP-FOUND        VALUE 1.
001730 77  WS-HAS-IAQ-SW              PIC 9(1)   VALUE 0.
001740     88  WS-HAS-IAQ             VALUE 1.
001750 77  WS-HAS-LL97-SW             PIC 9(1)   VALUE 0.
001760     88  WS-SHOW-LL97-BLOCK     VALUE 1.
001770*
001780 77  WS-BLDG-COUNT              PIC 9(5)   COMP VALUE 0.
001790 77  WS-LOAD-IDX                PIC 9(5)   COMP VALUE 0.
001800 77  WS-MO-SUB                  PIC 9(2)   COMP VALUE 0.
001810 77  WS-COL-SUB                 PIC 9(2)   COMP VALUE 0.
001820*
001830*    TABLE-LOAD AREAS - ONE ENTRY PER SIDE FILE, LOADED ONCE AT
001840*    START-UP, THEN SEARCHED BY BBL FOR EVERY RANKED BUILDING.
001850*
001860 01  WS-ADR-TABLE.
001870     05  WS-ADR-COUNT               PIC 9(5)   COMP VALUE 0.
001880     05  AT-ENTRY OCCURS 3000 TIMES INDEXED BY AT-IDX.
001890         10  AT-BBL                 PIC 9(10).
001900         10  AT-MAIN-ADDRESS        PIC X(60).
001910         10  AT-ADDR-R REDEFINES AT-MAIN-ADDRESS.
001920             15  AT-STREET-PART         PIC X(30).
001930             15  AT-CITY-STATE-ZIP      PIC X(30).
001940         10  AT-ZIP                 PIC 9(5).
001950*
001960 01  WS-BLD-TABLE.
001970     05  WS-BLD-COUNT               PIC 9(5)   COMP VALUE 0.
001980     05  BT-ENTRY OCCURS 3000 TIMES INDEXED BY BT-IDX.
001990         10  BT-BBL                 PIC 9(10).
002000         10  BT-OWNER-NAME          PIC X(40).
002010         10  BT-PROPERTY-MANAGER    PIC X(40).
002020         10  BT-CLASS               PIC X(4).
002030         10  BT-PCT-LEASED          PIC 9(3).
002040         10  BT-NUM-FLOORS          PIC 9(3).
002050         10  BT-TOTAL-AREA          PIC 9(9).
002060         10  BT-OFFICE-SQFT         PIC 9(9).
002070         10  BT-NEIGHBORHOOD        PIC X(25).
002080         10  BT-TOTAL-UNITS         PIC 9(5).
002090         10  BT-ENERGY-STAR         PIC 9(3).
002100         10  BT-TARGET-ENERGY-STAR  PIC 9(3).
002110         10  BT-EST-TARGET-ENERGY-STAR PIC 9(3).
002120         10  BT-LL33-GRADE          PIC X(2).
002130*
002140 01  WS-SYS-TABLE.
002150     05  WS-SYS-COUNT               PIC 9(5)   COMP VALUE 0.
002160     05  YT-ENTRY OCCURS 3000 TIMES INDEXED BY YT-IDX.
002170         10  YT-BBL                 PIC 9(10).
002180         10  YT-HAS-BAS             PIC X(3).
002190*
002200 01  WS-LL9-TABLE.
002210     05  WS-LL9-COUNT               PIC 9(5)   COMP VALUE 0.
002220     05  LT-ENTRY OCCURS 3000 TIMES INDEXED BY LT-IDX.
002230         10  LT-BBL                 PIC 9(10).
002240         10  LT-PENALTY-2026        PIC 9(9)V9(2).
002250         10  LT-PENALTY-2030        PIC 9(9)V9(2).
002260         10  LT-COMPLIANCE-2024     PIC X(3).
002270         10  LT-COMPLIANCE-2030     PIC X(3).
002280         10  LT-CARBON-LIMIT-2024   PIC 9(7)V9(1).
002290         10  LT-CARBON-LIMIT-2030   PIC 9(7)V9(1).
002300         10  LT-TOTAL-EMISSIONS     PIC 9(7)V9(1).
002310*
002320 01  WS-NRG-TABLE.
002330     05  WS-NRG-COUNT               PIC 9(5)   COMP VALUE 0.
002340     05  GT-ENTRY OCCURS 3000 TIMES INDEXED BY GT-IDX.
002350         10  GT-BBL                 PIC 9(10).
002360         10  GT-MONTH-DATA OCCURS 12 TIMES INDEXED BY GT-MO-IDX.
002370             15  GT-ELEC-HVAC-KBTU      PIC 9(9)V9(1).
002380             15  GT-ELEC-NONHVAC-KBTU   PIC 9(9)V9(1).
002390             15  GT-GAS-KBTU            PIC 9(9)V9(1).
002400             15  GT-STEAM-KBTU          PIC 9(9)V9(1).
002410             15  GT-ELEC-HVAC-COST      PIC 9(9)V9(2).
002420             15  GT-ELEC-NONHVAC-COST   PIC 9(9)V9(2).
002430             15  GT-GAS-COST            PIC 9(9)V9(2).
002440             15  GT-STEAM-COST          PIC 9(9)V9(2).
002450*
002460 01  WS-OFC-TABLE.
002470     05  WS-OFC-COUNT               PIC 9(5)   COMP VALUE 0.
002480     05  FT-ENTRY OCCURS 3000 TIMES INDEXED BY FT-IDX.
002490         10  FT-BBL                 PIC 9(10).
002500         10  FT-MONTH-DATA OCCURS 12 TIMES INDEXED BY FT-MO-IDX.
002510             15  FT-ELEC-KBTU           PIC 9(9)V9(1).
002520             15  FT-GAS-KBTU            PIC 9(9)V9(1).
002530             15  FT-STEAM-KBTU          PIC 9(9)V9(1).
002540             15  FT-ELEC-COST           PIC 9(9)V9(2).
002550             15  FT-GAS-COST            PIC 9(9)V9(2).
002560             15  FT-STEAM-COST          PIC 9(9)V9(2).
002570*
002580 01  WS-HVC-TABLE.
002590     05  WS-HVC-COUNT               PIC 9(5)   COMP VALUE 0.
002600     05  VT-ENTRY OCCURS 3000 TIMES INDEXED BY VT-IDX.
002610         10  VT-BBL                 PIC 9(10).
002620         10  VT-OFFICE-PCT          PIC V9(4).
002630         10  VT-MONTH-DATA OCCURS 12 TIMES INDEXED BY VT-MO-IDX.
002640             15  VT-HVAC-PCT            PIC 9(3)V9(1).
002650             15  VT-ODCV-ELEC-SAV       PIC 9(7)V9(2).
002660             15  VT-ODCV-GAS-SAV        PIC 9(7)V9(2).
002670             15  VT-ODCV-STEAM-SAV      PIC 9(7)V9(2).
002680*
002690 01  WS-IQD-TABLE.
002700     05  WS-IQD-COUNT               PIC 9(5)   COMP VALUE 0.
002710     05  QT-ENTRY OCCURS 5000 TIMES INDEXED BY QT-IDX.
002720         10  QT-BBL                 PIC 9(10).
002730         10  QT-PM25-MEAN           PIC 9(3)V9(2).
002740         10  QT-PM25-MAX            PIC 9(3)V9(2).
002750         10  QT-SENSOR-SITE         PIC X(30).
002760         10  QT-SENSOR-DIST         PIC 9(2)V9(2).
002770*
002780 01  WS-IQM-TABLE.
002790     05  WS-IQM-COUNT               PIC 9(5)   COMP VALUE 0.
002800     05  MT-ENTRY OCCURS 2000 TIMES INDEXED BY MT-IDX.
002810         10  MT-BBL                 PIC 9(10).
002820         10  MT-MONTH-MM            PIC 9(2).
002830         10  MT-PM25-MEAN           PIC 9(3)V9(2).
002840*
002850*    PER-BUILDING WORK AREA - REBUILT ON EVERY RANKED RECORD.
002860*
002870 01  WS-BUILDING-WORK.
002880     05  WB-BBL                     PIC 9(10).
002890     05  WB-BBL-R REDEFINES WB-BBL.
002900         10  WB-BOROUGH             PIC 9(1).
002910         10  WB-BLOCK               PIC 9(5).
002920         10  WB-LOT                 PIC 9(4).
002930     05  WB-STREET-ADDR             PIC X(40).
002940     05  WB-ZIP                     PIC 9(5).
002950     05  WB-OWNER-NAME              PIC X(40).
002960     05  WB-PROPERTY-MANAGER        PIC X(40).
002970     05  WB-HAS-BAS                 PIC X(3).
002980         88  WB-BAS-YES             VALUE 'YES'.
002990         88  WB-BAS-NO              VALUE 'NO '.
003000     05  WB-BAS-DISPLAY             PIC X(9).
003010*
003020 01  WS-NEIGHBORHOOD-WORK.
003030     05  NW-NAME                    PIC X(20).
003040     05  NW-RATE                    PIC 9(3).
003050     05  NW-RATE-R REDEFINES NW-RATE.
003060         10  FILLER                 PIC 9(1).
003070         10  NW-RATE-UNITS          PIC 9(2).
003080     05  NW-UNOCCUPIED              PIC 9(3).
003090     05  NW-TREND                   PIC S9(1)V9(1).
003100     05  NW-TREND-DISPLAY           PIC +9.9.
003110     05  NW-TREND-WORD              PIC X(4).
003120     05  NW-PEAK-DAYS               PIC X(11).
003130*
003140 01  WS-SAVINGS-WORK.
003150     05  SW-BASE-SAVINGS            PIC 9(9)V9(2).
003160     05  SW-ADJ-SAVINGS             PIC 9(9)V9(2).
003170     05  SW-MULTIPLIER              PIC 9(1)V9(2).
003180     05  SW-RATIO                   PIC 9(2)V9(4).
003190     05  SW-CLASSIFICATION          PIC X(21).
003200     05  SW-UPSELL                  PIC 9(9).
003210*
003220 01  WS-U4-WORK.
003230     05  U4-OFFICE-PCT-WHOLE        PIC 9(3).
003240     05  U4-ES-DELTA                PIC S9(3).
003250     05  U4-ES-TARGET               PIC 9(3).
003260     05  U4-ES-STATUS               PIC X(28).
003270     05  U4-VARIANCE-SW             PIC 9(1)   VALUE 0.
003280         88  U4-SHOW-VARIANCE       VALUE 1.
003290     05  U4-VARIANCE-GAP            PIC 9(3).
003300     05  U4-PCT-COST-SAVINGS        PIC 9(3)V9(1).
003310     05  U4-PCT-BAS-AUTO            PIC 9(3)V9(1).
003320     05  U4-PCT-OWNERSHIP           PIC 9(3)V9(1).
003330     05  U4-PCT-COMPLEXITY          PIC 9(3)V9(1).
003340     05  U4-EN-STAR-FLAG            PIC X(12).
003350     05  U4-PRESTIGE-FLAG           PIC X(12).
003360     05  U4-GREEN-FLAG              PIC X(30).
003370     05  U4-TOTAL-2026-SAVINGS      PIC 9(9)V9(2).
003380     05  U4-NET-BENEFIT-2026        PIC 9(9)V9(2).
003390     05  U4-NET-BENEFIT-2030        PIC 9(9)V9(2).
003400     05  U4-SCORE-FLAGS             PIC X(60).
003410     05  WS-FLAGS-HOLD              PIC X(60).
003420     05  WS-FLAGS-PTR               PIC 9(2)   COMP.
003430     05  WS-SCORE-WHOLE             PIC 999.
003440*
003450*    MONTHLY ENERGY WORK AREA - THE TWO COMBINED WHOLE-BUILDING
003460*    ELECTRIC COLUMNS AND THE COMBINED ODCV SAVINGS COLUMN ARE
003470*    THE ONLY FIGURES NOT CARRIED AS-IS ON A SIDE FILE, SO THEY
003480*    ARE THE ONLY ONES BUILT HERE - EVERYTHING ELSE IS PRINTED
003490*    DIRECTLY OUT OF THE ENERGY/OFFICE/HVAC TABLE ENTRIES.
003500*
003510 01  WS-MONTHLY-WORK.
003520     05  MW-ELEC-USAGE OCCURS 12 TIMES PIC 9(9)V9(1).
003530     05  MW-ELEC-COST  OCCURS 12 TIMES PIC 9(9)V9(2).
003540     05  MW-ODCV-TOTAL OCCURS 12 TIMES PIC 9(7)V9(2).
003550*
003560*    GENERIC ROW-PRINT SCRATCH - LOADED BY EACH 76NN PARAGRAPH,
003570*    THEN HANDED TO THE ONE SHARED PRINT-AND-TOTAL ROUTINE.
003580*
003590 01  WS-ROW-WORK.
003600     05  WS-ROW-LABEL               PIC X(18).
003610     05  WS-ROW-VALUES OCCURS 12 TIMES PIC 9(9)V9(2).
003620     05  WS-ROW-TOTAL               PIC 9(9)V9(2).
003630*
003640 01  WS-IAQ-WORK.
003650     05  IW-SUM-PM25                PIC 9(7)V9(2).
003660     05  IW-DAY-COUNT               PIC 9(5)   COMP VALUE 0.
003670     05  IW-AVG-PM25                PIC 9(3)V9(2).
003680     05  IW-MAX-PM25                PIC 9(3)V9(2).
003690     05  IW-SENSOR-SITE             PIC X(30).
003700     05  IW-SENSOR-DIST             PIC 9(2)V9(2).
003710     05  IW-CATEGORY                PIC X(30).
003720     05  IW-MONTH-TABLE OCCURS 12 TIMES PIC 9(3)V9(2).
003730*
003740 01  WS-MISC.
003750     05  WS-COMMA-POS               PIC 9(2)   COMP VALUE 0.
003760     05  WS-ZERO-X60                PIC X(60)  VALUE SPACES.
003770*
003780*    CONTINUES THE STATEMENT STARTED ABOVE.
003790 PROCEDURE DIVISION.
003800*
003810 100-MAIN-LINE.
003820*    HANDLES THE 100-MAIN-LINE STEP OF THE RUN.
003830*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003840*    DISPLAYS A RUN-TIME MESSAGE.
003850     DISPLAY SPACES UPON CRT.
003860*    DISPLAYS A RUN-TIME MESSAGE.
003870     DISPLAY '* * * * *  B E G I N   O D C V D E T' UPON CRT.
003880*    INVOKES 200-LOAD-ADDRESSES.
003890*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003900     PERFORM 200-LOAD-ADDRESSES.
003910*    INVOKES 210-LOAD-BUILDINGS.
003920*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003930     PERFORM 210-LOAD-BUILDINGS.
003940*    INVOKES 220-LOAD-SYSTEMS.
003950*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003960     PERFORM 220-LOAD-SYSTEMS.
003970*    INVOKES 230-LOAD-LL97.
003980*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003990     PERFORM 230-LOAD-LL97.
004000*    INVOKES 240-LOAD-ENERGY.
004010*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004020     PERFORM 240-LOAD-ENERGY.
004030*    INVOKES 250-LOAD-OFFICE.
004040*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004050     PERFORM 250-LOAD-OFFICE.
004060*    INVOKES 260-LOAD-HVAC.
004070*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004080     PERFORM 260-LOAD-HVAC.
004090*    INVOKES 270-LOAD-IAQ-DAILY.
004100*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004110     PERFORM 270-LOAD-IAQ-DAILY.
004120*    INVOKES 280-LOAD-IAQ-MONTHLY.
004130*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004140     PERFORM 280-LOAD-IAQ-MONTHLY.
004150*    OPENS INPUT.
004160     OPEN INPUT  RANKED-FILE.
004170*    OPENS OUTPUT.
004180     OPEN OUTPUT DETAIL-REPORT.
004190*    INVOKES 300-READ-RANKED.
004200*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004210     PERFORM 300-READ-RANKED.
004220*    INVOKES 400-MAIN.
004230*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004240     PERFORM 400-MAIN THRU 400-MAIN-EXIT
004250*    SETS THE LOOP CONTROL CONDITION.
004260         UNTIL EOF-SW = 1.
004270*    INVOKES 900-END-RTN.
004280*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004290     PERFORM 900-END-RTN.
004300*
004310*----------------------------------------------------------------
004320*    200-SERIES - SIDE-FILE TABLE LOADS.  EACH TABLE IS READ ONCE
004330*    AT START-UP WITH THE SAME READ-AHEAD LOOP THE INTAKE PASS IN
004340*    ODCVRANK USES, THEN PROBED BY BBL FOR EVERY RANKED BUILDING.
004350*----------------------------------------------------------------
004360*
004370 200-LOAD-ADDRESSES.
004380*    HANDLES THE 200-LOAD-ADDRESSES STEP OF THE RUN.
004390*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004400*    OPENS INPUT.
004410     OPEN INPUT ADDRESS-FILE.
004420*    STORES 0 IN WS-FOUND-SW.
004430     MOVE 0 TO WS-FOUND-SW.
004440*    INVOKES 201-READ-ADDRESS.
004450*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004460     PERFORM 201-READ-ADDRESS.
004470*    INVOKES 202-STORE-ADDRESS.
004480*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004490     PERFORM 202-STORE-ADDRESS THRU 202-STORE-ADDRESS-EXIT
004500*    SETS THE LOOP CONTROL CONDITION.
004510         UNTIL WS-FOUND-SW = 1.
004520*    CLOSES ADDRESS-FILE.
004530     CLOSE ADDRESS-FILE.
004540*
004550 201-READ-ADDRESS.
004560*    HANDLES THE 201-READ-ADDRESS STEP OF THE RUN.
004570*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004580*    READS THE NEXT ADDRESS-FILE RECORD.
004590     READ ADDRESS-FILE AT END MOVE 1 TO WS-FOUND-SW.
004600*
004610 202-STORE-ADDRESS.
004620*    HANDLES THE 202-STORE-ADDRESS STEP OF THE RUN.
004630*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004640*    ADDS 1 INTO WS-ADR-COUNT.
004650     ADD 1 TO WS-ADR-COUNT.
004660*    SETS AT-IDX.
004670     SET AT-IDX TO WS-ADR-COUNT.
004680*    STORES AD-BBL IN AT-BBL.
004690     MOVE AD-BBL          TO AT-BBL (AT-IDX).
004700*    STORES AD-MAIN-ADDRESS IN AT-MAIN-ADDRESS.
004710     MOVE AD-MAIN-ADDRESS TO AT-MAIN-ADDRESS (AT-IDX).
004720*    STORES AD-ZIP IN AT-ZIP.
004730     MOVE AD-ZIP          TO AT-ZIP (AT-IDX).
004740*    INVOKES 201-READ-ADDRESS.
004750*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004760     PERFORM 201-READ-ADDRESS.
004770 202-STORE-ADDRESS-EXIT.
004780*    RETURNS CONTROL TO WHATEVER PERFORMED 202-STORE-ADDRESS.
004790*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
004800*    MARKS THE THRU-RANGE END POINT.
004810     EXIT.
004820*
004830 210-LOAD-BUILDINGS.
004840*    HANDLES THE 210-LOAD-BUILDINGS STEP OF THE RUN.
004850*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004860*    OPENS INPUT.
004870     OPEN INPUT BUILDING-FILE.
004880*    STORES 0 IN WS-FOUND-SW.
004890     MOVE 0 TO WS-FOUND-SW.
004900*    INVOKES 211-READ-BUILDING.
004910*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004920     PERFORM 211-READ-BUILDING.
004930*    INVOKES 212-STORE-BUILDING.
004940*    PART OF THE PARAGRAPH'S MAIN LOGIC.
004950     PERFORM 212-STORE-BUILDING THRU 212-STORE-BUILDING-EXIT
004960*    SETS THE LOOP CONTROL CONDITION.
004970         UNTIL WS-FOUND-SW = 1.
004980*    CLOSES BUILDING-FILE.
004990     CLOSE BUILDING-FILE.
005000*
005010 211-READ-BUILDING.
005020*    HANDLES THE 211-READ-BUILDING STEP OF THE RUN.
005030*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005040*    READS THE NEXT BUILDING-FILE RECORD.
005050     READ BUILDING-FILE AT END MOVE 1 TO WS-FOUND-SW.
005060*
005070 212-STORE-BUILDING.
005080*    HANDLES THE 212-STORE-BUILDING STEP OF THE RUN.
005090*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005100*    ADDS 1 INTO WS-BLD-COUNT.
005110     ADD 1 TO WS-BLD-COUNT.
005120*    SETS BT-IDX.
005130     SET BT-IDX TO WS-BLD-COUNT.
005140*    STORES BL-BBL IN BT-BBL.
005150     MOVE BL-BBL                      TO BT-BBL (BT-IDX).
005160*    STORES BL-OWNER-NAME IN BT-OWNER-NAME.
005170     MOVE BL-OWNER-NAME               TO BT-OWNER-NAME (BT-IDX).
005180*    STORES BL-PROPERTY-MANAGER TO IN .
005190     MOVE BL-PROPERTY-MANAGER         TO
005200*    CONTINUES THE STATEMENT STARTED ABOVE.
005210          BT-PROPERTY-MANAGER (BT-IDX).
005220*    STORES BL-CLASS IN BT-CLASS.
005230     MOVE BL-CLASS                    TO BT-CLASS (BT-IDX).
005240*    STORES BL-PCT-LEASED IN BT-PCT-LEASED.
005250     MOVE BL-PCT-LEASED                TO BT-PCT-LEASED (BT-IDX).
005260*    STORES BL-NUM-FLOORS IN BT-NUM-FLOORS.
005270     MOVE BL-NUM-FLOORS                TO BT-NUM-FLOORS (BT-IDX).
005280*    STORES BL-TOTAL-AREA IN BT-TOTAL-AREA.
005290     MOVE BL-TOTAL-AREA                TO BT-TOTAL-AREA (BT-IDX).
005300*    STORES BL-OFFICE-SQFT IN BT-OFFICE-SQFT.
005310     MOVE BL-OFFICE-SQFT               TO BT-OFFICE-SQFT (BT-IDX).
005320*    STORES BL-NEIGHBORHOOD IN BT-NEIGHBORHOOD.
005330     MOVE BL-NEIGHBORHOOD              TO BT-NEIGHBORHOOD (BT-IDX).
005340*    STORES BL-TOTAL-UNITS IN BT-TOTAL-UNITS.
005350     MOVE BL-TOTAL-UNITS               TO BT-TOTAL-UNITS (BT-IDX).
005360*    STORES BL-ENERGY-STAR IN BT-ENERGY-STAR.
005370     MOVE BL-ENERGY-STAR               TO BT-ENERGY-STAR (BT-IDX).
005380*    STORES BL-TARGET-ENERGY-STAR TO IN .
005390     MOVE BL-TARGET-ENERGY-STAR        TO
005400*    CONTINUES THE STATEMENT STARTED ABOVE.
005410          BT-TARGET-ENERGY-STAR (BT-IDX).
005420*    STORES BL-EST-TARGET-ENERGY-STAR TO IN .
005430     MOVE BL-EST-TARGET-ENERGY-STAR    TO
005440*    CONTINUES THE STATEMENT STARTED ABOVE.
005450          BT-EST-TARGET-ENERGY-STAR (BT-IDX).
005460*    STORES BL-LL33-GRADE IN BT-LL33-GRADE.
005470     MOVE BL-LL33-GRADE                TO BT-LL33-GRADE (BT-IDX).
005480*    INVOKES 211-READ-BUILDING.
005490*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005500     PERFORM 211-READ-BUILDING.
005510 212-STORE-BUILDING-EXIT.
005520*    RETURNS CONTROL TO WHATEVER PERFORMED 212-STORE-BUILDING.
005530*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
005540*    MARKS THE THRU-RANGE END POINT.
005550     EXIT.
005560*
005570 220-LOAD-SYSTEMS.
005580*    HANDLES THE 220-LOAD-SYSTEMS STEP OF THE RUN.
005590*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005600*    OPENS INPUT.
005610     OPEN INPUT SYSTEM-FILE.
005620*    STORES 0 IN WS-FOUND-SW.
005630     MOVE 0 TO WS-FOUND-SW.
005640*    INVOKES 221-READ-SYSTEM.
005650*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005660     PERFORM 221-READ-SYSTEM.
005670*    INVOKES 222-STORE-SYSTEM.
005680*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005690     PERFORM 222-STORE-SYSTEM THRU 222-STORE-SYSTEM-EXIT
005700*    SETS THE LOOP CONTROL CONDITION.
005710         UNTIL WS-FOUND-SW = 1.
005720*    CLOSES SYSTEM-FILE.
005730     CLOSE SYSTEM-FILE.
005740*
005750 221-READ-SYSTEM.
005760*    HANDLES THE 221-READ-SYSTEM STEP OF THE RUN.
005770*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005780*    READS THE NEXT SYSTEM-FILE RECORD.
005790     READ SYSTEM-FILE AT END MOVE 1 TO WS-FOUND-SW.
005800*
005810 222-STORE-SYSTEM.
005820*    HANDLES THE 222-STORE-SYSTEM STEP OF THE RUN.
005830*    ENTERED ONCE PER CALL FROM ITS PERFORM.
005840*    ADDS 1 INTO WS-SYS-COUNT.
005850     ADD 1 TO WS-SYS-COUNT.
005860*    SETS YT-IDX.
005870     SET YT-IDX TO WS-SYS-COUNT.
005880*    STORES SY-BBL IN YT-BBL.
005890     MOVE SY-BBL     TO YT-BBL (YT-IDX).
005900*    STORES SY-HAS-BAS IN YT-HAS-BAS.
005910     MOVE SY-HAS-BAS TO YT-HAS-BAS (YT-IDX).
005920*    INVOKES 221-READ-SYSTEM.
005930*    PART OF THE PARAGRAPH'S MAIN LOGIC.
005940     PERFORM 221-READ-SYSTEM.
005950 222-STORE-SYSTEM-EXIT.
005960*    RETURNS CONTROL TO WHATEVER PERFORMED 222-STORE-SYSTEM.
005970*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
005980*    MARKS THE THRU-RANGE END POINT.
005990     EXIT.
006000*
006010 230-LOAD-LL97.
006020*    HANDLES THE 230-LOAD-LL97 STEP OF THE RUN.
006030*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006040*    OPENS INPUT.
006050     OPEN INPUT LL97-FILE.
006060*    STORES 0 IN WS-FOUND-SW.
006070     MOVE 0 TO WS-FOUND-SW.
006080*    INVOKES 231-READ-LL97.
006090*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006100     PERFORM 231-READ-LL97.
006110*    INVOKES 232-STORE-LL97.
006120*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006130     PERFORM 232-STORE-LL97 THRU 232-STORE-LL97-EXIT
006140*    SETS THE LOOP CONTROL CONDITION.
006150         UNTIL WS-FOUND-SW = 1.
006160*    CLOSES LL97-FILE.
006170     CLOSE LL97-FILE.
006180*    DEFAULT ROW - SENTINEL ENTRY RETURNED WHEN A BBL HAS NO LL97
006190*    RECORD ON FILE, SO A LOOKUP MISS NEVER BORROWS A NEIGHBORING
006200*    BUILDING'S PENALTY FIGURES.
006210*    ADDS 1 INTO WS-LL9-COUNT.
006220     ADD 1 TO WS-LL9-COUNT.
006230*    SETS LT-IDX.
006240     SET LT-IDX TO WS-LL9-COUNT.
006250*    STORES 0 IN LT-BBL.
006260     MOVE 0      TO LT-BBL (LT-IDX).
006270*    STORES ZEROS IN LT-PENALTY-2026.
006280     MOVE ZEROS  TO LT-PENALTY-2026 (LT-IDX)
006290*    CONTINUES THE STATEMENT STARTED ABOVE.
006300                    LT-PENALTY-2030 (LT-IDX)
006310*    CONTINUES THE STATEMENT STARTED ABOVE.
006320                    LT-CARBON-LIMIT-2024 (LT-IDX)
006330*    CONTINUES THE STATEMENT STARTED ABOVE.
006340                    LT-CARBON-LIMIT-2030 (LT-IDX)
006350*    CONTINUES THE STATEMENT STARTED ABOVE.
006360                    LT-TOTAL-EMISSIONS (LT-IDX).
006370*    STORES 'NO ' IN LT-COMPLIANCE-2024.
006380     MOVE 'NO '  TO LT-COMPLIANCE-2024 (LT-IDX)
006390*    CONTINUES THE STATEMENT STARTED ABOVE.
006400                    LT-COMPLIANCE-2030 (LT-IDX).
006410*
006420 231-READ-LL97.
006430*    HANDLES THE 231-READ-LL97 STEP OF THE RUN.
006440*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006450*    READS THE NEXT LL97-FILE RECORD.
006460     READ LL97-FILE AT END MOVE 1 TO WS-FOUND-SW.
006470*
006480 232-STORE-LL97.
006490*    HANDLES THE 232-STORE-LL97 STEP OF THE RUN.
006500*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006510*    ADDS 1 INTO WS-LL9-COUNT.
006520     ADD 1 TO WS-LL9-COUNT.
006530*    SETS LT-IDX.
006540     SET LT-IDX TO WS-LL9-COUNT.
006550*    STORES LL-BBL IN LT-BBL.
006560     MOVE LL-BBL                TO LT-BBL (LT-IDX).
006570*    STORES LL-PENALTY-2026 IN LT-PENALTY-2026.
006580     MOVE LL-PENALTY-2026       TO LT-PENALTY-2026 (LT-IDX).
006590*    STORES LL-PENALTY-2030 IN LT-PENALTY-2030.
006600     MOVE LL-PENALTY-2030       TO LT-PENALTY-2030 (LT-IDX).
006610*    STORES LL-COMPLIANCE-2024 IN LT-COMPLIANCE-2024.
006620     MOVE LL-COMPLIANCE-2024    TO LT-COMPLIANCE-2024 (LT-IDX).
006630*    STORES LL-COMPLIANCE-2030 IN LT-COMPLIANCE-2030.
006640     MOVE LL-COMPLIANCE-2030    TO LT-COMPLIANCE-2030 (LT-IDX).
006650*    STORES LL-CARBON-LIMIT-2024 IN LT-CARBON-LIMIT-2024.
006660     MOVE LL-CARBON-LIMIT-2024  TO LT-CARBON-LIMIT-2024 (LT-IDX).
006670*    STORES LL-CARBON-LIMIT-2030 IN LT-CARBON-LIMIT-2030.
006680     MOVE LL-CARBON-LIMIT-2030  TO LT-CARBON-LIMIT-2030 (LT-IDX).
006690*    STORES LL-TOTAL-EMISSIONS IN LT-TOTAL-EMISSIONS.
006700     MOVE LL-TOTAL-EMISSIONS    TO LT-TOTAL-EMISSIONS (LT-IDX).
006710*    INVOKES 231-READ-LL97.
006720*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006730     PERFORM 231-READ-LL97.
006740 232-STORE-LL97-EXIT.
006750*    RETURNS CONTROL TO WHATEVER PERFORMED 232-STORE-LL97.
006760*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
006770*    MARKS THE THRU-RANGE END POINT.
006780     EXIT.
006790*
006800 240-LOAD-ENERGY.
006810*    HANDLES THE 240-LOAD-ENERGY STEP OF THE RUN.
006820*    ENTERED ONCE PER CALL FROM ITS PERFORM.
006830*    OPENS INPUT.
006840     OPEN INPUT ENERGY-FILE.
006850*    STORES 0 IN WS-FOUND-SW.
006860     MOVE 0 TO WS-FOUND-SW.
006870*    INVOKES 241-READ-ENERGY.
006880*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006890     PERFORM 241-READ-ENERGY.
006900*    INVOKES 242-STORE-ENERGY.
006910*    PART OF THE PARAGRAPH'S MAIN LOGIC.
006920     PERFORM 242-STORE-ENERGY THRU 242-STORE-ENERGY-EXIT
006930*    SETS THE LOOP CONTROL CONDITION.
006940         UNTIL WS-FOUND-SW = 1.
006950*    CLOSES ENERGY-FILE.
006960     CLOSE ENERGY-FILE.
006970*    DEFAULT ROW - ALL ZEROS, RETURNED ON A LOOKUP MISS.
006980*    ADDS 1 INTO WS-NRG-COUNT.
006990     ADD 1 TO WS-NRG-COUNT.
007000*    SETS GT-IDX.
007010     SET GT-IDX TO WS-NRG-COUNT.
007020*    STORES 0 IN GT-BBL.
007030     MOVE 0 TO GT-BBL (GT-IDX).
007040*    INVOKES 244-ZERO-ENERGY-MONTH.
007050*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007060     PERFORM 244-ZERO-ENERGY-MONTH
007070*    SETS THE LOOP CONTROL CONDITION.
007080         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
007090*
007100 241-READ-ENERGY.
007110*    HANDLES THE 241-READ-ENERGY STEP OF THE RUN.
007120*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007130*    READS THE NEXT ENERGY-FILE RECORD.
007140     READ ENERGY-FILE AT END MOVE 1 TO WS-FOUND-SW.
007150*
007160 242-STORE-ENERGY.
007170*    HANDLES THE 242-STORE-ENERGY STEP OF THE RUN.
007180*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007190*    ADDS 1 INTO WS-NRG-COUNT.
007200     ADD 1 TO WS-NRG-COUNT.
007210*    SETS GT-IDX.
007220     SET GT-IDX TO WS-NRG-COUNT.
007230*    STORES EN-BBL IN GT-BBL.
007240     MOVE EN-BBL TO GT-BBL (GT-IDX).
007250*    INVOKES 243-STORE-ENERGY-MONTH.
007260*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007270     PERFORM 243-STORE-ENERGY-MONTH
007280*    SETS THE LOOP CONTROL CONDITION.
007290         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
007300*    INVOKES 241-READ-ENERGY.
007310*    PART OF THE PARAGRAPH'S MAIN LOGIC.
007320     PERFORM 241-READ-ENERGY.
007330 242-STORE-ENERGY-EXIT.
007340*    RETURNS CONTROL TO WHATEVER PERFORMED 242-STORE-ENERGY.
007350*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
007360*    MARKS THE THRU-RANGE END POINT.
007370     EXIT.
007380*
007390 243-STORE-ENERGY-MONTH.
007400*    HANDLES THE 243-STORE-ENERGY-MONTH STEP OF THE RUN.
007410*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007420*    SETS EN-MO-IDX.
007430     SET EN-MO-IDX TO WS-MO-SUB.
007440*    SETS GT-MO-IDX.
007450     SET GT-MO-IDX TO WS-MO-SUB.
007460*    STORES EN-ELEC-HVAC-KBTU (EN-MO-IDX) TO IN .
007470     MOVE EN-ELEC-HVAC-KBTU (EN-MO-IDX)    TO
007480*    CONTINUES THE STATEMENT STARTED ABOVE.
007490          GT-ELEC-HVAC-KBTU (GT-IDX, GT-MO-IDX).
007500*    STORES EN-ELEC-NONHVAC-KBTU (EN-MO-IDX) TO IN .
007510     MOVE EN-ELEC-NONHVAC-KBTU (EN-MO-IDX) TO
007520*    CONTINUES THE STATEMENT STARTED ABOVE.
007530          GT-ELEC-NONHVAC-KBTU (GT-IDX, GT-MO-IDX).
007540*    STORES EN-GAS-KBTU (EN-MO-IDX) TO IN .
007550     MOVE EN-GAS-KBTU (EN-MO-IDX)          TO
007560*    CONTINUES THE STATEMENT STARTED ABOVE.
007570          GT-GAS-KBTU (GT-IDX, GT-MO-IDX).
007580*    STORES EN-STEAM-KBTU (EN-MO-IDX) TO IN .
007590     MOVE EN-STEAM-KBTU (EN-MO-IDX)        TO
007600*    CONTINUES THE STATEMENT STARTED ABOVE.
007610          GT-STEAM-KBTU (GT-IDX, GT-MO-IDX).
007620*    STORES EN-ELEC-HVAC-COST (EN-MO-IDX) TO IN .
007630     MOVE EN-ELEC-HVAC-COST (EN-MO-IDX)    TO
007640*    CONTINUES THE STATEMENT STARTED ABOVE.
007650          GT-ELEC-HVAC-COST (GT-IDX, GT-MO-IDX).
007660*    STORES EN-ELEC-NONHVAC-COST (EN-MO-IDX) TO IN .
007670     MOVE EN-ELEC-NONHVAC-COST (EN-MO-IDX) TO
007680*    CONTINUES THE STATEMENT STARTED ABOVE.
007690          GT-ELEC-NONHVAC-COST (GT-IDX, GT-MO-IDX).
007700*    STORES EN-GAS-COST (EN-MO-IDX) TO IN .
007710     MOVE EN-GAS-COST (EN-MO-IDX)          TO
007720*    CONTINUES THE STATEMENT STARTED ABOVE.
007730          GT-GAS-COST (GT-IDX, GT-MO-IDX).
007740*    STORES EN-STEAM-COST (EN-MO-IDX) TO IN .
007750     MOVE EN-STEAM-COST (EN-MO-IDX)        TO
007760*    CONTINUES THE STATEMENT STARTED ABOVE.
007770          GT-STEAM-COST (GT-IDX, GT-MO-IDX).
007780*
007790 244-ZERO-ENERGY-MONTH.
007800*    HANDLES THE 244-ZERO-ENERGY-MONTH STEP OF THE RUN.
007810*    ENTERED ONCE PER CALL FROM ITS PERFORM.
007820*    SETS GT-MO-IDX.
007830     SET GT-MO-IDX TO WS-MO-SUB.
007840*    STORES ZEROS IN GT-ELEC-HVAC-KBTU.
007850     MOVE ZEROS TO GT-ELEC-HVAC-KBTU (GT-IDX, GT-MO-IDX)
007860*    CONTINUES THE STATEMENT STARTED ABOVE.
007870                   GT-ELEC-NONHVAC-KBTU (GT-IDX, GT-MO-IDX)
007880*    CONTINUES THE STATEMENT STARTED ABOVE.
007890                   GT-GAS-KBTU (GT-IDX, GT-MO-IDX)
007900*    CONTINUES THE STATEMENT STARTED ABOVE.
007910                   GT-STEAM-KBTU (GT-IDX, GT-MO-IDX)
007920*    CONTINUES THE STATEMENT STARTED ABOVE.
007930                   GT-ELEC-HVAC-COST (GT-IDX, GT-MO-IDX)
007940*    CONTINUES THE STATEMENT STARTED ABOVE.
007950                   GT-ELEC-NONHVAC-COST (GT-IDX, GT-MO-IDX)
007960*    CONTINUES THE STATEMENT STARTED ABOVE.
007970                   GT-GAS-COST (GT-IDX, GT-MO-IDX)
007980*    CONTINUES THE STATEMENT STARTED ABOVE.
007990                   GT-STEAM-COST (GT-IDX, GT-MO-IDX).
008000*
008010 250-LOAD-OFFICE.
008020*    HANDLES THE 250-LOAD-OFFICE STEP OF THE RUN.
008030*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008040*    OPENS INPUT.
008050     OPEN INPUT OFFICE-FILE.
008060*    STORES 0 IN WS-FOUND-SW.
008070     MOVE 0 TO WS-FOUND-SW.
008080*    INVOKES 251-READ-OFFICE.
008090*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008100     PERFORM 251-READ-OFFICE.
008110*    INVOKES 252-STORE-OFFICE.
008120*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008130     PERFORM 252-STORE-OFFICE THRU 252-STORE-OFFICE-EXIT
008140*    SETS THE LOOP CONTROL CONDITION.
008150         UNTIL WS-FOUND-SW = 1.
008160*    CLOSES OFFICE-FILE.
008170     CLOSE OFFICE-FILE.
008180*    DEFAULT ROW - ALL ZEROS, RETURNED ON A LOOKUP MISS.
008190*    ADDS 1 INTO WS-OFC-COUNT.
008200     ADD 1 TO WS-OFC-COUNT.
008210*    SETS FT-IDX.
008220     SET FT-IDX TO WS-OFC-COUNT.
008230*    STORES 0 IN FT-BBL.
008240     MOVE 0 TO FT-BBL (FT-IDX).
008250*    INVOKES 254-ZERO-OFFICE-MONTH.
008260*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008270     PERFORM 254-ZERO-OFFICE-MONTH
008280*    SETS THE LOOP CONTROL CONDITION.
008290         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
008300*
008310 251-READ-OFFICE.
008320*    HANDLES THE 251-READ-OFFICE STEP OF THE RUN.
008330*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008340*    READS THE NEXT OFFICE-FILE RECORD.
008350     READ OFFICE-FILE AT END MOVE 1 TO WS-FOUND-SW.
008360*
008370 252-STORE-OFFICE.
008380*    HANDLES THE 252-STORE-OFFICE STEP OF THE RUN.
008390*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008400*    ADDS 1 INTO WS-OFC-COUNT.
008410     ADD 1 TO WS-OFC-COUNT.
008420*    SETS FT-IDX.
008430     SET FT-IDX TO WS-OFC-COUNT.
008440*    STORES OF-BBL IN FT-BBL.
008450     MOVE OF-BBL TO FT-BBL (FT-IDX).
008460*    INVOKES 253-STORE-OFFICE-MONTH.
008470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008480     PERFORM 253-STORE-OFFICE-MONTH
008490*    SETS THE LOOP CONTROL CONDITION.
008500         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
008510*    INVOKES 251-READ-OFFICE.
008520*    PART OF THE PARAGRAPH'S MAIN LOGIC.
008530     PERFORM 251-READ-OFFICE.
008540 252-STORE-OFFICE-EXIT.
008550*    RETURNS CONTROL TO WHATEVER PERFORMED 252-STORE-OFFICE.
008560*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
008570*    MARKS THE THRU-RANGE END POINT.
008580     EXIT.
008590*
008600 253-STORE-OFFICE-MONTH.
008610*    HANDLES THE 253-STORE-OFFICE-MONTH STEP OF THE RUN.
008620*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008630*    SETS OF-MO-IDX.
008640     SET OF-MO-IDX TO WS-MO-SUB.
008650*    SETS FT-MO-IDX.
008660     SET FT-MO-IDX TO WS-MO-SUB.
008670*    STORES OF-ELEC-KBTU (OF-MO-IDX) TO IN .
008680     MOVE OF-ELEC-KBTU (OF-MO-IDX)  TO
008690*    CONTINUES THE STATEMENT STARTED ABOVE.
008700          FT-ELEC-KBTU (FT-IDX, FT-MO-IDX).
008710*    STORES OF-GAS-KBTU (OF-MO-IDX) TO IN .
008720     MOVE OF-GAS-KBTU (OF-MO-IDX)   TO
008730*    CONTINUES THE STATEMENT STARTED ABOVE.
008740          FT-GAS-KBTU (FT-IDX, FT-MO-IDX).
008750*    STORES OF-STEAM-KBTU (OF-MO-IDX) TO IN .
008760     MOVE OF-STEAM-KBTU (OF-MO-IDX) TO
008770*    CONTINUES THE STATEMENT STARTED ABOVE.
008780          FT-STEAM-KBTU (FT-IDX, FT-MO-IDX).
008790*    STORES OF-ELEC-COST (OF-MO-IDX) TO IN .
008800     MOVE OF-ELEC-COST (OF-MO-IDX)  TO
008810*    CONTINUES THE STATEMENT STARTED ABOVE.
008820          FT-ELEC-COST (FT-IDX, FT-MO-IDX).
008830*    STORES OF-GAS-COST (OF-MO-IDX) TO IN .
008840     MOVE OF-GAS-COST (OF-MO-IDX)   TO
008850*    CONTINUES THE STATEMENT STARTED ABOVE.
008860          FT-GAS-COST (FT-IDX, FT-MO-IDX).
008870*    STORES OF-STEAM-COST (OF-MO-IDX) TO IN .
008880     MOVE OF-STEAM-COST (OF-MO-IDX) TO
008890*    CONTINUES THE STATEMENT STARTED ABOVE.
008900          FT-STEAM-COST (FT-IDX, FT-MO-IDX).
008910*
008920 254-ZERO-OFFICE-MONTH.
008930*    HANDLES THE 254-ZERO-OFFICE-MONTH STEP OF THE RUN.
008940*    ENTERED ONCE PER CALL FROM ITS PERFORM.
008950*    SETS FT-MO-IDX.
008960     SET FT-MO-IDX TO WS-MO-SUB.
008970*    STORES ZEROS IN FT-ELEC-KBTU.
008980     MOVE ZEROS TO FT-ELEC-KBTU (FT-IDX, FT-MO-IDX)
008990*    CONTINUES THE STATEMENT STARTED ABOVE.
009000                   FT-GAS-KBTU (FT-IDX, FT-MO-IDX)
009010*    CONTINUES THE STATEMENT STARTED ABOVE.
009020                   FT-STEAM-KBTU (FT-IDX, FT-MO-IDX)
009030*    CONTINUES THE STATEMENT STARTED ABOVE.
009040                   FT-ELEC-COST (FT-IDX, FT-MO-IDX)
009050*    CONTINUES THE STATEMENT STARTED ABOVE.
009060                   FT-GAS-COST (FT-IDX, FT-MO-IDX)
009070*    CONTINUES THE STATEMENT STARTED ABOVE.
009080                   FT-STEAM-COST (FT-IDX, FT-MO-IDX).
009090*
009100 260-LOAD-HVAC.
009110*    HANDLES THE 260-LOAD-HVAC STEP OF THE RUN.
009120*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009130*    OPENS INPUT.
009140     OPEN INPUT HVAC-FILE.
009150*    STORES 0 IN WS-FOUND-SW.
009160     MOVE 0 TO WS-FOUND-SW.
009170*    INVOKES 261-READ-HVAC.
009180*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009190     PERFORM 261-READ-HVAC.
009200*    INVOKES 262-STORE-HVAC.
009210*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009220     PERFORM 262-STORE-HVAC THRU 262-STORE-HVAC-EXIT
009230*    SETS THE LOOP CONTROL CONDITION.
009240         UNTIL WS-FOUND-SW = 1.
009250*    CLOSES HVAC-FILE.
009260     CLOSE HVAC-FILE.
009270*    DEFAULT ROW - ALL ZEROS, RETURNED ON A LOOKUP MISS.
009280*    ADDS 1 INTO WS-HVC-COUNT.
009290     ADD 1 TO WS-HVC-COUNT.
009300*    SETS VT-IDX.
009310     SET VT-IDX TO WS-HVC-COUNT.
009320*    STORES 0 IN VT-BBL.
009330     MOVE 0 TO VT-BBL (VT-IDX).
009340*    STORES 0 IN VT-OFFICE-PCT.
009350     MOVE 0 TO VT-OFFICE-PCT (VT-IDX).
009360*    INVOKES 264-ZERO-HVAC-MONTH.
009370*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009380     PERFORM 264-ZERO-HVAC-MONTH
009390*    SETS THE LOOP CONTROL CONDITION.
009400         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
009410*
009420 261-READ-HVAC.
009430*    HANDLES THE 261-READ-HVAC STEP OF THE RUN.
009440*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009450*    READS THE NEXT HVAC-FILE RECORD.
009460     READ HVAC-FILE AT END MOVE 1 TO WS-FOUND-SW.
009470*
009480 262-STORE-HVAC.
009490*    HANDLES THE 262-STORE-HVAC STEP OF THE RUN.
009500*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009510*    ADDS 1 INTO WS-HVC-COUNT.
009520     ADD 1 TO WS-HVC-COUNT.
009530*    SETS VT-IDX.
009540     SET VT-IDX TO WS-HVC-COUNT.
009550*    STORES HV-BBL IN VT-BBL.
009560     MOVE HV-BBL        TO VT-BBL (VT-IDX).
009570*    STORES HV-OFFICE-PCT IN VT-OFFICE-PCT.
009580     MOVE HV-OFFICE-PCT TO VT-OFFICE-PCT (VT-IDX).
009590*    INVOKES 263-STORE-HVAC-MONTH.
009600*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009610     PERFORM 263-STORE-HVAC-MONTH
009620*    SETS THE LOOP CONTROL CONDITION.
009630         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
009640*    INVOKES 261-READ-HVAC.
009650*    PART OF THE PARAGRAPH'S MAIN LOGIC.
009660     PERFORM 261-READ-HVAC.
009670 262-STORE-HVAC-EXIT.
009680*    RETURNS CONTROL TO WHATEVER PERFORMED 262-STORE-HVAC.
009690*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
009700*    MARKS THE THRU-RANGE END POINT.
009710     EXIT.
009720*
009730 263-STORE-HVAC-MONTH.
009740*    HANDLES THE 263-STORE-HVAC-MONTH STEP OF THE RUN.
009750*    ENTERED ONCE PER CALL FROM ITS PERFORM.
009760*    SETS HV-MO-IDX.
009770     SET HV-MO-IDX TO WS-MO-SUB.
009780*    SETS VT-MO-IDX.
009790     SET VT-MO-IDX TO WS-MO-SUB.
009800*    STORES HV-HVAC-PCT (HV-MO-IDX) TO IN .
009810     MOVE HV-HVAC-PCT (HV-MO-IDX)       TO
009820*    CONTINUES THE STATEMENT STARTED ABOVE.
009830          VT-HVAC-PCT (VT-IDX, VT-MO-IDX).
009840*    STORES HV-ODCV-ELEC-SAV (HV-MO-IDX) TO IN .
009850     MOVE HV-ODCV-ELEC-SAV (HV-MO-IDX)  TO
009860*    CONTINUES THE STATEMENT STARTED ABOVE.
009870          VT-ODCV-ELEC-SAV (VT-IDX, VT-MO-IDX).
009880*    STORES HV-ODCV-GAS-SAV (HV-MO-IDX) TO IN .
009890     MOVE HV-ODCV-GAS-SAV (HV-MO-IDX)   TO
009900*    CONTINUES THE STATEMENT STARTED ABOVE.
009910          VT-ODCV-GAS-SAV (VT-IDX, VT-MO-IDX).
009920*    STORES HV-ODCV-STEAM-SAV (HV-MO-IDX) TO IN .
009930     MOVE HV-ODCV-STEAM-SAV (HV-MO-IDX) TO
009940*    CONTINUES THE STATEMENT STARTED ABOVE.
009950          VT-ODCV-STEAM-SAV (VT-IDX, VT-MO-IDX).
009960*
009970 264-ZERO-HVAC-MONTH.
009980*    HANDLES THE 264-ZERO-HVAC-MONTH STEP OF THE RUN.
009990*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010000*    SETS VT-MO-IDX.
010010     SET VT-MO-IDX TO WS-MO-SUB.
010020*    STORES ZEROS IN VT-HVAC-PCT.
010030     MOVE ZEROS TO VT-HVAC-PCT (VT-IDX, VT-MO-IDX)
010040*    CONTINUES THE STATEMENT STARTED ABOVE.
010050                   VT-ODCV-ELEC-SAV (VT-IDX, VT-MO-IDX)
010060*    CONTINUES THE STATEMENT STARTED ABOVE.
010070                   VT-ODCV-GAS-SAV (VT-IDX, VT-MO-IDX)
010080*    CONTINUES THE STATEMENT STARTED ABOVE.
010090                   VT-ODCV-STEAM-SAV (VT-IDX, VT-MO-IDX).
010100*
010110 270-LOAD-IAQ-DAILY.
010120*    HANDLES THE 270-LOAD-IAQ-DAILY STEP OF THE RUN.
010130*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010140*    OPENS INPUT.
010150     OPEN INPUT IAQ-DAILY-FILE.
010160*    STORES 0 IN WS-FOUND-SW.
010170     MOVE 0 TO WS-FOUND-SW.
010180*    INVOKES 271-READ-IAQ-DAILY.
010190*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010200     PERFORM 271-READ-IAQ-DAILY.
010210*    INVOKES 272-STORE-IAQ-DAILY.
010220*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010230     PERFORM 272-STORE-IAQ-DAILY THRU 272-STORE-IAQ-DAILY-EXIT
010240*    SETS THE LOOP CONTROL CONDITION.
010250         UNTIL WS-FOUND-SW = 1.
010260*    CLOSES IAQ-DAILY-FILE.
010270     CLOSE IAQ-DAILY-FILE.
010280*
010290 271-READ-IAQ-DAILY.
010300*    HANDLES THE 271-READ-IAQ-DAILY STEP OF THE RUN.
010310*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010320*    READS THE NEXT IAQ-DAILY-FILE RECORD.
010330     READ IAQ-DAILY-FILE AT END MOVE 1 TO WS-FOUND-SW.
010340*
010350 272-STORE-IAQ-DAILY.
010360*    HANDLES THE 272-STORE-IAQ-DAILY STEP OF THE RUN.
010370*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010380*    ADDS 1 INTO WS-IQD-COUNT.
010390     ADD 1 TO WS-IQD-COUNT.
010400*    SETS QT-IDX.
010410     SET QT-IDX TO WS-IQD-COUNT.
010420*    STORES IQ-BBL IN QT-BBL.
010430     MOVE IQ-BBL         TO QT-BBL (QT-IDX).
010440*    STORES IQ-PM25-MEAN IN QT-PM25-MEAN.
010450     MOVE IQ-PM25-MEAN   TO QT-PM25-MEAN (QT-IDX).
010460*    STORES IQ-PM25-MAX IN QT-PM25-MAX.
010470     MOVE IQ-PM25-MAX    TO QT-PM25-MAX (QT-IDX).
010480*    STORES IQ-SENSOR-SITE IN QT-SENSOR-SITE.
010490     MOVE IQ-SENSOR-SITE TO QT-SENSOR-SITE (QT-IDX).
010500*    STORES IQ-SENSOR-DIST IN QT-SENSOR-DIST.
010510     MOVE IQ-SENSOR-DIST TO QT-SENSOR-DIST (QT-IDX).
010520*    INVOKES 271-READ-IAQ-DAILY.
010530*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010540     PERFORM 271-READ-IAQ-DAILY.
010550 272-STORE-IAQ-DAILY-EXIT.
010560*    RETURNS CONTROL TO WHATEVER PERFORMED 272-STORE-IAQ-DAILY.
010570*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
010580*    MARKS THE THRU-RANGE END POINT.
010590     EXIT.
010600*
010610 280-LOAD-IAQ-MONTHLY.
010620*    HANDLES THE 280-LOAD-IAQ-MONTHLY STEP OF THE RUN.
010630*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010640*    OPENS INPUT.
010650     OPEN INPUT IAQ-MON-FILE.
010660*    STORES 0 IN WS-FOUND-SW.
010670     MOVE 0 TO WS-FOUND-SW.
010680*    INVOKES 281-READ-IAQ-MONTHLY.
010690*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010700     PERFORM 281-READ-IAQ-MONTHLY.
010710*    INVOKES 282-STORE-IAQ-MONTHLY.
010720*    PART OF THE PARAGRAPH'S MAIN LOGIC.
010730     PERFORM 282-STORE-IAQ-MONTHLY THRU 282-STORE-IAQ-MONTHLY-EXIT
010740*    SETS THE LOOP CONTROL CONDITION.
010750         UNTIL WS-FOUND-SW = 1.
010760*    CLOSES IAQ-MON-FILE.
010770     CLOSE IAQ-MON-FILE.
010780*
010790 281-READ-IAQ-MONTHLY.
010800*    HANDLES THE 281-READ-IAQ-MONTHLY STEP OF THE RUN.
010810*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010820*    READS THE NEXT IAQ-MON-FILE RECORD.
010830     READ IAQ-MON-FILE AT END MOVE 1 TO WS-FOUND-SW.
010840*
010850 282-STORE-IAQ-MONTHLY.
010860*    HANDLES THE 282-STORE-IAQ-MONTHLY STEP OF THE RUN.
010870*    ENTERED ONCE PER CALL FROM ITS PERFORM.
010880*    ADDS 1 INTO WS-IQM-COUNT.
010890     ADD 1 TO WS-IQM-COUNT.
010900*    SETS MT-IDX.
010910     SET MT-IDX TO WS-IQM-COUNT.
010920*    STORES IM-BBL IN MT-BBL.
010930     MOVE IM-BBL       TO MT-BBL (MT-IDX).
010940*    STORES IM-MONTH-MM IN MT-MONTH-MM.
010950     MOVE IM-MONTH-MM  TO MT-MONTH-MM (MT-IDX).
010960*    STORES IM-PM25-MEAN IN MT-PM25-MEAN.
010970     MOVE IM-PM25-MEAN TO MT-PM25-MEAN (MT-IDX).
010980*    INVOKES 281-READ-IAQ-MONTHLY.
010990*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011000     PERFORM 281-READ-IAQ-MONTHLY.
011010 282-STORE-IAQ-MONTHLY-EXIT.
011020*    RETURNS CONTROL TO WHATEVER PERFORMED 282-STORE-IAQ-MONTHLY.
011030*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
011040*    MARKS THE THRU-RANGE END POINT.
011050     EXIT.
011060*
011070*----------------------------------------------------------------
011080*    300/400-SERIES - THE RANKED-FILE DRIVER LOOP.  ONE DETAIL
011090*    PAGE PER BUILDING, RANK ORDER, EXACTLY THE SCORING-FILE
011100*    READ-AHEAD IDIOM FROM ODCVRANK.
011110*----------------------------------------------------------------
011120*
011130 300-READ-RANKED.
011140*    HANDLES THE 300-READ-RANKED STEP OF THE RUN.
011150*    ENTERED ONCE PER CALL FROM ITS PERFORM.
011160*    READS THE NEXT RANKED-FILE RECORD.
011170     READ RANKED-FILE AT END MOVE 1 TO EOF-SW.
011180*
011190 400-MAIN.
011200*    HANDLES THE 400-MAIN STEP OF THE RUN.
011210*    ENTERED ONCE PER CALL FROM ITS PERFORM.
011220*    STORES RK-BBL IN WB-BBL.
011230     MOVE RK-BBL TO WB-BBL.
011240*    INVOKES 410-LOOKUP-ADDRESS.
011250*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011260     PERFORM 410-LOOKUP-ADDRESS.
011270*    INVOKES 420-LOOKUP-BUILDING.
011280*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011290     PERFORM 420-LOOKUP-BUILDING.
011300*    INVOKES 430-LOOKUP-SYSTEM.
011310*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011320     PERFORM 430-LOOKUP-SYSTEM.
011330*    INVOKES 440-LOOKUP-LL97.
011340*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011350     PERFORM 440-LOOKUP-LL97.
011360*    INVOKES 450-LOOKUP-ENERGY.
011370*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011380     PERFORM 450-LOOKUP-ENERGY.
011390*    INVOKES 460-LOOKUP-OFFICE.
011400*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011410     PERFORM 460-LOOKUP-OFFICE.
011420*    INVOKES 470-LOOKUP-HVAC.
011430*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011440     PERFORM 470-LOOKUP-HVAC.
011450*    INVOKES 480-CALC-IAQ-STATS.
011460*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011470     PERFORM 480-CALC-IAQ-STATS.
011480*    INVOKES 490-CALC-IAQ-MONTHLY.
011490*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011500     PERFORM 490-CALC-IAQ-MONTHLY.
011510*    INVOKES 610-LOOKUP-NEIGHBORHOOD.
011520*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011530     PERFORM 610-LOOKUP-NEIGHBORHOOD.
011540*    INVOKES 620-CALC-ADJ-SAVINGS.
011550*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011560     PERFORM 620-CALC-ADJ-SAVINGS.
011570*    INVOKES 630-CALC-OFFICE-PCT.
011580*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011590     PERFORM 630-CALC-OFFICE-PCT.
011600*    INVOKES 640-CALC-ENERGY-STAR.
011610*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011620     PERFORM 640-CALC-ENERGY-STAR.
011630*    INVOKES 650-CALC-SCORE-BARS.
011640*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011650     PERFORM 650-CALC-SCORE-BARS.
011660*    INVOKES 660-CALC-BONUS-FLAGS.
011670*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011680     PERFORM 660-CALC-BONUS-FLAGS.
011690*    INVOKES 670-CALC-LL97-BLOCK.
011700*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011710     PERFORM 670-CALC-LL97-BLOCK.
011720*    INVOKES 680-CALC-SCORE-FLAGS.
011730*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011740     PERFORM 680-CALC-SCORE-FLAGS.
011750*    INVOKES 690-CALC-MONTHLY-ENERGY.
011760*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011770     PERFORM 690-CALC-MONTHLY-ENERGY.
011780*    INVOKES 700-WRITE-DETAIL-RPT.
011790*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011800     PERFORM 700-WRITE-DETAIL-RPT THRU 700-WRITE-DETAIL-RPT-EXIT.
011810*    ADDS 1 INTO WS-BLDG-COUNT.
011820     ADD 1 TO WS-BLDG-COUNT.
011830*    INVOKES 300-READ-RANKED.
011840*    PART OF THE PARAGRAPH'S MAIN LOGIC.
011850     PERFORM 300-READ-RANKED.
011860 400-MAIN-EXIT.
011870*    RETURNS CONTROL TO WHATEVER PERFORMED 400-MAIN.
011880*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
011890*    MARKS THE THRU-RANGE END POINT.
011900     EXIT.
011910*
011920*----------------------------------------------------------------
011930*    410-490 - PER-BUILDING LOOKUPS AGAINST THE TABLES LOADED BY
011940*    THE 200-SERIES.  A MISS LEAVES THE DEFAULTS MOVED BEFORE THE
011950*    SEARCH STARTS (OR, FOR LL97/ENERGY/OFFICE/HVAC, LANDS ON THE
011960*    ALL-ZERO SENTINEL ROW APPENDED AT LOAD TIME).
011970*----------------------------------------------------------------
011980*
011990 410-LOOKUP-ADDRESS.
012000*    HANDLES THE 410-LOOKUP-ADDRESS STEP OF THE RUN.
012010*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012020*    STORES SPACES IN WB-STREET-ADDR.
012030     MOVE SPACES TO WB-STREET-ADDR.
012040*    STORES 0 IN WB-ZIP.
012050     MOVE 0      TO WB-ZIP.
012060*    STORES 0 IN WS-FOUND-SW.
012070     MOVE 0      TO WS-FOUND-SW.
012080*    INVOKES 411-CHECK-ADDRESS.
012090*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012100     PERFORM 411-CHECK-ADDRESS
012110*    SETS THE LOOP CONTROL CONDITION.
012120         VARYING AT-IDX FROM 1 BY 1
012130*    SETS THE LOOP CONTROL CONDITION.
012140         UNTIL AT-IDX > WS-ADR-COUNT OR WS-LOOKUP-FOUND.
012150*
012160 411-CHECK-ADDRESS.
012170*    HANDLES THE 411-CHECK-ADDRESS STEP OF THE RUN.
012180*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012190*    TESTS WHETHER AT-BBL (AT-IDX) = WB-BBL.
012200*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012210     IF AT-BBL (AT-IDX) = WB-BBL
012220*    STORES AT-STREET-PART (AT-IDX) IN WB-STREET-ADDR.
012230         MOVE AT-STREET-PART (AT-IDX) TO WB-STREET-ADDR
012240*    STORES AT-ZIP (AT-IDX) IN WB-ZIP.
012250         MOVE AT-ZIP (AT-IDX)         TO WB-ZIP
012260*    STORES 1 IN WS-FOUND-SW.
012270         MOVE 1 TO WS-FOUND-SW
012280*    CLOSES THE CONDITIONAL STARTED ABOVE.
012290     END-IF.
012300*
012310 420-LOOKUP-BUILDING.
012320*    HANDLES THE 420-LOOKUP-BUILDING STEP OF THE RUN.
012330*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012340*    STORES SPACES IN WB-OWNER-NAME.
012350     MOVE SPACES TO WB-OWNER-NAME WB-PROPERTY-MANAGER.
012360*    STORES 0 IN WS-FOUND-SW.
012370     MOVE 0      TO WS-FOUND-SW.
012380*    INVOKES 421-CHECK-BUILDING.
012390*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012400     PERFORM 421-CHECK-BUILDING
012410*    SETS THE LOOP CONTROL CONDITION.
012420         VARYING BT-IDX FROM 1 BY 1
012430*    SETS THE LOOP CONTROL CONDITION.
012440         UNTIL BT-IDX > WS-BLD-COUNT OR WS-LOOKUP-FOUND.
012450*
012460 421-CHECK-BUILDING.
012470*    HANDLES THE 421-CHECK-BUILDING STEP OF THE RUN.
012480*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012490*    TESTS WHETHER BT-BBL (BT-IDX) = WB-BBL.
012500*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012510     IF BT-BBL (BT-IDX) = WB-BBL
012520*    STORES BT-OWNER-NAME (BT-IDX) IN WB-OWNER-NAME.
012530         MOVE BT-OWNER-NAME (BT-IDX)       TO WB-OWNER-NAME
012540*    STORES BT-PROPERTY-MANAGER (BT-IDX) IN WB-PROPERTY-MANA...
012550         MOVE BT-PROPERTY-MANAGER (BT-IDX) TO WB-PROPERTY-MANAGER
012560*    STORES 1 IN WS-FOUND-SW.
012570         MOVE 1 TO WS-FOUND-SW
012580*    CLOSES THE CONDITIONAL STARTED ABOVE.
012590     END-IF.
012600*
012610 430-LOOKUP-SYSTEM.
012620*    HANDLES THE 430-LOOKUP-SYSTEM STEP OF THE RUN.
012630*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012640*    STORES SPACES IN WB-HAS-BAS.
012650     MOVE SPACES TO WB-HAS-BAS.
012660*    STORES 0 IN WS-FOUND-SW.
012670     MOVE 0      TO WS-FOUND-SW.
012680*    INVOKES 431-CHECK-SYSTEM.
012690*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012700     PERFORM 431-CHECK-SYSTEM
012710*    SETS THE LOOP CONTROL CONDITION.
012720         VARYING YT-IDX FROM 1 BY 1
012730*    SETS THE LOOP CONTROL CONDITION.
012740         UNTIL YT-IDX > WS-SYS-COUNT OR WS-LOOKUP-FOUND.
012750*    TESTS WHETHER WB-BAS-YES.
012760*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012770     IF WB-BAS-YES
012780*    STORES 'BAS Ready' IN WB-BAS-DISPLAY.
012790         MOVE 'BAS Ready' TO WB-BAS-DISPLAY
012800*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
012810     ELSE
012820*    TESTS WHETHER WB-BAS-NO.
012830*    PART OF THE PARAGRAPH'S MAIN LOGIC.
012840         IF WB-BAS-NO
012850*    STORES 'No BAS' IN WB-BAS-DISPLAY.
012860             MOVE 'No BAS'  TO WB-BAS-DISPLAY
012870*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
012880         ELSE
012890*    STORES 'Unknown' IN WB-BAS-DISPLAY.
012900             MOVE 'Unknown' TO WB-BAS-DISPLAY
012910*    CLOSES THE CONDITIONAL STARTED ABOVE.
012920         END-IF
012930*    CLOSES THE CONDITIONAL STARTED ABOVE.
012940     END-IF.
012950*
012960 431-CHECK-SYSTEM.
012970*    HANDLES THE 431-CHECK-SYSTEM STEP OF THE RUN.
012980*    ENTERED ONCE PER CALL FROM ITS PERFORM.
012990*    TESTS WHETHER YT-BBL (YT-IDX) = WB-BBL.
013000*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013010     IF YT-BBL (YT-IDX) = WB-BBL
013020*    STORES YT-HAS-BAS (YT-IDX) IN WB-HAS-BAS.
013030         MOVE YT-HAS-BAS (YT-IDX) TO WB-HAS-BAS
013040*    STORES 1 IN WS-FOUND-SW.
013050         MOVE 1 TO WS-FOUND-SW
013060*    CLOSES THE CONDITIONAL STARTED ABOVE.
013070     END-IF.
013080*
013090 440-LOOKUP-LL97.
013100*    HANDLES THE 440-LOOKUP-LL97 STEP OF THE RUN.
013110*    ENTERED ONCE PER CALL FROM ITS PERFORM.
013120*    STORES 0 IN WS-FOUND-SW.
013130     MOVE 0      TO WS-FOUND-SW WS-HAS-LL97-SW.
013140*    INVOKES 441-CHECK-LL97.
013150*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013160     PERFORM 441-CHECK-LL97
013170*    SETS THE LOOP CONTROL CONDITION.
013180         VARYING LT-IDX FROM 1 BY 1
013190*    SETS THE LOOP CONTROL CONDITION.
013200         UNTIL LT-IDX > WS-LL9-COUNT OR WS-LOOKUP-FOUND.
013210*    SETS LT-IDX.
013220     SET LT-IDX DOWN BY 1.
013230*
013240 441-CHECK-LL97.
013250*    HANDLES THE 441-CHECK-LL97 STEP OF THE RUN.
013260*    ENTERED ONCE PER CALL FROM ITS PERFORM.
013270*    TESTS WHETHER LT-BBL (LT-IDX) = WB-BBL.
013280*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013290     IF LT-BBL (LT-IDX) = WB-BBL
013300*    STORES 1 IN WS-FOUND-SW.
013310         MOVE 1 TO WS-FOUND-SW
013320*    TESTS WHETHER LT-BBL (LT-IDX) NOT EQUAL ZERO.
013330*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013340         IF LT-BBL (LT-IDX) NOT EQUAL ZERO
013350*    STORES 1 IN WS-HAS-LL97-SW.
013360             MOVE 1 TO WS-HAS-LL97-SW
013370*    CLOSES THE CONDITIONAL STARTED ABOVE.
013380         END-IF
013390*    CLOSES THE CONDITIONAL STARTED ABOVE.
013400     END-IF.
013410*
013420 450-LOOKUP-ENERGY.
013430*    HANDLES THE 450-LOOKUP-ENERGY STEP OF THE RUN.
013440*    ENTERED ONCE PER CALL FROM ITS PERFORM.
013450*    WS-NRG-COUNT INCLUDES THE ALL-ZERO DEFAULT ROW APPENDED BY
013460*    240-LOAD-ENERGY, SO GT-IDX DOWN BY 1 ALWAYS LANDS ON THE
013470*    RIGHT ENTRY WHETHER THE MATCH WAS REAL OR FELL THROUGH.
013480*    STORES 0 IN WS-FOUND-SW.
013490     MOVE 0 TO WS-FOUND-SW.
013500*    INVOKES 451-CHECK-ENERGY.
013510*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013520     PERFORM 451-CHECK-ENERGY
013530*    SETS THE LOOP CONTROL CONDITION.
013540         VARYING GT-IDX FROM 1 BY 1
013550*    SETS THE LOOP CONTROL CONDITION.
013560         UNTIL GT-IDX > WS-NRG-COUNT OR WS-LOOKUP-FOUND.
013570*    SETS GT-IDX.
013580     SET GT-IDX DOWN BY 1.
013590*
013600 451-CHECK-ENERGY.
013610*    HANDLES THE 451-CHECK-ENERGY STEP OF THE RUN.
013620*    ENTERED ONCE PER CALL FROM ITS PERFORM.
013630*    TESTS WHETHER GT-BBL (GT-IDX) = WB-BBL.
013640*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013650     IF GT-BBL (GT-IDX) = WB-BBL
013660*    STORES 1 IN WS-FOUND-SW.
013670         MOVE 1 TO WS-FOUND-SW
013680*    CLOSES THE CONDITIONAL STARTED ABOVE.
013690     END-IF.
013700*
013710 460-LOOKUP-OFFICE.
013720*    HANDLES THE 460-LOOKUP-OFFICE STEP OF THE RUN.
013730*    ENTERED ONCE PER CALL FROM ITS PERFORM.
013740*    STORES 0 IN WS-FOUND-SW.
013750     MOVE 0 TO WS-FOUND-SW.
013760*    INVOKES 461-CHECK-OFFICE.
013770*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013780     PERFORM 461-CHECK-OFFICE
013790*    SETS THE LOOP CONTROL CONDITION.
013800         VARYING FT-IDX FROM 1 BY 1
013810*    SETS THE LOOP CONTROL CONDITION.
013820         UNTIL FT-IDX > WS-OFC-COUNT OR WS-LOOKUP-FOUND.
013830*    SETS FT-IDX.
013840     SET FT-IDX DOWN BY 1.
013850*
013860 461-CHECK-OFFICE.
013870*    HANDLES THE 461-CHECK-OFFICE STEP OF THE RUN.
013880*    ENTERED ONCE PER CALL FROM ITS PERFORM.
013890*    TESTS WHETHER FT-BBL (FT-IDX) = WB-BBL.
013900*    PART OF THE PARAGRAPH'S MAIN LOGIC.
013910     IF FT-BBL (FT-IDX) = WB-BBL
013920*    STORES 1 IN WS-FOUND-SW.
013930         MOVE 1 TO WS-FOUND-SW
013940*    CLOSES THE CONDITIONAL STARTED ABOVE.
013950     END-IF.
013960*
013970 470-LOOKUP-HVAC.
013980*    HANDLES THE 470-LOOKUP-HVAC STEP OF THE RUN.
013990*    ENTERED ONCE PER CALL FROM ITS PERFORM.
014000*    STORES 0 IN WS-FOUND-SW.
014010     MOVE 0 TO WS-FOUND-SW.
014020*    INVOKES 471-CHECK-HVAC.
014030*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014040     PERFORM 471-CHECK-HVAC
014050*    SETS THE LOOP CONTROL CONDITION.
014060         VARYING VT-IDX FROM 1 BY 1
014070*    SETS THE LOOP CONTROL CONDITION.
014080         UNTIL VT-IDX > WS-HVC-COUNT OR WS-LOOKUP-FOUND.
014090*    SETS VT-IDX.
014100     SET VT-IDX DOWN BY 1.
014110*
014120 471-CHECK-HVAC.
014130*    HANDLES THE 471-CHECK-HVAC STEP OF THE RUN.
014140*    ENTERED ONCE PER CALL FROM ITS PERFORM.
014150*    TESTS WHETHER VT-BBL (VT-IDX) = WB-BBL.
014160*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014170     IF VT-BBL (VT-IDX) = WB-BBL
014180*    STORES 1 IN WS-FOUND-SW.
014190         MOVE 1 TO WS-FOUND-SW
014200*    CLOSES THE CONDITIONAL STARTED ABOVE.
014210     END-IF.
014220*
014230*----------------------------------------------------------------
014240*    480-490 - U6 AIR-QUALITY STATISTICS.  THE DAILY TABLE IS
014250*    SCANNED IN FULL (NO EARLY EXIT) SINCE EVERY DAY FOR THIS
014260*    BBL CONTRIBUTES TO THE MEAN/MAX; LIKEWISE THE MONTHLY TABLE.
014270*----------------------------------------------------------------
014280*
014290 480-CALC-IAQ-STATS.
014300*    HANDLES THE 480-CALC-IAQ-STATS STEP OF THE RUN.
014310*    ENTERED ONCE PER CALL FROM ITS PERFORM.
014320*    STORES 0 IN WS-HAS-IAQ-SW.
014330     MOVE 0 TO WS-HAS-IAQ-SW IW-DAY-COUNT.
014340*    STORES 0 IN IW-SUM-PM25.
014350     MOVE 0 TO IW-SUM-PM25 IW-MAX-PM25.
014360*    STORES SPACES IN IW-SENSOR-SITE.
014370     MOVE SPACES TO IW-SENSOR-SITE.
014380*    STORES 0 IN IW-SENSOR-DIST.
014390     MOVE 0 TO IW-SENSOR-DIST.
014400*    INVOKES 481-ACCUM-IAQ-DAY.
014410*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014420     PERFORM 481-ACCUM-IAQ-DAY
014430*    SETS THE LOOP CONTROL CONDITION.
014440         VARYING QT-IDX FROM 1 BY 1
014450*    SETS THE LOOP CONTROL CONDITION.
014460         UNTIL QT-IDX > WS-IQD-COUNT.
014470*    TESTS WHETHER WS-HAS-IAQ.
014480*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014490     IF WS-HAS-IAQ
014500*    COMPUTES IW-AVG-PM25 ROUNDED = IW-SUM-PM25 / IW-DAY-COUNT.
014510         COMPUTE IW-AVG-PM25 ROUNDED = IW-SUM-PM25 / IW-DAY-COUNT
014520*    INVOKES 482-CLASSIFY-IAQ.
014530*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014540         PERFORM 482-CLASSIFY-IAQ
014550*    CLOSES THE CONDITIONAL STARTED ABOVE.
014560     END-IF.
014570*
014580 481-ACCUM-IAQ-DAY.
014590*    HANDLES THE 481-ACCUM-IAQ-DAY STEP OF THE RUN.
014600*    ENTERED ONCE PER CALL FROM ITS PERFORM.
014610*    TESTS WHETHER QT-BBL (QT-IDX) = WB-BBL.
014620*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014630     IF QT-BBL (QT-IDX) = WB-BBL
014640*    TESTS WHETHER IW-DAY-COUNT = 0.
014650*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014660         IF IW-DAY-COUNT = 0
014670*    STORES QT-SENSOR-SITE (QT-IDX) IN IW-SENSOR-SITE.
014680             MOVE QT-SENSOR-SITE (QT-IDX) TO IW-SENSOR-SITE
014690*    STORES QT-SENSOR-DIST (QT-IDX) IN IW-SENSOR-DIST.
014700             MOVE QT-SENSOR-DIST (QT-IDX) TO IW-SENSOR-DIST
014710*    CLOSES THE CONDITIONAL STARTED ABOVE.
014720         END-IF
014730*    ADDS 1 INTO IW-DAY-COUNT.
014740         ADD 1 TO IW-DAY-COUNT
014750*    ADDS QT-PM25-MEAN (QT-IDX) INTO IW-SUM-PM25.
014760         ADD QT-PM25-MEAN (QT-IDX) TO IW-SUM-PM25
014770*    TESTS WHETHER QT-PM25-MAX (QT-IDX) > 0.
014780*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014790         IF QT-PM25-MAX (QT-IDX) > 0
014800*    TESTS WHETHER QT-PM25-MAX (QT-IDX) > IW-MAX-PM25.
014810*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014820             IF QT-PM25-MAX (QT-IDX) > IW-MAX-PM25
014830*    STORES QT-PM25-MAX (QT-IDX) IN IW-MAX-PM25.
014840                 MOVE QT-PM25-MAX (QT-IDX) TO IW-MAX-PM25
014850*    CLOSES THE CONDITIONAL STARTED ABOVE.
014860             END-IF
014870*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
014880         ELSE
014890*    TESTS WHETHER QT-PM25-MEAN (QT-IDX) > IW-MAX-PM25.
014900*    PART OF THE PARAGRAPH'S MAIN LOGIC.
014910             IF QT-PM25-MEAN (QT-IDX) > IW-MAX-PM25
014920*    STORES QT-PM25-MEAN (QT-IDX) IN IW-MAX-PM25.
014930                 MOVE QT-PM25-MEAN (QT-IDX) TO IW-MAX-PM25
014940*    CLOSES THE CONDITIONAL STARTED ABOVE.
014950             END-IF
014960*    CLOSES THE CONDITIONAL STARTED ABOVE.
014970         END-IF
014980*    STORES 1 IN WS-HAS-IAQ-SW.
014990         MOVE 1 TO WS-HAS-IAQ-SW
015000*    CLOSES THE CONDITIONAL STARTED ABOVE.
015010     END-IF.
015020*
015030 482-CLASSIFY-IAQ.
015040*    HANDLES THE 482-CLASSIFY-IAQ STEP OF THE RUN.
015050*    ENTERED ONCE PER CALL FROM ITS PERFORM.
015060*    TESTS WHETHER IW-AVG-PM25 NOT GREATER 12.00.
015070*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015080     IF IW-AVG-PM25 NOT GREATER 12.00
015090*    STORES 'Good' IN IW-CATEGORY.
015100         MOVE 'Good' TO IW-CATEGORY
015110*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
015120     ELSE
015130*    TESTS WHETHER IW-AVG-PM25 NOT GREATER 35.40.
015140*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015150         IF IW-AVG-PM25 NOT GREATER 35.40
015160*    STORES 'Moderate' IN IW-CATEGORY.
015170             MOVE 'Moderate' TO IW-CATEGORY
015180*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
015190         ELSE
015200*    TESTS WHETHER IW-AVG-PM25 NOT GREATER 55.40.
015210*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015220             IF IW-AVG-PM25 NOT GREATER 55.40
015230*    STORES 'Unhealthy for Sensitive Groups' TO IN .
015240                 MOVE 'Unhealthy for Sensitive Groups' TO
015250*    CONTINUES THE STATEMENT STARTED ABOVE.
015260                      IW-CATEGORY
015270*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
015280             ELSE
015290*    TESTS WHETHER IW-AVG-PM25 NOT GREATER 150.40.
015300*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015310                 IF IW-AVG-PM25 NOT GREATER 150.40
015320*    STORES 'Unhealthy' IN IW-CATEGORY.
015330                     MOVE 'Unhealthy' TO IW-CATEGORY
015340*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
015350                 ELSE
015360*    STORES 'Very Unhealthy' IN IW-CATEGORY.
015370                     MOVE 'Very Unhealthy' TO IW-CATEGORY
015380*    CLOSES THE CONDITIONAL STARTED ABOVE.
015390                 END-IF
015400*    CLOSES THE CONDITIONAL STARTED ABOVE.
015410             END-IF
015420*    CLOSES THE CONDITIONAL STARTED ABOVE.
015430         END-IF
015440*    CLOSES THE CONDITIONAL STARTED ABOVE.
015450     END-IF.
015460*
015470 490-CALC-IAQ-MONTHLY.
015480*    HANDLES THE 490-CALC-IAQ-MONTHLY STEP OF THE RUN.
015490*    ENTERED ONCE PER CALL FROM ITS PERFORM.
015500*    INVOKES 491-ZERO-IAQ-MONTH.
015510*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015520     PERFORM 491-ZERO-IAQ-MONTH
015530*    SETS THE LOOP CONTROL CONDITION.
015540         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
015550*    INVOKES 492-FILL-IAQ-MONTH.
015560*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015570     PERFORM 492-FILL-IAQ-MONTH
015580*    SETS THE LOOP CONTROL CONDITION.
015590         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-IQM-COUNT.
015600*
015610 491-ZERO-IAQ-MONTH.
015620*    HANDLES THE 491-ZERO-IAQ-MONTH STEP OF THE RUN.
015630*    ENTERED ONCE PER CALL FROM ITS PERFORM.
015640*    STORES 0 IN IW-MONTH-TABLE.
015650     MOVE 0 TO IW-MONTH-TABLE (WS-MO-SUB).
015660*
015670 492-FILL-IAQ-MONTH.
015680*    HANDLES THE 492-FILL-IAQ-MONTH STEP OF THE RUN.
015690*    ENTERED ONCE PER CALL FROM ITS PERFORM.
015700*    TESTS WHETHER MT-BBL (MT-IDX) = WB-BBL.
015710*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015720     IF MT-BBL (MT-IDX) = WB-BBL
015730*    TESTS WHETHER MT-MONTH-MM (MT-IDX) > 0 AND.
015740*    PART OF THE PARAGRAPH'S MAIN LOGIC.
015750         IF MT-MONTH-MM (MT-IDX) > 0 AND
015760*    CONTINUES THE STATEMENT STARTED ABOVE.
015770            MT-MONTH-MM (MT-IDX) NOT GREATER 12
015780*    STORES MT-PM25-MEAN (MT-IDX) TO IN .
015790             MOVE MT-PM25-MEAN (MT-IDX) TO
015800*    CONTINUES THE STATEMENT STARTED ABOVE.
015810                  IW-MONTH-TABLE (MT-MONTH-MM (MT-IDX))
015820*    CLOSES THE CONDITIONAL STARTED ABOVE.
015830         END-IF
015840*    CLOSES THE CONDITIONAL STARTED ABOVE.
015850     END-IF.
015860*
015870*----------------------------------------------------------------
015880*    610-690 - U2/U3/U4/U5 DERIVED METRICS.
015890*----------------------------------------------------------------
015900*
015910 610-LOOKUP-NEIGHBORHOOD.
015920*    HANDLES THE 610-LOOKUP-NEIGHBORHOOD STEP OF THE RUN.
015930*    ENTERED ONCE PER CALL FROM ITS PERFORM.
015940*    STORES 0 IN WS-FOUND-SW.
015950     MOVE 0 TO WS-FOUND-SW.
015960*    SETS NO-IDX.
015970     SET NO-IDX TO 1.
015980*    INVOKES 611-CHECK-NEIGHBORHOOD.
015990*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016000     PERFORM 611-CHECK-NEIGHBORHOOD
016010*    SETS THE LOOP CONTROL CONDITION.
016020         VARYING WS-LOAD-IDX FROM 1 BY 1
016030*    SETS THE LOOP CONTROL CONDITION.
016040         UNTIL WS-LOAD-IDX > 8 OR WS-LOOKUP-FOUND.
016050*    TESTS WHETHER NOT WS-LOOKUP-FOUND.
016060*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016070     IF NOT WS-LOOKUP-FOUND
016080*    SETS NO-IDX.
016090         SET NO-IDX TO NO-DEFAULT-SUB
016100*    CLOSES THE CONDITIONAL STARTED ABOVE.
016110     END-IF.
016120*    STORES NO-NAME (NO-IDX) IN NW-NAME.
016130     MOVE NO-NAME (NO-IDX)  TO NW-NAME.
016140*    STORES NO-RATE (NO-IDX) IN NW-RATE.
016150     MOVE NO-RATE (NO-IDX)  TO NW-RATE.
016160*    STORES NO-TREND (NO-IDX) IN NW-TREND.
016170     MOVE NO-TREND (NO-IDX) TO NW-TREND NW-TREND-DISPLAY.
016180*    STORES NO-PEAK-DAYS (NO-IDX) IN NW-PEAK-DAYS.
016190     MOVE NO-PEAK-DAYS (NO-IDX) TO NW-PEAK-DAYS.
016200*    TESTS WHETHER NW-TREND < 0.
016210*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016220     IF NW-TREND < 0
016230*    STORES 'DOWN' IN NW-TREND-WORD.
016240         MOVE 'DOWN' TO NW-TREND-WORD
016250*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
016260     ELSE
016270*    STORES 'UP' IN NW-TREND-WORD.
016280         MOVE 'UP'   TO NW-TREND-WORD
016290*    CLOSES THE CONDITIONAL STARTED ABOVE.
016300     END-IF.
016310*    COMPUTES NW-UNOCCUPIED = 100 - NW-RATE.
016320     COMPUTE NW-UNOCCUPIED = 100 - NW-RATE.
016330*
016340 611-CHECK-NEIGHBORHOOD.
016350*    HANDLES THE 611-CHECK-NEIGHBORHOOD STEP OF THE RUN.
016360*    ENTERED ONCE PER CALL FROM ITS PERFORM.
016370*    SETS NO-IDX.
016380     SET NO-IDX TO WS-LOAD-IDX.
016390*    INVOKES 612-CHECK-ZIP-COLUMN.
016400*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016410     PERFORM 612-CHECK-ZIP-COLUMN
016420*    SETS THE LOOP CONTROL CONDITION.
016430         VARYING WS-COL-SUB FROM 1 BY 1
016440*    SETS THE LOOP CONTROL CONDITION.
016450         UNTIL WS-COL-SUB > 5 OR WS-LOOKUP-FOUND.
016460*
016470 612-CHECK-ZIP-COLUMN.
016480*    HANDLES THE 612-CHECK-ZIP-COLUMN STEP OF THE RUN.
016490*    ENTERED ONCE PER CALL FROM ITS PERFORM.
016500*    TESTS WHETHER NO-ZIPS (NO-IDX, WS-COL-SUB) = WB-ZIP.
016510*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016520     IF NO-ZIPS (NO-IDX, WS-COL-SUB) = WB-ZIP
016530*    CONTINUES THE STATEMENT STARTED ABOVE.
016540         AND WB-ZIP NOT EQUAL ZERO
016550*    STORES 1 IN WS-FOUND-SW.
016560         MOVE 1 TO WS-FOUND-SW
016570*    CLOSES THE CONDITIONAL STARTED ABOVE.
016580     END-IF.
016590*
016600 620-CALC-ADJ-SAVINGS.
016610*    HANDLES THE 620-CALC-ADJ-SAVINGS STEP OF THE RUN.
016620*    ENTERED ONCE PER CALL FROM ITS PERFORM.
016630*    STORES RK-BASE-ODCV-SAVINGS IN SW-BASE-SAVINGS.
016640     MOVE RK-BASE-ODCV-SAVINGS TO SW-BASE-SAVINGS.
016650*    TESTS WHETHER NW-RATE < 70.
016660*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016670     IF NW-RATE < 70
016680*    TESTS WHETHER WB-BAS-YES.
016690*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016700         IF WB-BAS-YES
016710*    STORES 1.5 IN SW-MULTIPLIER.
016720             MOVE 1.5 TO SW-MULTIPLIER
016730*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
016740         ELSE
016750*    STORES 1.8 IN SW-MULTIPLIER.
016760             MOVE 1.8 TO SW-MULTIPLIER
016770*    CLOSES THE CONDITIONAL STARTED ABOVE.
016780         END-IF
016790*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
016800     ELSE
016810*    TESTS WHETHER NW-RATE < 80.
016820*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016830         IF NW-RATE < 80
016840*    TESTS WHETHER WB-BAS-YES.
016850*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016860             IF WB-BAS-YES
016870*    STORES 1.3 IN SW-MULTIPLIER.
016880                 MOVE 1.3 TO SW-MULTIPLIER
016890*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
016900             ELSE
016910*    STORES 1.5 IN SW-MULTIPLIER.
016920                 MOVE 1.5 TO SW-MULTIPLIER
016930*    CLOSES THE CONDITIONAL STARTED ABOVE.
016940             END-IF
016950*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
016960         ELSE
016970*    TESTS WHETHER NW-RATE < 85.
016980*    PART OF THE PARAGRAPH'S MAIN LOGIC.
016990             IF NW-RATE < 85
017000*    TESTS WHETHER WB-BAS-YES.
017010*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017020                 IF WB-BAS-YES
017030*    STORES 1.1 IN SW-MULTIPLIER.
017040                     MOVE 1.1 TO SW-MULTIPLIER
017050*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
017060                 ELSE
017070*    STORES 1.2 IN SW-MULTIPLIER.
017080                     MOVE 1.2 TO SW-MULTIPLIER
017090*    CLOSES THE CONDITIONAL STARTED ABOVE.
017100                 END-IF
017110*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
017120             ELSE
017130*    STORES 1.0 IN SW-MULTIPLIER.
017140                 MOVE 1.0 TO SW-MULTIPLIER
017150*    CLOSES THE CONDITIONAL STARTED ABOVE.
017160             END-IF
017170*    CLOSES THE CONDITIONAL STARTED ABOVE.
017180         END-IF
017190*    CLOSES THE CONDITIONAL STARTED ABOVE.
017200     END-IF.
017210*    COMPUTES SW-ADJ-SAVINGS ROUNDED =.
017220     COMPUTE SW-ADJ-SAVINGS ROUNDED =
017230*    CONTINUES THE STATEMENT STARTED ABOVE.
017240             SW-BASE-SAVINGS * SW-MULTIPLIER.
017250*    TESTS WHETHER SW-BASE-SAVINGS = 0.
017260*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017270     IF SW-BASE-SAVINGS = 0
017280*    STORES 1 IN SW-RATIO.
017290         MOVE 1 TO SW-RATIO
017300*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
017310     ELSE
017320*    COMPUTES SW-RATIO ROUNDED =.
017330         COMPUTE SW-RATIO ROUNDED =
017340*    CONTINUES THE STATEMENT STARTED ABOVE.
017350                 SW-ADJ-SAVINGS / SW-BASE-SAVINGS
017360*    CLOSES THE CONDITIONAL STARTED ABOVE.
017370     END-IF.
017380*    TESTS WHETHER SW-RATIO > 1.1.
017390*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017400     IF SW-RATIO > 1.1
017410*    STORES 'INCREASED OPPORTUNITY' IN SW-CLASSIFICATION.
017420         MOVE 'INCREASED OPPORTUNITY' TO SW-CLASSIFICATION
017430*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
017440     ELSE
017450*    TESTS WHETHER SW-RATIO < 0.9.
017460*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017470         IF SW-RATIO < 0.9
017480*    STORES 'REDUCED OPPORTUNITY' IN SW-CLASSIFICATION.
017490             MOVE 'REDUCED OPPORTUNITY'  TO SW-CLASSIFICATION
017500*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
017510         ELSE
017520*    STORES 'STANDARD OPPORTUNITY' IN SW-CLASSIFICATION.
017530             MOVE 'STANDARD OPPORTUNITY' TO SW-CLASSIFICATION
017540*    CLOSES THE CONDITIONAL STARTED ABOVE.
017550         END-IF
017560*    CLOSES THE CONDITIONAL STARTED ABOVE.
017570     END-IF.
017580*    TESTS WHETHER WB-BAS-NO.
017590*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017600     IF WB-BAS-NO
017610*    COMPUTES SW-UPSELL ROUNDED = SW-ADJ-SAVINGS * 1.5.
017620         COMPUTE SW-UPSELL ROUNDED = SW-ADJ-SAVINGS * 1.5
017630*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
017640     ELSE
017650*    STORES 0 IN SW-UPSELL.
017660         MOVE 0 TO SW-UPSELL
017670*    CLOSES THE CONDITIONAL STARTED ABOVE.
017680     END-IF.
017690*
017700 630-CALC-OFFICE-PCT.
017710*    HANDLES THE 630-CALC-OFFICE-PCT STEP OF THE RUN.
017720*    ENTERED ONCE PER CALL FROM ITS PERFORM.
017730*    COMPUTES U4-OFFICE-PCT-WHOLE =.
017740     COMPUTE U4-OFFICE-PCT-WHOLE =
017750*    CONTINUES THE STATEMENT STARTED ABOVE.
017760             VT-OFFICE-PCT (VT-IDX) * 100.
017770*
017780 640-CALC-ENERGY-STAR.
017790*    HANDLES THE 640-CALC-ENERGY-STAR STEP OF THE RUN.
017800*    ENTERED ONCE PER CALL FROM ITS PERFORM.
017810*    STORES BT-TARGET-ENERGY-STAR (BT-IDX) IN U4-ES-TARGET.
017820     MOVE BT-TARGET-ENERGY-STAR (BT-IDX) TO U4-ES-TARGET.
017830*    TESTS WHETHER U4-ES-TARGET = 0.
017840*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017850     IF U4-ES-TARGET = 0
017860*    STORES BT-EST-TARGET-ENERGY-STAR (BT-IDX) IN U4-ES-TARGET.
017870         MOVE BT-EST-TARGET-ENERGY-STAR (BT-IDX) TO U4-ES-TARGET
017880*    CLOSES THE CONDITIONAL STARTED ABOVE.
017890     END-IF.
017900*    STORES SPACES IN U4-ES-STATUS.
017910     MOVE SPACES TO U4-ES-STATUS.
017920*    TESTS WHETHER BT-ENERGY-STAR (BT-IDX) NOT EQUAL ZERO.
017930*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017940     IF BT-ENERGY-STAR (BT-IDX) NOT EQUAL ZERO
017950*    CONTINUES THE STATEMENT STARTED ABOVE.
017960         AND U4-ES-TARGET NOT EQUAL ZERO
017970*    TESTS WHETHER U4-ES-TARGET > BT-ENERGY-STAR (BT-IDX).
017980*    PART OF THE PARAGRAPH'S MAIN LOGIC.
017990         IF U4-ES-TARGET > BT-ENERGY-STAR (BT-IDX)
018000*    COMPUTES U4-ES-DELTA = U4-ES-TARGET -.
018010             COMPUTE U4-ES-DELTA = U4-ES-TARGET -
018020*    CONTINUES THE STATEMENT STARTED ABOVE.
018030                     BT-ENERGY-STAR (BT-IDX)
018040*    BUILDS BELOW FROM ITS PIECES.
018050             STRING 'BELOW TARGET, ' DELIMITED BY SIZE
018060*    CONTINUES THE STATEMENT STARTED ABOVE.
018070                    U4-ES-DELTA      DELIMITED BY SIZE
018080*    CONTINUES THE STATEMENT STARTED ABOVE.
018090                    ' NEEDED'        DELIMITED BY SIZE
018100*    CONTINUES THE STATEMENT STARTED ABOVE.
018110                    INTO U4-ES-STATUS
018120*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
018130         ELSE
018140*    COMPUTES U4-ES-DELTA = BT-ENERGY-STAR (BT-IDX) -.
018150             COMPUTE U4-ES-DELTA = BT-ENERGY-STAR (BT-IDX) -
018160*    CONTINUES THE STATEMENT STARTED ABOVE.
018170                     U4-ES-TARGET
018180*    BUILDS EXCEEDS FROM ITS PIECES.
018190             STRING 'EXCEEDS TARGET BY ' DELIMITED BY SIZE
018200*    CONTINUES THE STATEMENT STARTED ABOVE.
018210                    U4-ES-DELTA          DELIMITED BY SIZE
018220*    CONTINUES THE STATEMENT STARTED ABOVE.
018230                    INTO U4-ES-STATUS
018240*    CLOSES THE CONDITIONAL STARTED ABOVE.
018250         END-IF
018260*    CLOSES THE CONDITIONAL STARTED ABOVE.
018270     END-IF.
018280*    STORES 0 IN U4-VARIANCE-SW.
018290     MOVE 0 TO U4-VARIANCE-SW.
018300*    TESTS WHETHER BT-TARGET-ENERGY-STAR (BT-IDX) NOT EQUAL ...
018310*    PART OF THE PARAGRAPH'S MAIN LOGIC.
018320     IF BT-TARGET-ENERGY-STAR (BT-IDX) NOT EQUAL ZERO
018330*    CONTINUES THE STATEMENT STARTED ABOVE.
018340         AND BT-EST-TARGET-ENERGY-STAR (BT-IDX) NOT EQUAL ZERO
018350*    TESTS WHETHER BT-TARGET-ENERGY-STAR (BT-IDX) >.
018360*    PART OF THE PARAGRAPH'S MAIN LOGIC.
018370         IF BT-TARGET-ENERGY-STAR (BT-IDX) >
018380*    CONTINUES THE STATEMENT STARTED ABOVE.
018390            BT-EST-TARGET-ENERGY-STAR (BT-IDX)
018400*    COMPUTES U4-VARIANCE-GAP =.
018410             COMPUTE U4-VARIANCE-GAP =
018420*    CONTINUES THE STATEMENT STARTED ABOVE.
018430                     BT-TARGET-ENERGY-STAR (BT-IDX) -
018440*    CONTINUES THE STATEMENT STARTED ABOVE.
018450                     BT-EST-TARGET-ENERGY-STAR (BT-IDX)
018460*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
018470         ELSE
018480*    COMPUTES U4-VARIANCE-GAP =.
018490             COMPUTE U4-VARIANCE-GAP =
018500*    CONTINUES THE STATEMENT STARTED ABOVE.
018510                     BT-EST-TARGET-ENERGY-STAR (BT-IDX) -
018520*    CONTINUES THE STATEMENT STARTED ABOVE.
018530                     BT-TARGET-ENERGY-STAR (BT-IDX)
018540*    CLOSES THE CONDITIONAL STARTED ABOVE.
018550         END-IF
018560*    TESTS WHETHER U4-VARIANCE-GAP NOT LESS 5.
018570*    PART OF THE PARAGRAPH'S MAIN LOGIC.
018580         IF U4-VARIANCE-GAP NOT LESS 5
018590*    STORES 1 IN U4-VARIANCE-SW.
018600             MOVE 1 TO U4-VARIANCE-SW
018610*    CLOSES THE CONDITIONAL STARTED ABOVE.
018620         END-IF
018630*    CLOSES THE CONDITIONAL STARTED ABOVE.
018640     END-IF.
018650*
018660 650-CALC-SCORE-BARS.
018670*    HANDLES THE 650-CALC-SCORE-BARS STEP OF THE RUN.
018680*    ENTERED ONCE PER CALL FROM ITS PERFORM.
018690*    TESTS WHETHER RK-COST-SAVINGS-SCORE = 0.
018700*    PART OF THE PARAGRAPH'S MAIN LOGIC.
018710     IF RK-COST-SAVINGS-SCORE = 0
018720*    STORES 0 IN U4-PCT-COST-SAVINGS.
018730         MOVE 0 TO U4-PCT-COST-SAVINGS
018740*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
018750     ELSE
018760*    COMPUTES U4-PCT-COST-SAVINGS ROUNDED =.
018770         COMPUTE U4-PCT-COST-SAVINGS ROUNDED =
018780*    CONTINUES THE STATEMENT STARTED ABOVE.
018790                 RK-COST-SAVINGS-SCORE / 40 * 100
018800*    CLOSES THE CONDITIONAL STARTED ABOVE.
018810     END-IF.
018820*    TESTS WHETHER RK-BAS-AUTOMATION-SCORE = 0.
018830*    PART OF THE PARAGRAPH'S MAIN LOGIC.
018840     IF RK-BAS-AUTOMATION-SCORE = 0
018850*    STORES 0 IN U4-PCT-BAS-AUTO.
018860         MOVE 0 TO U4-PCT-BAS-AUTO
018870*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
018880     ELSE
018890*    COMPUTES U4-PCT-BAS-AUTO ROUNDED =.
018900         COMPUTE U4-PCT-BAS-AUTO ROUNDED =
018910*    CONTINUES THE STATEMENT STARTED ABOVE.
018920                 RK-BAS-AUTOMATION-SCORE / 30 * 100
018930*    CLOSES THE CONDITIONAL STARTED ABOVE.
018940     END-IF.
018950*    TESTS WHETHER RK-OWNERSHIP-SCORE = 0.
018960*    PART OF THE PARAGRAPH'S MAIN LOGIC.
018970     IF RK-OWNERSHIP-SCORE = 0
018980*    STORES 0 IN U4-PCT-OWNERSHIP.
018990         MOVE 0 TO U4-PCT-OWNERSHIP
019000*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
019010     ELSE
019020*    COMPUTES U4-PCT-OWNERSHIP ROUNDED =.
019030         COMPUTE U4-PCT-OWNERSHIP ROUNDED =
019040*    CONTINUES THE STATEMENT STARTED ABOVE.
019050                 RK-OWNERSHIP-SCORE / 20 * 100
019060*    CLOSES THE CONDITIONAL STARTED ABOVE.
019070     END-IF.
019080*    TESTS WHETHER RK-COMPLEXITY-SCORE = 0.
019090*    PART OF THE PARAGRAPH'S MAIN LOGIC.
019100     IF RK-COMPLEXITY-SCORE = 0
019110*    STORES 0 IN U4-PCT-COMPLEXITY.
019120         MOVE 0 TO U4-PCT-COMPLEXITY
019130*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
019140     ELSE
019150*    COMPUTES U4-PCT-COMPLEXITY ROUNDED =.
019160         COMPUTE U4-PCT-COMPLEXITY ROUNDED =
019170*    CONTINUES THE STATEMENT STARTED ABOVE.
019180                 RK-COMPLEXITY-SCORE / 10 * 100
019190*    CLOSES THE CONDITIONAL STARTED ABOVE.
019200     END-IF.
019210*
019220 660-CALC-BONUS-FLAGS.
019230*    HANDLES THE 660-CALC-BONUS-FLAGS STEP OF THE RUN.
019240*    ENTERED ONCE PER CALL FROM ITS PERFORM.
019250*    TESTS WHETHER RK-ENERGY-STAR-BONUS > 0.
019260*    PART OF THE PARAGRAPH'S MAIN LOGIC.
019270     IF RK-ENERGY-STAR-BONUS > 0
019280*    BUILDS RK-ENERGY-STAR-BONUS FROM ITS PIECES.
019290         STRING RK-ENERGY-STAR-BONUS DELIMITED BY SIZE
019300*    CONTINUES THE STATEMENT STARTED ABOVE.
019310                '/5 ACTIVE'          DELIMITED BY SIZE
019320*    CONTINUES THE STATEMENT STARTED ABOVE.
019330                INTO U4-EN-STAR-FLAG
019340*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
019350     ELSE
019360*    STORES '0/5 INACTIVE' IN U4-EN-STAR-FLAG.
019370         MOVE '0/5 INACTIVE' TO U4-EN-STAR-FLAG
019380*    CLOSES THE CONDITIONAL STARTED ABOVE.
019390     END-IF.
019400*    TESTS WHETHER RK-PRESTIGE-BONUS > 0.
019410*    PART OF THE PARAGRAPH'S MAIN LOGIC.
019420     IF RK-PRESTIGE-BONUS > 0
019430*    BUILDS RK-PRESTIGE-BONUS FROM ITS PIECES.
019440         STRING RK-PRESTIGE-BONUS DELIMITED BY SIZE
019450*    CONTINUES THE STATEMENT STARTED ABOVE.
019460                '/5 ACTIVE'       DELIMITED BY SIZE
019470*    CONTINUES THE STATEMENT STARTED ABOVE.
019480                INTO U4-PRESTIGE-FLAG
019490*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
019500     ELSE
019510*    STORES '0/5 INACTIVE' IN U4-PRESTIGE-FLAG.
019520         MOVE '0/5 INACTIVE' TO U4-PRESTIGE-FLAG
019530*    CLOSES THE CONDITIONAL STARTED ABOVE.
019540     END-IF.
019550*    TESTS WHETHER RK-GREEN-RATING = SPACES.
019560*    PART OF THE PARAGRAPH'S MAIN LOGIC.
019570     IF RK-GREEN-RATING = SPACES
019580*    STORES 'None' IN U4-GREEN-FLAG.
019590         MOVE 'None' TO U4-GREEN-FLAG
019600*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
019610     ELSE
019620*    STORES RK-GREEN-RATING IN U4-GREEN-FLAG.
019630         MOVE RK-GREEN-RATING TO U4-GREEN-FLAG
019640*    CLOSES THE CONDITIONAL STARTED ABOVE.
019650     END-IF.
019660*
019670 670-CALC-LL97-BLOCK.
019680*    HANDLES THE 670-CALC-LL97-BLOCK STEP OF THE RUN.
019690*    ENTERED ONCE PER CALL FROM ITS PERFORM.
019700*    STORES 0 IN WS-HAS-LL97-SW.
019710     MOVE 0 TO WS-HAS-LL97-SW.
019720*    COMPUTES U4-TOTAL-2026-SAVINGS =.
019730     COMPUTE U4-TOTAL-2026-SAVINGS =
019740*    CONTINUES THE STATEMENT STARTED ABOVE.
019750             SW-ADJ-SAVINGS + LT-PENALTY-2026 (LT-IDX).
019760*    COMPUTES U4-NET-BENEFIT-2026 =.
019770     COMPUTE U4-NET-BENEFIT-2026 =
019780*    CONTINUES THE STATEMENT STARTED ABOVE.
019790             SW-ADJ-SAVINGS + LT-PENALTY-2026 (LT-IDX).
019800*    COMPUTES U4-NET-BENEFIT-2030 =.
019810     COMPUTE U4-NET-BENEFIT-2030 =
019820*    CONTINUES THE STATEMENT STARTED ABOVE.
019830             SW-ADJ-SAVINGS + LT-PENALTY-2030 (LT-IDX).
019840*    TESTS WHETHER LT-PENALTY-2026 (LT-IDX) > 0.
019850*    PART OF THE PARAGRAPH'S MAIN LOGIC.
019860     IF LT-PENALTY-2026 (LT-IDX) > 0
019870*    STORES 1 IN WS-HAS-LL97-SW.
019880         MOVE 1 TO WS-HAS-LL97-SW
019890*    CLOSES THE CONDITIONAL STARTED ABOVE.
019900     END-IF.
019910*    TESTS WHETHER LT-PENALTY-2030 (LT-IDX) > 0.
019920*    PART OF THE PARAGRAPH'S MAIN LOGIC.
019930     IF LT-PENALTY-2030 (LT-IDX) > 0
019940*    STORES 1 IN WS-HAS-LL97-SW.
019950         MOVE 1 TO WS-HAS-LL97-SW
019960*    CLOSES THE CONDITIONAL STARTED ABOVE.
019970     END-IF.
019980*    TESTS WHETHER LT-COMPLIANCE-2024 (LT-IDX) = 'NO '.
019990*    PART OF THE PARAGRAPH'S MAIN LOGIC.
020000     IF LT-COMPLIANCE-2024 (LT-IDX) = 'NO '
020010*    STORES 1 IN WS-HAS-LL97-SW.
020020         MOVE 1 TO WS-HAS-LL97-SW
020030*    CLOSES THE CONDITIONAL STARTED ABOVE.
020040     END-IF.
020050*    TESTS WHETHER LT-COMPLIANCE-2030 (LT-IDX) = 'NO '.
020060*    PART OF THE PARAGRAPH'S MAIN LOGIC.
020070     IF LT-COMPLIANCE-2030 (LT-IDX) = 'NO '
020080*    STORES 1 IN WS-HAS-LL97-SW.
020090         MOVE 1 TO WS-HAS-LL97-SW
020100*    CLOSES THE CONDITIONAL STARTED ABOVE.
020110     END-IF.
020120*
020130 680-CALC-SCORE-FLAGS.
020140*    HANDLES THE 680-CALC-SCORE-FLAGS STEP OF THE RUN.
020150*    ENTERED ONCE PER CALL FROM ITS PERFORM.
020160*    07/22/25 RJP REQ 88577 - STRING WAS TRANSFERRING THE SCORE'S
020170*    IMPLIED DECIMAL DIGITS RAW (85.00 CAME OUT "08500") - NOW
020180*    TRUNCATED TO A WHOLE-NUMBER WORK ITEM BEFORE THE STRING.
020190*    STORES SPACES IN U4-SCORE-FLAGS.
020200     MOVE SPACES TO U4-SCORE-FLAGS WS-FLAGS-HOLD.
020210*    STORES 1 IN WS-FLAGS-PTR.
020220     MOVE 1      TO WS-FLAGS-PTR.
020230*    DIVIDES TO FIGURE RK-TOTAL-SCORE BY 1 GIVING WS-SCORE-W...
020240     DIVIDE RK-TOTAL-SCORE BY 1 GIVING WS-SCORE-WHOLE.
020250*    BUILDS Score: FROM ITS PIECES.
020260     STRING 'Score: '       DELIMITED BY SIZE
020270*    CONTINUES THE STATEMENT STARTED ABOVE.
020280            WS-SCORE-WHOLE  DELIMITED BY SIZE
020290*    CONTINUES THE STATEMENT STARTED ABOVE.
020300            '/100'          DELIMITED BY SIZE
020310*    CONTINUES THE STATEMENT STARTED ABOVE.
020320            INTO WS-FLAGS-HOLD
020330*    CONTINUES THE STATEMENT STARTED ABOVE.
020340            WITH POINTER WS-FLAGS-PTR.
020350*    TESTS WHETHER RK-BAS-AUTOMATION-SCORE NOT LESS 25.
020360*    PART OF THE PARAGRAPH'S MAIN LOGIC.
020370     IF RK-BAS-AUTOMATION-SCORE NOT LESS 25
020380*    BUILDS  FROM ITS PIECES.
020390         STRING '  BAS Ready' DELIMITED BY SIZE
020400*    CONTINUES THE STATEMENT STARTED ABOVE.
020410                INTO WS-FLAGS-HOLD
020420*    CONTINUES THE STATEMENT STARTED ABOVE.
020430                WITH POINTER WS-FLAGS-PTR
020440*    CLOSES THE CONDITIONAL STARTED ABOVE.
020450     END-IF.
020460*    TESTS WHETHER RK-OWNER-BLDG-COUNT > 5.
020470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
020480     IF RK-OWNER-BLDG-COUNT > 5
020490*    BUILDS  FROM ITS PIECES.
020500         STRING '  Portfolio Owner (' DELIMITED BY SIZE
020510*    CONTINUES THE STATEMENT STARTED ABOVE.
020520                RK-OWNER-BLDG-COUNT   DELIMITED BY SIZE
020530*    CONTINUES THE STATEMENT STARTED ABOVE.
020540                ' buildings)'         DELIMITED BY SIZE
020550*    CONTINUES THE STATEMENT STARTED ABOVE.
020560                INTO WS-FLAGS-HOLD
020570*    CONTINUES THE STATEMENT STARTED ABOVE.
020580                WITH POINTER WS-FLAGS-PTR
020590*    CLOSES THE CONDITIONAL STARTED ABOVE.
020600     END-IF.
020610*    STORES WS-FLAGS-HOLD IN U4-SCORE-FLAGS.
020620     MOVE WS-FLAGS-HOLD TO U4-SCORE-FLAGS.
020630*
020640 690-CALC-MONTHLY-ENERGY.
020650*    HANDLES THE 690-CALC-MONTHLY-ENERGY STEP OF THE RUN.
020660*    ENTERED ONCE PER CALL FROM ITS PERFORM.
020670*    INVOKES 691-CALC-ONE-MONTH.
020680*    PART OF THE PARAGRAPH'S MAIN LOGIC.
020690     PERFORM 691-CALC-ONE-MONTH
020700*    SETS THE LOOP CONTROL CONDITION.
020710         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
020720*
020730 691-CALC-ONE-MONTH.
020740*    HANDLES THE 691-CALC-ONE-MONTH STEP OF THE RUN.
020750*    ENTERED ONCE PER CALL FROM ITS PERFORM.
020760*    SETS GT-MO-IDX.
020770     SET GT-MO-IDX TO WS-MO-SUB.
020780*    SETS VT-MO-IDX.
020790     SET VT-MO-IDX TO WS-MO-SUB.
020800*    COMPUTES MW-ELEC-USAGE (WS-MO-SUB) =.
020810     COMPUTE MW-ELEC-USAGE (WS-MO-SUB) =
020820*    CONTINUES THE STATEMENT STARTED ABOVE.
020830             GT-ELEC-HVAC-KBTU (GT-IDX, GT-MO-IDX) +
020840*    CONTINUES THE STATEMENT STARTED ABOVE.
020850             GT-ELEC-NONHVAC-KBTU (GT-IDX, GT-MO-IDX).
020860*    COMPUTES MW-ELEC-COST (WS-MO-SUB) =.
020870     COMPUTE MW-ELEC-COST (WS-MO-SUB) =
020880*    CONTINUES THE STATEMENT STARTED ABOVE.
020890             GT-ELEC-HVAC-COST (GT-IDX, GT-MO-IDX) +
020900*    CONTINUES THE STATEMENT STARTED ABOVE.
020910             GT-ELEC-NONHVAC-COST (GT-IDX, GT-MO-IDX).
020920*    COMPUTES MW-ODCV-TOTAL (WS-MO-SUB) ROUNDED =.
020930     COMPUTE MW-ODCV-TOTAL (WS-MO-SUB) ROUNDED =
020940*    CONTINUES THE STATEMENT STARTED ABOVE.
020950             VT-ODCV-ELEC-SAV (VT-IDX, VT-MO-IDX) +
020960*    CONTINUES THE STATEMENT STARTED ABOVE.
020970             VT-ODCV-GAS-SAV (VT-IDX, VT-MO-IDX) +
020980*    CONTINUES THE STATEMENT STARTED ABOVE.
020990             VT-ODCV-STEAM-SAV (VT-IDX, VT-MO-IDX).
021000*
021010*----------------------------------------------------------------
021020*    700-SERIES - BUILDING-DETAIL REPORT, ONE PAGE PER BUILDING,
021030*    8 NUMBERED BLOCKS.
021040*----------------------------------------------------------------
021050*
021060 700-WRITE-DETAIL-RPT.
021070*    HANDLES THE 700-WRITE-DETAIL-RPT STEP OF THE RUN.
021080*    ENTERED ONCE PER CALL FROM ITS PERFORM.
021090*    INVOKES 710-WRITE-IDENTITY.
021100*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021110     PERFORM 710-WRITE-IDENTITY.
021120*    INVOKES 720-WRITE-SCORE-BLOCK.
021130*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021140     PERFORM 720-WRITE-SCORE-BLOCK.
021150*    INVOKES 730-WRITE-ENERGY-STAR-BLOCK.
021160*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021170     PERFORM 730-WRITE-ENERGY-STAR-BLOCK.
021180*    INVOKES 740-WRITE-OCCUPANCY-BLOCK.
021190*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021200     PERFORM 740-WRITE-OCCUPANCY-BLOCK.
021210*    TESTS WHETHER WS-SHOW-LL97-BLOCK.
021220*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021230     IF WS-SHOW-LL97-BLOCK
021240*    INVOKES 750-WRITE-LL97-BLOCK.
021250*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021260         PERFORM 750-WRITE-LL97-BLOCK
021270*    CLOSES THE CONDITIONAL STARTED ABOVE.
021280     END-IF.
021290*    INVOKES 760-WRITE-ENERGY-TABLES.
021300*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021310     PERFORM 760-WRITE-ENERGY-TABLES.
021320*    TESTS WHETHER WB-BAS-NO.
021330*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021340     IF WB-BAS-NO
021350*    INVOKES 770-WRITE-BAS-ALERT.
021360*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021370         PERFORM 770-WRITE-BAS-ALERT
021380*    CLOSES THE CONDITIONAL STARTED ABOVE.
021390     END-IF.
021400*    TESTS WHETHER WS-HAS-IAQ.
021410*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021420     IF WS-HAS-IAQ
021430*    INVOKES 780-WRITE-IAQ-BLOCK.
021440*    PART OF THE PARAGRAPH'S MAIN LOGIC.
021450         PERFORM 780-WRITE-IAQ-BLOCK
021460*    CLOSES THE CONDITIONAL STARTED ABOVE.
021470     END-IF.
021480*    STORES ALL '-' IN DR-GENERIC-LINE.
021490     MOVE ALL '-' TO DR-GENERIC-LINE.
021500*    PRINTS THE DR-PRINT-LINE LINE.
021510     WRITE DR-PRINT-LINE FROM DR-GENERIC-LINE.
021520*    STORES SPACES IN DR-PRINT-LINE.
021530     MOVE SPACES TO DR-PRINT-LINE.
021540*    PRINTS THE DR-PRINT-LINE LINE.
021550     WRITE DR-PRINT-LINE AFTER ADVANCING PAGE.
021560 700-WRITE-DETAIL-RPT-EXIT.
021570*    RETURNS CONTROL TO WHATEVER PERFORMED 700-WRITE-DETAIL-RPT.
021580*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
021590*    MARKS THE THRU-RANGE END POINT.
021600     EXIT.
021610*
021620 710-WRITE-IDENTITY.
021630*    HANDLES THE 710-WRITE-IDENTITY STEP OF THE RUN.
021640*    ENTERED ONCE PER CALL FROM ITS PERFORM.
021650*    STORES SPACES IN DR-IDENTITY-LINE.
021660     MOVE SPACES              TO DR-IDENTITY-LINE.
021670*    STORES RK-RANK IN DR-ID-RANK.
021680     MOVE RK-RANK              TO DR-ID-RANK.
021690*    STORES WB-BBL IN DR-ID-BBL.
021700     MOVE WB-BBL                TO DR-ID-BBL.
021710*    STORES WB-STREET-ADDR IN DR-ID-ADDRESS.
021720     MOVE WB-STREET-ADDR         TO DR-ID-ADDRESS.
021730*    STORES NW-NAME IN DR-ID-NEIGHBORHOOD.
021740     MOVE NW-NAME                TO DR-ID-NEIGHBORHOOD.
021750*    PRINTS THE DR-PRINT-LINE LINE.
021760     WRITE DR-PRINT-LINE FROM DR-IDENTITY-LINE.
021770*    STORES SPACES IN DR-TEXT-LINE.
021780     MOVE SPACES TO DR-TEXT-LINE.
021790*    STORES 'OWNER' IN DR-TX-LABEL.
021800     MOVE 'OWNER'              TO DR-TX-LABEL.
021810*    STORES WB-OWNER-NAME IN DR-TX-VALUE.
021820     MOVE WB-OWNER-NAME        TO DR-TX-VALUE.
021830*    PRINTS THE DR-PRINT-LINE LINE.
021840     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
021850*    STORES 'PROPERTY MANAGER' IN DR-TX-LABEL.
021860     MOVE 'PROPERTY MANAGER'   TO DR-TX-LABEL.
021870*    STORES WB-PROPERTY-MANAGER IN DR-TX-VALUE.
021880     MOVE WB-PROPERTY-MANAGER  TO DR-TX-VALUE.
021890*    PRINTS THE DR-PRINT-LINE LINE.
021900     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
021910*    STORES 'BUILDING CLASS' IN DR-TX-LABEL.
021920     MOVE 'BUILDING CLASS'     TO DR-TX-LABEL.
021930*    STORES BT-CLASS (BT-IDX) IN DR-TX-VALUE.
021940     MOVE BT-CLASS (BT-IDX)    TO DR-TX-VALUE.
021950*    PRINTS THE DR-PRINT-LINE LINE.
021960     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
021970*    STORES SPACES IN DR-NUM-LINE.
021980     MOVE SPACES TO DR-NUM-LINE.
021990*    STORES '% LEASED' IN DR-NM-LABEL.
022000     MOVE '% LEASED'               TO DR-NM-LABEL.
022010*    STORES BT-PCT-LEASED (BT-IDX) IN DR-NM-VALUE.
022020     MOVE BT-PCT-LEASED (BT-IDX)   TO DR-NM-VALUE.
022030*    PRINTS THE DR-PRINT-LINE LINE.
022040     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
022050*    STORES 'FLOORS' IN DR-NM-LABEL.
022060     MOVE 'FLOORS'                 TO DR-NM-LABEL.
022070*    STORES BT-NUM-FLOORS (BT-IDX) IN DR-NM-VALUE.
022080     MOVE BT-NUM-FLOORS (BT-IDX)   TO DR-NM-VALUE.
022090*    PRINTS THE DR-PRINT-LINE LINE.
022100     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
022110*    STORES 'TOTAL UNITS' IN DR-NM-LABEL.
022120     MOVE 'TOTAL UNITS'            TO DR-NM-LABEL.
022130*    STORES BT-TOTAL-UNITS (BT-IDX) IN DR-NM-VALUE.
022140     MOVE BT-TOTAL-UNITS (BT-IDX)  TO DR-NM-VALUE.
022150*    PRINTS THE DR-PRINT-LINE LINE.
022160     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
022170*    STORES 'GROSS AREA SQFT' IN DR-NM-LABEL.
022180     MOVE 'GROSS AREA SQFT'        TO DR-NM-LABEL.
022190*    STORES BT-TOTAL-AREA (BT-IDX) IN DR-NM-VALUE.
022200     MOVE BT-TOTAL-AREA (BT-IDX)   TO DR-NM-VALUE.
022210*    PRINTS THE DR-PRINT-LINE LINE.
022220     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
022230*    STORES 'OFFICE AREA SQFT' IN DR-NM-LABEL.
022240     MOVE 'OFFICE AREA SQFT'       TO DR-NM-LABEL.
022250*    STORES BT-OFFICE-SQFT (BT-IDX) IN DR-NM-VALUE.
022260     MOVE BT-OFFICE-SQFT (BT-IDX)  TO DR-NM-VALUE.
022270*    PRINTS THE DR-PRINT-LINE LINE.
022280     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
022290*    STORES 'OFFICE % OF BLDG' IN DR-NM-LABEL.
022300     MOVE 'OFFICE % OF BLDG'       TO DR-NM-LABEL.
022310*    STORES U4-OFFICE-PCT-WHOLE IN DR-NM-VALUE.
022320     MOVE U4-OFFICE-PCT-WHOLE      TO DR-NM-VALUE.
022330*    PRINTS THE DR-PRINT-LINE LINE.
022340     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
022350*    STORES SPACES IN DR-TEXT-LINE.
022360     MOVE SPACES TO DR-TEXT-LINE.
022370*    STORES 'GREEN RATING' IN DR-TX-LABEL.
022380     MOVE 'GREEN RATING'       TO DR-TX-LABEL.
022390*    STORES U4-GREEN-FLAG IN DR-TX-VALUE.
022400     MOVE U4-GREEN-FLAG        TO DR-TX-VALUE.
022410*    PRINTS THE DR-PRINT-LINE LINE.
022420     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
022430*
022440 720-WRITE-SCORE-BLOCK.
022450*    HANDLES THE 720-WRITE-SCORE-BLOCK STEP OF THE RUN.
022460*    ENTERED ONCE PER CALL FROM ITS PERFORM.
022470*    STORES SPACES IN DR-TEXT-LINE.
022480     MOVE SPACES TO DR-TEXT-LINE.
022490*    STORES 'SCORE SUMMARY' IN DR-TX-LABEL.
022500     MOVE 'SCORE SUMMARY'      TO DR-TX-LABEL.
022510*    STORES U4-SCORE-FLAGS IN DR-TX-VALUE.
022520     MOVE U4-SCORE-FLAGS       TO DR-TX-VALUE.
022530*    PRINTS THE DR-PRINT-LINE LINE.
022540     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
022550*    STORES SPACES IN DR-SCORE-LINE.
022560     MOVE SPACES TO DR-SCORE-LINE.
022570*    STORES 'COST SAVINGS' IN DR-SC-LABEL.
022580     MOVE 'COST SAVINGS'              TO DR-SC-LABEL.
022590*    STORES RK-COST-SAVINGS-SCORE IN DR-SC-VALUE.
022600     MOVE RK-COST-SAVINGS-SCORE       TO DR-SC-VALUE.
022610*    STORES 40 IN DR-SC-MAX.
022620     MOVE 40                          TO DR-SC-MAX.
022630*    STORES U4-PCT-COST-SAVINGS IN DR-SC-PCT.
022640     MOVE U4-PCT-COST-SAVINGS         TO DR-SC-PCT.
022650*    PRINTS THE DR-PRINT-LINE LINE.
022660     WRITE DR-PRINT-LINE FROM DR-SCORE-LINE.
022670*    STORES 'BAS AUTOMATION' IN DR-SC-LABEL.
022680     MOVE 'BAS AUTOMATION'            TO DR-SC-LABEL.
022690*    STORES RK-BAS-AUTOMATION-SCORE IN DR-SC-VALUE.
022700     MOVE RK-BAS-AUTOMATION-SCORE     TO DR-SC-VALUE.
022710*    STORES 30 IN DR-SC-MAX.
022720     MOVE 30                          TO DR-SC-MAX.
022730*    STORES U4-PCT-BAS-AUTO IN DR-SC-PCT.
022740     MOVE U4-PCT-BAS-AUTO             TO DR-SC-PCT.
022750*    PRINTS THE DR-PRINT-LINE LINE.
022760     WRITE DR-PRINT-LINE FROM DR-SCORE-LINE.
022770*    STORES 'OWNERSHIP' IN DR-SC-LABEL.
022780     MOVE 'OWNERSHIP'                 TO DR-SC-LABEL.
022790*    STORES RK-OWNERSHIP-SCORE IN DR-SC-VALUE.
022800     MOVE RK-OWNERSHIP-SCORE          TO DR-SC-VALUE.
022810*    STORES 20 IN DR-SC-MAX.
022820     MOVE 20                          TO DR-SC-MAX.
022830*    STORES U4-PCT-OWNERSHIP IN DR-SC-PCT.
022840     MOVE U4-PCT-OWNERSHIP            TO DR-SC-PCT.
022850*    PRINTS THE DR-PRINT-LINE LINE.
022860     WRITE DR-PRINT-LINE FROM DR-SCORE-LINE.
022870*    STORES 'COMPLEXITY' IN DR-SC-LABEL.
022880     MOVE 'COMPLEXITY'                TO DR-SC-LABEL.
022890*    STORES RK-COMPLEXITY-SCORE IN DR-SC-VALUE.
022900     MOVE RK-COMPLEXITY-SCORE         TO DR-SC-VALUE.
022910*    STORES 10 IN DR-SC-MAX.
022920     MOVE 10                          TO DR-SC-MAX.
022930*    STORES U4-PCT-COMPLEXITY IN DR-SC-PCT.
022940     MOVE U4-PCT-COMPLEXITY           TO DR-SC-PCT.
022950*    PRINTS THE DR-PRINT-LINE LINE.
022960     WRITE DR-PRINT-LINE FROM DR-SCORE-LINE.
022970*    STORES SPACES IN DR-FLAG-LINE.
022980     MOVE SPACES TO DR-FLAG-LINE.
022990*    STORES 'ENERGY STAR BONUS (0-5)' IN DR-FL-LABEL.
023000     MOVE 'ENERGY STAR BONUS (0-5)' TO DR-FL-LABEL.
023010*    STORES U4-EN-STAR-FLAG IN DR-FL-STATUS.
023020     MOVE U4-EN-STAR-FLAG          TO DR-FL-STATUS.
023030*    PRINTS THE DR-PRINT-LINE LINE.
023040     WRITE DR-PRINT-LINE FROM DR-FLAG-LINE.
023050*    STORES 'PRESTIGE BONUS (0-5)' IN DR-FL-LABEL.
023060     MOVE 'PRESTIGE BONUS (0-5)'   TO DR-FL-LABEL.
023070*    STORES U4-PRESTIGE-FLAG IN DR-FL-STATUS.
023080     MOVE U4-PRESTIGE-FLAG         TO DR-FL-STATUS.
023090*    PRINTS THE DR-PRINT-LINE LINE.
023100     WRITE DR-PRINT-LINE FROM DR-FLAG-LINE.
023110*    STORES SPACES IN DR-NUM-LINE.
023120     MOVE SPACES TO DR-NUM-LINE.
023130*    STORES 'TOTAL PRESENT VALUE' IN DR-NM-LABEL.
023140     MOVE 'TOTAL PRESENT VALUE'    TO DR-NM-LABEL.
023150*    STORES RK-TOTAL-PRESENT-VALUE IN DR-NM-VALUE.
023160     MOVE RK-TOTAL-PRESENT-VALUE   TO DR-NM-VALUE.
023170*    PRINTS THE DR-PRINT-LINE LINE.
023180     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023190*
023200 730-WRITE-ENERGY-STAR-BLOCK.
023210*    HANDLES THE 730-WRITE-ENERGY-STAR-BLOCK STEP OF THE RUN.
023220*    ENTERED ONCE PER CALL FROM ITS PERFORM.
023230*    STORES SPACES IN DR-NUM-LINE.
023240     MOVE SPACES TO DR-NUM-LINE.
023250*    STORES 'ENERGY STAR SCORE' IN DR-NM-LABEL.
023260     MOVE 'ENERGY STAR SCORE'      TO DR-NM-LABEL.
023270*    STORES BT-ENERGY-STAR (BT-IDX) IN DR-NM-VALUE.
023280     MOVE BT-ENERGY-STAR (BT-IDX)  TO DR-NM-VALUE.
023290*    PRINTS THE DR-PRINT-LINE LINE.
023300     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023310*    STORES 'ENERGY STAR TARGET' IN DR-NM-LABEL.
023320     MOVE 'ENERGY STAR TARGET'     TO DR-NM-LABEL.
023330*    STORES U4-ES-TARGET IN DR-NM-VALUE.
023340     MOVE U4-ES-TARGET             TO DR-NM-VALUE.
023350*    PRINTS THE DR-PRINT-LINE LINE.
023360     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023370*    STORES SPACES IN DR-TEXT-LINE.
023380     MOVE SPACES TO DR-TEXT-LINE.
023390*    STORES 'ENERGY STAR STATUS' IN DR-TX-LABEL.
023400     MOVE 'ENERGY STAR STATUS'     TO DR-TX-LABEL.
023410*    STORES U4-ES-STATUS IN DR-TX-VALUE.
023420     MOVE U4-ES-STATUS             TO DR-TX-VALUE.
023430*    PRINTS THE DR-PRINT-LINE LINE.
023440     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
023450*    TESTS WHETHER U4-SHOW-VARIANCE.
023460*    PART OF THE PARAGRAPH'S MAIN LOGIC.
023470     IF U4-SHOW-VARIANCE
023480*    INVOKES 731-WRITE-VARIANCE-LINE.
023490*    PART OF THE PARAGRAPH'S MAIN LOGIC.
023500         PERFORM 731-WRITE-VARIANCE-LINE
023510*    CLOSES THE CONDITIONAL STARTED ABOVE.
023520     END-IF.
023530*    STORES SPACES IN DR-TEXT-LINE.
023540     MOVE SPACES TO DR-TEXT-LINE.
023550*    STORES 'LL33 ENERGY GRADE' IN DR-TX-LABEL.
023560     MOVE 'LL33 ENERGY GRADE'      TO DR-TX-LABEL.
023570*    STORES BT-LL33-GRADE (BT-IDX) IN DR-TX-VALUE.
023580     MOVE BT-LL33-GRADE (BT-IDX)   TO DR-TX-VALUE.
023590*    PRINTS THE DR-PRINT-LINE LINE.
023600     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
023610*    STORES SPACES IN DR-NUM-LINE.
023620     MOVE SPACES TO DR-NUM-LINE.
023630*    STORES 'ENERGY STAR GAUGE WIDTH' IN DR-NM-LABEL.
023640     MOVE 'ENERGY STAR GAUGE WIDTH' TO DR-NM-LABEL.
023650*    STORES BT-ENERGY-STAR (BT-IDX) IN DR-NM-VALUE.
023660     MOVE BT-ENERGY-STAR (BT-IDX)   TO DR-NM-VALUE.
023670*    PRINTS THE DR-PRINT-LINE LINE.
023680     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023690*
023700 731-WRITE-VARIANCE-LINE.
023710*    HANDLES THE 731-WRITE-VARIANCE-LINE STEP OF THE RUN.
023720*    ENTERED ONCE PER CALL FROM ITS PERFORM.
023730*    07/22/25 RJP REQ 88577 - PRINT T AND E, NOT JUST THE GAP.
023740*    STORES SPACES IN DR-NUM-LINE.
023750     MOVE SPACES TO DR-NUM-LINE.
023760*    STORES 'OFFICIAL TARGET (T)' IN DR-NM-LABEL.
023770     MOVE 'OFFICIAL TARGET (T)'       TO DR-NM-LABEL.
023780*    STORES BT-TARGET-ENERGY-STAR (BT-IDX) IN DR-NM-VALUE.
023790     MOVE BT-TARGET-ENERGY-STAR (BT-IDX) TO DR-NM-VALUE.
023800*    PRINTS THE DR-PRINT-LINE LINE.
023810     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023820*    STORES 'ESTIMATED TARGET (E)' IN DR-NM-LABEL.
023830     MOVE 'ESTIMATED TARGET (E)'      TO DR-NM-LABEL.
023840*    STORES BT-EST-TARGET-ENERGY-STAR (BT-IDX) IN DR-NM-VALUE.
023850     MOVE BT-EST-TARGET-ENERGY-STAR (BT-IDX) TO DR-NM-VALUE.
023860*    PRINTS THE DR-PRINT-LINE LINE.
023870     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023880*    STORES SPACES IN DR-NUM-LINE.
023890     MOVE SPACES TO DR-NUM-LINE.
023900*    STORES 'TARGET/ESTIMATE VARIANCE' IN DR-NM-LABEL.
023910     MOVE 'TARGET/ESTIMATE VARIANCE' TO DR-NM-LABEL.
023920*    STORES U4-VARIANCE-GAP IN DR-NM-VALUE.
023930     MOVE U4-VARIANCE-GAP            TO DR-NM-VALUE.
023940*    PRINTS THE DR-PRINT-LINE LINE.
023950     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
023960*
023970 740-WRITE-OCCUPANCY-BLOCK.
023980*    HANDLES THE 740-WRITE-OCCUPANCY-BLOCK STEP OF THE RUN.
023990*    ENTERED ONCE PER CALL FROM ITS PERFORM.
024000*    STORES SPACES IN DR-TEXT-LINE.
024010     MOVE SPACES TO DR-TEXT-LINE.
024020*    STORES 'NEIGHBORHOOD' IN DR-TX-LABEL.
024030     MOVE 'NEIGHBORHOOD'           TO DR-TX-LABEL.
024040*    STORES NW-NAME IN DR-TX-VALUE.
024050     MOVE NW-NAME                  TO DR-TX-VALUE.
024060*    PRINTS THE DR-PRINT-LINE LINE.
024070     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
024080*    STORES SPACES IN DR-NUM-LINE.
024090     MOVE SPACES TO DR-NUM-LINE.
024100*    STORES 'OCCUPANCY RATE %' IN DR-NM-LABEL.
024110     MOVE 'OCCUPANCY RATE %'       TO DR-NM-LABEL.
024120*    STORES NW-RATE IN DR-NM-VALUE.
024130     MOVE NW-RATE                  TO DR-NM-VALUE.
024140*    PRINTS THE DR-PRINT-LINE LINE.
024150     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
024160*    STORES 'UNOCCUPIED %' IN DR-NM-LABEL.
024170     MOVE 'UNOCCUPIED %'           TO DR-NM-LABEL.
024180*    STORES NW-UNOCCUPIED IN DR-NM-VALUE.
024190     MOVE NW-UNOCCUPIED            TO DR-NM-VALUE.
024200*    PRINTS THE DR-PRINT-LINE LINE.
024210     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
024220*    STORES SPACES IN DR-TEXT-LINE.
024230     MOVE SPACES TO DR-TEXT-LINE.
024240*    STORES 'OCCUPANCY TREND YOY' IN DR-TX-LABEL.
024250     MOVE 'OCCUPANCY TREND YOY'    TO DR-TX-LABEL.
024260*    BUILDS NW-TREND-DISPLAY FROM ITS PIECES.
024270     STRING NW-TREND-DISPLAY DELIMITED BY SIZE
024280*    CONTINUES THE STATEMENT STARTED ABOVE.
024290            ' ('               DELIMITED BY SIZE
024300*    CONTINUES THE STATEMENT STARTED ABOVE.
024310            NW-TREND-WORD      DELIMITED BY SIZE
024320*    CONTINUES THE STATEMENT STARTED ABOVE.
024330            ')'                DELIMITED BY SIZE
024340*    CONTINUES THE STATEMENT STARTED ABOVE.
024350            INTO DR-TX-VALUE.
024360*    PRINTS THE DR-PRINT-LINE LINE.
024370     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
024380*    STORES 'PEAK DAYS' IN DR-TX-LABEL.
024390     MOVE 'PEAK DAYS'              TO DR-TX-LABEL.
024400*    STORES NW-PEAK-DAYS IN DR-TX-VALUE.
024410     MOVE NW-PEAK-DAYS             TO DR-TX-VALUE.
024420*    PRINTS THE DR-PRINT-LINE LINE.
024430     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
024440*    STORES 'SAVINGS CLASSIFICATION' IN DR-TX-LABEL.
024450     MOVE 'SAVINGS CLASSIFICATION' TO DR-TX-LABEL.
024460*    STORES SW-CLASSIFICATION IN DR-TX-VALUE.
024470     MOVE SW-CLASSIFICATION        TO DR-TX-VALUE.
024480*    PRINTS THE DR-PRINT-LINE LINE.
024490     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
024500*    STORES SPACES IN DR-NUM-LINE.
024510     MOVE SPACES TO DR-NUM-LINE.
024520*    STORES 'BASE ODCV SAVINGS' IN DR-NM-LABEL.
024530     MOVE 'BASE ODCV SAVINGS'      TO DR-NM-LABEL.
024540*    STORES SW-BASE-SAVINGS IN DR-NM-VALUE.
024550     MOVE SW-BASE-SAVINGS          TO DR-NM-VALUE.
024560*    PRINTS THE DR-PRINT-LINE LINE.
024570     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
024580*    STORES 'ADJUSTED ODCV SAVINGS' IN DR-NM-LABEL.
024590     MOVE 'ADJUSTED ODCV SAVINGS'  TO DR-NM-LABEL.
024600*    STORES SW-ADJ-SAVINGS IN DR-NM-VALUE.
024610     MOVE SW-ADJ-SAVINGS           TO DR-NM-VALUE.
024620*    PRINTS THE DR-PRINT-LINE LINE.
024630     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
024640*
024650 750-WRITE-LL97-BLOCK.
024660*    HANDLES THE 750-WRITE-LL97-BLOCK STEP OF THE RUN.
024670*    ENTERED ONCE PER CALL FROM ITS PERFORM.
024680*    STORES SPACES IN DR-FLAG-LINE.
024690     MOVE SPACES TO DR-FLAG-LINE.
024700*    STORES 'LL97 COMPLIANT 2024-2029' IN DR-FL-LABEL.
024710     MOVE 'LL97 COMPLIANT 2024-2029' TO DR-FL-LABEL.
024720*    STORES LT-COMPLIANCE-2024 (LT-IDX) IN DR-FL-STATUS.
024730     MOVE LT-COMPLIANCE-2024 (LT-IDX) TO DR-FL-STATUS.
024740*    PRINTS THE DR-PRINT-LINE LINE.
024750     WRITE DR-PRINT-LINE FROM DR-FLAG-LINE.
024760*    STORES 'LL97 COMPLIANT 2030-2034' IN DR-FL-LABEL.
024770     MOVE 'LL97 COMPLIANT 2030-2034' TO DR-FL-LABEL.
024780*    STORES LT-COMPLIANCE-2030 (LT-IDX) IN DR-FL-STATUS.
024790     MOVE LT-COMPLIANCE-2030 (LT-IDX) TO DR-FL-STATUS.
024800*    PRINTS THE DR-PRINT-LINE LINE.
024810     WRITE DR-PRINT-LINE FROM DR-FLAG-LINE.
024820*    STORES SPACES IN DR-NUM-LINE.
024830     MOVE SPACES TO DR-NUM-LINE.
024840*    STORES 'CURRENT EMISSIONS TCO2E' IN DR-NM-LABEL.
024850     MOVE 'CURRENT EMISSIONS TCO2E'  TO DR-NM-LABEL.
024860*    STORES LT-TOTAL-EMISSIONS (LT-IDX) IN DR-NM-VALUE.
024870     MOVE LT-TOTAL-EMISSIONS (LT-IDX) TO DR-NM-VALUE.
024880*    PRINTS THE DR-PRINT-LINE LINE.
024890     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
024900*    STORES 'CARBON LIMIT 2024-2029' IN DR-NM-LABEL.
024910     MOVE 'CARBON LIMIT 2024-2029'   TO DR-NM-LABEL.
024920*    STORES LT-CARBON-LIMIT-2024 (LT-IDX) IN DR-NM-VALUE.
024930     MOVE LT-CARBON-LIMIT-2024 (LT-IDX) TO DR-NM-VALUE.
024940*    PRINTS THE DR-PRINT-LINE LINE.
024950     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
024960*    STORES 'CARBON LIMIT 2030-2034' IN DR-NM-LABEL.
024970     MOVE 'CARBON LIMIT 2030-2034'   TO DR-NM-LABEL.
024980*    STORES LT-CARBON-LIMIT-2030 (LT-IDX) IN DR-NM-VALUE.
024990     MOVE LT-CARBON-LIMIT-2030 (LT-IDX) TO DR-NM-VALUE.
025000*    PRINTS THE DR-PRINT-LINE LINE.
025010     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025020*    STORES 'PENALTY 2026-2029' IN DR-NM-LABEL.
025030     MOVE 'PENALTY 2026-2029'        TO DR-NM-LABEL.
025040*    STORES LT-PENALTY-2026 (LT-IDX) IN DR-NM-VALUE.
025050     MOVE LT-PENALTY-2026 (LT-IDX)   TO DR-NM-VALUE.
025060*    PRINTS THE DR-PRINT-LINE LINE.
025070     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025080*    STORES 'PENALTY 2030-2034' IN DR-NM-LABEL.
025090     MOVE 'PENALTY 2030-2034'        TO DR-NM-LABEL.
025100*    STORES LT-PENALTY-2030 (LT-IDX) IN DR-NM-VALUE.
025110     MOVE LT-PENALTY-2030 (LT-IDX)   TO DR-NM-VALUE.
025120*    PRINTS THE DR-PRINT-LINE LINE.
025130     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025140*    TESTS WHETHER LT-PENALTY-2026 (LT-IDX) > 0.
025150*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025160     IF LT-PENALTY-2026 (LT-IDX) > 0
025170*    INVOKES 751-WRITE-PENALTY-BREAKDOWN.
025180*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025190         PERFORM 751-WRITE-PENALTY-BREAKDOWN
025200*    CLOSES THE CONDITIONAL STARTED ABOVE.
025210     END-IF.
025220*    STORES 'TOTAL 2026 SAVINGS' IN DR-NM-LABEL.
025230     MOVE 'TOTAL 2026 SAVINGS'       TO DR-NM-LABEL.
025240*    STORES U4-TOTAL-2026-SAVINGS IN DR-NM-VALUE.
025250     MOVE U4-TOTAL-2026-SAVINGS      TO DR-NM-VALUE.
025260*    PRINTS THE DR-PRINT-LINE LINE.
025270     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025280*    STORES 'NET BENEFIT 2026' IN DR-NM-LABEL.
025290     MOVE 'NET BENEFIT 2026'         TO DR-NM-LABEL.
025300*    STORES U4-NET-BENEFIT-2026 IN DR-NM-VALUE.
025310     MOVE U4-NET-BENEFIT-2026        TO DR-NM-VALUE.
025320*    PRINTS THE DR-PRINT-LINE LINE.
025330     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025340*    STORES 'NET BENEFIT 2030' IN DR-NM-LABEL.
025350     MOVE 'NET BENEFIT 2030'         TO DR-NM-LABEL.
025360*    STORES U4-NET-BENEFIT-2030 IN DR-NM-VALUE.
025370     MOVE U4-NET-BENEFIT-2030        TO DR-NM-VALUE.
025380*    PRINTS THE DR-PRINT-LINE LINE.
025390     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025400*
025410 751-WRITE-PENALTY-BREAKDOWN.
025420*    HANDLES THE 751-WRITE-PENALTY-BREAKDOWN STEP OF THE RUN.
025430*    ENTERED ONCE PER CALL FROM ITS PERFORM.
025440*    STORES SPACES IN DR-NUM-LINE.
025450     MOVE SPACES TO DR-NUM-LINE.
025460*    STORES 'HVAC SAVINGS COMPONENT' IN DR-NM-LABEL.
025470     MOVE 'HVAC SAVINGS COMPONENT'       TO DR-NM-LABEL.
025480*    STORES SW-ADJ-SAVINGS IN DR-NM-VALUE.
025490     MOVE SW-ADJ-SAVINGS                 TO DR-NM-VALUE.
025500*    PRINTS THE DR-PRINT-LINE LINE.
025510     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025520*    STORES 'PENALTY AVOIDANCE COMPONENT' IN DR-NM-LABEL.
025530     MOVE 'PENALTY AVOIDANCE COMPONENT'  TO DR-NM-LABEL.
025540*    STORES LT-PENALTY-2026 (LT-IDX) IN DR-NM-VALUE.
025550     MOVE LT-PENALTY-2026 (LT-IDX)       TO DR-NM-VALUE.
025560*    PRINTS THE DR-PRINT-LINE LINE.
025570     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
025580*
025590*----------------------------------------------------------------
025600*    760 - THE 17-ROW MONTHLY ENERGY TABLE.  EACH ROW IS LOADED
025610*    INTO WS-ROW-WORK BY ITS OWN SMALL 76NN LOADER PARAGRAPH,
025620*    THEN HANDED TO 762 TO TOTAL AND PRINT - ONE SHARED PRINT
025630*    ROUTINE INSTEAD OF 17 NEAR-IDENTICAL WRITE STATEMENTS.
025640*----------------------------------------------------------------
025650*
025660 760-WRITE-ENERGY-TABLES.
025670*    HANDLES THE 760-WRITE-ENERGY-TABLES STEP OF THE RUN.
025680*    ENTERED ONCE PER CALL FROM ITS PERFORM.
025690*    STORES 'WHOLE BLDG ELEC' IN WS-ROW-LABEL.
025700     MOVE 'WHOLE BLDG ELEC'    TO WS-ROW-LABEL.
025710*    INVOKES 7601-ROW-FROM-MW-ELEC-USAGE.
025720*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025730     PERFORM 7601-ROW-FROM-MW-ELEC-USAGE
025740*    SETS THE LOOP CONTROL CONDITION.
025750         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
025760*    INVOKES 762-SUM-AND-PRINT-ROW.
025770*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025780     PERFORM 762-SUM-AND-PRINT-ROW.
025790*    STORES 'WHOLE BLDG GAS' IN WS-ROW-LABEL.
025800     MOVE 'WHOLE BLDG GAS'     TO WS-ROW-LABEL.
025810*    INVOKES 7602-ROW-FROM-GAS-KBTU.
025820*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025830     PERFORM 7602-ROW-FROM-GAS-KBTU
025840*    SETS THE LOOP CONTROL CONDITION.
025850         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
025860*    INVOKES 762-SUM-AND-PRINT-ROW.
025870*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025880     PERFORM 762-SUM-AND-PRINT-ROW.
025890*    STORES 'WHOLE BLDG STEAM' IN WS-ROW-LABEL.
025900     MOVE 'WHOLE BLDG STEAM'   TO WS-ROW-LABEL.
025910*    INVOKES 7603-ROW-FROM-STEAM-KBTU.
025920*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025930     PERFORM 7603-ROW-FROM-STEAM-KBTU
025940*    SETS THE LOOP CONTROL CONDITION.
025950         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
025960*    INVOKES 762-SUM-AND-PRINT-ROW.
025970*    PART OF THE PARAGRAPH'S MAIN LOGIC.
025980     PERFORM 762-SUM-AND-PRINT-ROW.
025990*    STORES 'WHOLE BLDG ELEC $' IN WS-ROW-LABEL.
026000     MOVE 'WHOLE BLDG ELEC $'  TO WS-ROW-LABEL.
026010*    INVOKES 7604-ROW-FROM-MW-ELEC-COST.
026020*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026030     PERFORM 7604-ROW-FROM-MW-ELEC-COST
026040*    SETS THE LOOP CONTROL CONDITION.
026050         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026060*    INVOKES 762-SUM-AND-PRINT-ROW.
026070*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026080     PERFORM 762-SUM-AND-PRINT-ROW.
026090*    STORES 'WHOLE BLDG GAS $' IN WS-ROW-LABEL.
026100     MOVE 'WHOLE BLDG GAS $'   TO WS-ROW-LABEL.
026110*    INVOKES 7605-ROW-FROM-GAS-COST.
026120*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026130     PERFORM 7605-ROW-FROM-GAS-COST
026140*    SETS THE LOOP CONTROL CONDITION.
026150         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026160*    INVOKES 762-SUM-AND-PRINT-ROW.
026170*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026180     PERFORM 762-SUM-AND-PRINT-ROW.
026190*    STORES 'WHOLE BLDG STEAM $' IN WS-ROW-LABEL.
026200     MOVE 'WHOLE BLDG STEAM $' TO WS-ROW-LABEL.
026210*    INVOKES 7606-ROW-FROM-STEAM-COST.
026220*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026230     PERFORM 7606-ROW-FROM-STEAM-COST
026240*    SETS THE LOOP CONTROL CONDITION.
026250         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026260*    INVOKES 762-SUM-AND-PRINT-ROW.
026270*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026280     PERFORM 762-SUM-AND-PRINT-ROW.
026290*    STORES 'OFFICE ELEC' IN WS-ROW-LABEL.
026300     MOVE 'OFFICE ELEC'        TO WS-ROW-LABEL.
026310*    INVOKES 7607-ROW-FROM-OFC-ELEC-KBTU.
026320*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026330     PERFORM 7607-ROW-FROM-OFC-ELEC-KBTU
026340*    SETS THE LOOP CONTROL CONDITION.
026350         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026360*    INVOKES 762-SUM-AND-PRINT-ROW.
026370*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026380     PERFORM 762-SUM-AND-PRINT-ROW.
026390*    STORES 'OFFICE GAS' IN WS-ROW-LABEL.
026400     MOVE 'OFFICE GAS'         TO WS-ROW-LABEL.
026410*    INVOKES 7608-ROW-FROM-OFC-GAS-KBTU.
026420*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026430     PERFORM 7608-ROW-FROM-OFC-GAS-KBTU
026440*    SETS THE LOOP CONTROL CONDITION.
026450         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026460*    INVOKES 762-SUM-AND-PRINT-ROW.
026470*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026480     PERFORM 762-SUM-AND-PRINT-ROW.
026490*    STORES 'OFFICE STEAM' IN WS-ROW-LABEL.
026500     MOVE 'OFFICE STEAM'       TO WS-ROW-LABEL.
026510*    INVOKES 7609-ROW-FROM-OFC-STEAM-KBTU.
026520*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026530     PERFORM 7609-ROW-FROM-OFC-STEAM-KBTU
026540*    SETS THE LOOP CONTROL CONDITION.
026550         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026560*    INVOKES 762-SUM-AND-PRINT-ROW.
026570*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026580     PERFORM 762-SUM-AND-PRINT-ROW.
026590*    STORES 'OFFICE ELEC $' IN WS-ROW-LABEL.
026600     MOVE 'OFFICE ELEC $'      TO WS-ROW-LABEL.
026610*    INVOKES 7610-ROW-FROM-OFC-ELEC-COST.
026620*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026630     PERFORM 7610-ROW-FROM-OFC-ELEC-COST
026640*    SETS THE LOOP CONTROL CONDITION.
026650         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026660*    INVOKES 762-SUM-AND-PRINT-ROW.
026670*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026680     PERFORM 762-SUM-AND-PRINT-ROW.
026690*    STORES 'OFFICE GAS $' IN WS-ROW-LABEL.
026700     MOVE 'OFFICE GAS $'       TO WS-ROW-LABEL.
026710*    INVOKES 7611-ROW-FROM-OFC-GAS-COST.
026720*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026730     PERFORM 7611-ROW-FROM-OFC-GAS-COST
026740*    SETS THE LOOP CONTROL CONDITION.
026750         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026760*    INVOKES 762-SUM-AND-PRINT-ROW.
026770*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026780     PERFORM 762-SUM-AND-PRINT-ROW.
026790*    STORES 'OFFICE STEAM $' IN WS-ROW-LABEL.
026800     MOVE 'OFFICE STEAM $'     TO WS-ROW-LABEL.
026810*    INVOKES 7612-ROW-FROM-OFC-STEAM-COST.
026820*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026830     PERFORM 7612-ROW-FROM-OFC-STEAM-COST
026840*    SETS THE LOOP CONTROL CONDITION.
026850         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026860*    INVOKES 762-SUM-AND-PRINT-ROW.
026870*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026880     PERFORM 762-SUM-AND-PRINT-ROW.
026890*    STORES 'HVAC % OF ELEC' IN WS-ROW-LABEL.
026900     MOVE 'HVAC % OF ELEC'     TO WS-ROW-LABEL.
026910*    INVOKES 7613-ROW-FROM-HVAC-PCT.
026920*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026930     PERFORM 7613-ROW-FROM-HVAC-PCT
026940*    SETS THE LOOP CONTROL CONDITION.
026950         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
026960*    INVOKES 762-SUM-AND-PRINT-ROW.
026970*    PART OF THE PARAGRAPH'S MAIN LOGIC.
026980     PERFORM 762-SUM-AND-PRINT-ROW.
026990*    STORES 'ODCV ELEC SAVINGS' IN WS-ROW-LABEL.
027000     MOVE 'ODCV ELEC SAVINGS'  TO WS-ROW-LABEL.
027010*    INVOKES 7614-ROW-FROM-ODCV-ELEC-SAV.
027020*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027030     PERFORM 7614-ROW-FROM-ODCV-ELEC-SAV
027040*    SETS THE LOOP CONTROL CONDITION.
027050         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
027060*    INVOKES 762-SUM-AND-PRINT-ROW.
027070*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027080     PERFORM 762-SUM-AND-PRINT-ROW.
027090*    STORES 'ODCV GAS SAVINGS' IN WS-ROW-LABEL.
027100     MOVE 'ODCV GAS SAVINGS'   TO WS-ROW-LABEL.
027110*    INVOKES 7615-ROW-FROM-ODCV-GAS-SAV.
027120*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027130     PERFORM 7615-ROW-FROM-ODCV-GAS-SAV
027140*    SETS THE LOOP CONTROL CONDITION.
027150         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
027160*    INVOKES 762-SUM-AND-PRINT-ROW.
027170*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027180     PERFORM 762-SUM-AND-PRINT-ROW.
027190*    STORES 'ODCV STEAM SAVINGS' IN WS-ROW-LABEL.
027200     MOVE 'ODCV STEAM SAVINGS' TO WS-ROW-LABEL.
027210*    INVOKES 7616-ROW-FROM-ODCV-STEAM-SAV.
027220*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027230     PERFORM 7616-ROW-FROM-ODCV-STEAM-SAV
027240*    SETS THE LOOP CONTROL CONDITION.
027250         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
027260*    INVOKES 762-SUM-AND-PRINT-ROW.
027270*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027280     PERFORM 762-SUM-AND-PRINT-ROW.
027290*    STORES 'ODCV TOTAL SAVINGS' IN WS-ROW-LABEL.
027300     MOVE 'ODCV TOTAL SAVINGS' TO WS-ROW-LABEL.
027310*    INVOKES 7617-ROW-FROM-ODCV-TOTAL.
027320*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027330     PERFORM 7617-ROW-FROM-ODCV-TOTAL
027340*    SETS THE LOOP CONTROL CONDITION.
027350         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
027360*    INVOKES 762-SUM-AND-PRINT-ROW.
027370*    PART OF THE PARAGRAPH'S MAIN LOGIC.
027380     PERFORM 762-SUM-AND-PRINT-ROW.
027390*
027400 7601-ROW-FROM-MW-ELEC-USAGE.
027410*    HANDLES THE 7601-ROW-FROM-MW-ELEC-USAGE STEP OF THE RUN.
027420*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027430*    STORES MW-ELEC-USAGE (WS-MO-SUB) IN WS-ROW-VALUES.
027440     MOVE MW-ELEC-USAGE (WS-MO-SUB) TO WS-ROW-VALUES (WS-MO-SUB).
027450*
027460 7602-ROW-FROM-GAS-KBTU.
027470*    HANDLES THE 7602-ROW-FROM-GAS-KBTU STEP OF THE RUN.
027480*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027490*    SETS GT-MO-IDX.
027500     SET GT-MO-IDX TO WS-MO-SUB.
027510*    STORES GT-GAS-KBTU (GT-IDX, GT-MO-IDX) TO IN .
027520     MOVE GT-GAS-KBTU (GT-IDX, GT-MO-IDX) TO
027530*    CONTINUES THE STATEMENT STARTED ABOVE.
027540          WS-ROW-VALUES (WS-MO-SUB).
027550*
027560 7603-ROW-FROM-STEAM-KBTU.
027570*    HANDLES THE 7603-ROW-FROM-STEAM-KBTU STEP OF THE RUN.
027580*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027590*    SETS GT-MO-IDX.
027600     SET GT-MO-IDX TO WS-MO-SUB.
027610*    STORES GT-STEAM-KBTU (GT-IDX, GT-MO-IDX) TO IN .
027620     MOVE GT-STEAM-KBTU (GT-IDX, GT-MO-IDX) TO
027630*    CONTINUES THE STATEMENT STARTED ABOVE.
027640          WS-ROW-VALUES (WS-MO-SUB).
027650*
027660 7604-ROW-FROM-MW-ELEC-COST.
027670*    HANDLES THE 7604-ROW-FROM-MW-ELEC-COST STEP OF THE RUN.
027680*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027690*    STORES MW-ELEC-COST (WS-MO-SUB) IN WS-ROW-VALUES.
027700     MOVE MW-ELEC-COST (WS-MO-SUB) TO WS-ROW-VALUES (WS-MO-SUB).
027710*
027720 7605-ROW-FROM-GAS-COST.
027730*    HANDLES THE 7605-ROW-FROM-GAS-COST STEP OF THE RUN.
027740*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027750*    SETS GT-MO-IDX.
027760     SET GT-MO-IDX TO WS-MO-SUB.
027770*    STORES GT-GAS-COST (GT-IDX, GT-MO-IDX) TO IN .
027780     MOVE GT-GAS-COST (GT-IDX, GT-MO-IDX) TO
027790*    CONTINUES THE STATEMENT STARTED ABOVE.
027800          WS-ROW-VALUES (WS-MO-SUB).
027810*
027820 7606-ROW-FROM-STEAM-COST.
027830*    HANDLES THE 7606-ROW-FROM-STEAM-COST STEP OF THE RUN.
027840*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027850*    SETS GT-MO-IDX.
027860     SET GT-MO-IDX TO WS-MO-SUB.
027870*    STORES GT-STEAM-COST (GT-IDX, GT-MO-IDX) TO IN .
027880     MOVE GT-STEAM-COST (GT-IDX, GT-MO-IDX) TO
027890*    CONTINUES THE STATEMENT STARTED ABOVE.
027900          WS-ROW-VALUES (WS-MO-SUB).
027910*
027920 7607-ROW-FROM-OFC-ELEC-KBTU.
027930*    HANDLES THE 7607-ROW-FROM-OFC-ELEC-KBTU STEP OF THE RUN.
027940*    ENTERED ONCE PER CALL FROM ITS PERFORM.
027950*    SETS FT-MO-IDX.
027960     SET FT-MO-IDX TO WS-MO-SUB.
027970*    STORES FT-ELEC-KBTU (FT-IDX, FT-MO-IDX) TO IN .
027980     MOVE FT-ELEC-KBTU (FT-IDX, FT-MO-IDX) TO
027990*    CONTINUES THE STATEMENT STARTED ABOVE.
028000          WS-ROW-VALUES (WS-MO-SUB).
028010*
028020 7608-ROW-FROM-OFC-GAS-KBTU.
028030*    HANDLES THE 7608-ROW-FROM-OFC-GAS-KBTU STEP OF THE RUN.
028040*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028050*    SETS FT-MO-IDX.
028060     SET FT-MO-IDX TO WS-MO-SUB.
028070*    STORES FT-GAS-KBTU (FT-IDX, FT-MO-IDX) TO IN .
028080     MOVE FT-GAS-KBTU (FT-IDX, FT-MO-IDX) TO
028090*    CONTINUES THE STATEMENT STARTED ABOVE.
028100          WS-ROW-VALUES (WS-MO-SUB).
028110*
028120 7609-ROW-FROM-OFC-STEAM-KBTU.
028130*    HANDLES THE 7609-ROW-FROM-OFC-STEAM-KBTU STEP OF THE RUN.
028140*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028150*    SETS FT-MO-IDX.
028160     SET FT-MO-IDX TO WS-MO-SUB.
028170*    STORES FT-STEAM-KBTU (FT-IDX, FT-MO-IDX) TO IN .
028180     MOVE FT-STEAM-KBTU (FT-IDX, FT-MO-IDX) TO
028190*    CONTINUES THE STATEMENT STARTED ABOVE.
028200          WS-ROW-VALUES (WS-MO-SUB).
028210*
028220 7610-ROW-FROM-OFC-ELEC-COST.
028230*    HANDLES THE 7610-ROW-FROM-OFC-ELEC-COST STEP OF THE RUN.
028240*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028250*    SETS FT-MO-IDX.
028260     SET FT-MO-IDX TO WS-MO-SUB.
028270*    STORES FT-ELEC-COST (FT-IDX, FT-MO-IDX) TO IN .
028280     MOVE FT-ELEC-COST (FT-IDX, FT-MO-IDX) TO
028290*    CONTINUES THE STATEMENT STARTED ABOVE.
028300          WS-ROW-VALUES (WS-MO-SUB).
028310*
028320 7611-ROW-FROM-OFC-GAS-COST.
028330*    HANDLES THE 7611-ROW-FROM-OFC-GAS-COST STEP OF THE RUN.
028340*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028350*    SETS FT-MO-IDX.
028360     SET FT-MO-IDX TO WS-MO-SUB.
028370*    STORES FT-GAS-COST (FT-IDX, FT-MO-IDX) TO IN .
028380     MOVE FT-GAS-COST (FT-IDX, FT-MO-IDX) TO
028390*    CONTINUES THE STATEMENT STARTED ABOVE.
028400          WS-ROW-VALUES (WS-MO-SUB).
028410*
028420 7612-ROW-FROM-OFC-STEAM-COST.
028430*    HANDLES THE 7612-ROW-FROM-OFC-STEAM-COST STEP OF THE RUN.
028440*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028450*    SETS FT-MO-IDX.
028460     SET FT-MO-IDX TO WS-MO-SUB.
028470*    STORES FT-STEAM-COST (FT-IDX, FT-MO-IDX) TO IN .
028480     MOVE FT-STEAM-COST (FT-IDX, FT-MO-IDX) TO
028490*    CONTINUES THE STATEMENT STARTED ABOVE.
028500          WS-ROW-VALUES (WS-MO-SUB).
028510*
028520 7613-ROW-FROM-HVAC-PCT.
028530*    HANDLES THE 7613-ROW-FROM-HVAC-PCT STEP OF THE RUN.
028540*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028550*    SETS VT-MO-IDX.
028560     SET VT-MO-IDX TO WS-MO-SUB.
028570*    STORES VT-HVAC-PCT (VT-IDX, VT-MO-IDX) TO IN .
028580     MOVE VT-HVAC-PCT (VT-IDX, VT-MO-IDX) TO
028590*    CONTINUES THE STATEMENT STARTED ABOVE.
028600          WS-ROW-VALUES (WS-MO-SUB).
028610*
028620 7614-ROW-FROM-ODCV-ELEC-SAV.
028630*    HANDLES THE 7614-ROW-FROM-ODCV-ELEC-SAV STEP OF THE RUN.
028640*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028650*    SETS VT-MO-IDX.
028660     SET VT-MO-IDX TO WS-MO-SUB.
028670*    STORES VT-ODCV-ELEC-SAV (VT-IDX, VT-MO-IDX) TO IN .
028680     MOVE VT-ODCV-ELEC-SAV (VT-IDX, VT-MO-IDX) TO
028690*    CONTINUES THE STATEMENT STARTED ABOVE.
028700          WS-ROW-VALUES (WS-MO-SUB).
028710*
028720 7615-ROW-FROM-ODCV-GAS-SAV.
028730*    HANDLES THE 7615-ROW-FROM-ODCV-GAS-SAV STEP OF THE RUN.
028740*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028750*    SETS VT-MO-IDX.
028760     SET VT-MO-IDX TO WS-MO-SUB.
028770*    STORES VT-ODCV-GAS-SAV (VT-IDX, VT-MO-IDX) TO IN .
028780     MOVE VT-ODCV-GAS-SAV (VT-IDX, VT-MO-IDX) TO
028790*    CONTINUES THE STATEMENT STARTED ABOVE.
028800          WS-ROW-VALUES (WS-MO-SUB).
028810*
028820 7616-ROW-FROM-ODCV-STEAM-SAV.
028830*    HANDLES THE 7616-ROW-FROM-ODCV-STEAM-SAV STEP OF THE RUN.
028840*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028850*    SETS VT-MO-IDX.
028860     SET VT-MO-IDX TO WS-MO-SUB.
028870*    STORES VT-ODCV-STEAM-SAV (VT-IDX, VT-MO-IDX) TO IN .
028880     MOVE VT-ODCV-STEAM-SAV (VT-IDX, VT-MO-IDX) TO
028890*    CONTINUES THE STATEMENT STARTED ABOVE.
028900          WS-ROW-VALUES (WS-MO-SUB).
028910*
028920 7617-ROW-FROM-ODCV-TOTAL.
028930*    HANDLES THE 7617-ROW-FROM-ODCV-TOTAL STEP OF THE RUN.
028940*    ENTERED ONCE PER CALL FROM ITS PERFORM.
028950*    STORES MW-ODCV-TOTAL (WS-MO-SUB) IN WS-ROW-VALUES.
028960     MOVE MW-ODCV-TOTAL (WS-MO-SUB) TO WS-ROW-VALUES (WS-MO-SUB).
028970*
028980 762-SUM-AND-PRINT-ROW.
028990*    HANDLES THE 762-SUM-AND-PRINT-ROW STEP OF THE RUN.
029000*    ENTERED ONCE PER CALL FROM ITS PERFORM.
029010*    STORES 0 IN WS-ROW-TOTAL.
029020     MOVE 0 TO WS-ROW-TOTAL.
029030*    STORES SPACES IN DR-ENERGY-LINE.
029040     MOVE SPACES TO DR-ENERGY-LINE.
029050*    STORES WS-ROW-LABEL IN DR-EN-LABEL.
029060     MOVE WS-ROW-LABEL TO DR-EN-LABEL.
029070*    INVOKES 7621-ACCUM-ROW-COLUMN.
029080*    PART OF THE PARAGRAPH'S MAIN LOGIC.
029090     PERFORM 7621-ACCUM-ROW-COLUMN
029100*    SETS THE LOOP CONTROL CONDITION.
029110         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
029120*    STORES WS-ROW-TOTAL IN DR-EN-TOTAL.
029130     MOVE WS-ROW-TOTAL TO DR-EN-TOTAL.
029140*    PRINTS THE DR-PRINT-LINE LINE.
029150     WRITE DR-PRINT-LINE FROM DR-ENERGY-LINE.
029160*
029170 7621-ACCUM-ROW-COLUMN.
029180*    HANDLES THE 7621-ACCUM-ROW-COLUMN STEP OF THE RUN.
029190*    ENTERED ONCE PER CALL FROM ITS PERFORM.
029200*    ADDS WS-ROW-VALUES (WS-MO-SUB) INTO WS-ROW-TOTAL.
029210     ADD WS-ROW-VALUES (WS-MO-SUB) TO WS-ROW-TOTAL.
029220*    STORES WS-ROW-VALUES (WS-MO-SUB) IN DR-EN-MO-AMT.
029230     MOVE WS-ROW-VALUES (WS-MO-SUB) TO DR-EN-MO-AMT (WS-MO-SUB).
029240*
029250 770-WRITE-BAS-ALERT.
029260*    HANDLES THE 770-WRITE-BAS-ALERT STEP OF THE RUN.
029270*    ENTERED ONCE PER CALL FROM ITS PERFORM.
029280*    STORES SPACES IN DR-NUM-LINE.
029290     MOVE SPACES TO DR-NUM-LINE.
029300*    STORES 'NO-BAS UPSELL (BAS+ODCV)' IN DR-NM-LABEL.
029310     MOVE 'NO-BAS UPSELL (BAS+ODCV)' TO DR-NM-LABEL.
029320*    STORES SW-UPSELL IN DR-NM-VALUE.
029330     MOVE SW-UPSELL                  TO DR-NM-VALUE.
029340*    PRINTS THE DR-PRINT-LINE LINE.
029350     WRITE DR-PRINT-LINE FROM DR-NUM-LINE.
029360*
029370 780-WRITE-IAQ-BLOCK.
029380*    HANDLES THE 780-WRITE-IAQ-BLOCK STEP OF THE RUN.
029390*    ENTERED ONCE PER CALL FROM ITS PERFORM.
029400*    STORES SPACES IN DR-TEXT-LINE.
029410     MOVE SPACES TO DR-TEXT-LINE.
029420*    STORES 'AIR QUALITY SENSOR' IN DR-TX-LABEL.
029430     MOVE 'AIR QUALITY SENSOR'   TO DR-TX-LABEL.
029440*    STORES IW-SENSOR-SITE IN DR-TX-VALUE.
029450     MOVE IW-SENSOR-SITE         TO DR-TX-VALUE.
029460*    PRINTS THE DR-PRINT-LINE LINE.
029470     WRITE DR-PRINT-LINE FROM DR-TEXT-LINE.
029480*    STORES SPACES IN DR-IAQ-LINE.
029490     MOVE SPACES TO DR-IAQ-LINE.
029500*    STORES 'AVERAGE DAILY PM2.5' IN DR-IQ-LABEL.
029510     MOVE 'AVERAGE DAILY PM2.5'  TO DR-IQ-LABEL.
029520*    STORES IW-AVG-PM25 IN DR-IQ-VALUE.
029530     MOVE IW-AVG-PM25            TO DR-IQ-VALUE.
029540*    STORES IW-CATEGORY IN DR-IQ-CATEGORY.
029550     MOVE IW-CATEGORY            TO DR-IQ-CATEGORY.
029560*    PRINTS THE DR-PRINT-LINE LINE.
029570     WRITE DR-PRINT-LINE FROM DR-IAQ-LINE.
029580*    STORES SPACES IN DR-IAQ-LINE.
029590     MOVE SPACES TO DR-IAQ-LINE.
029600*    STORES 'MAXIMUM DAILY PM2.5' IN DR-IQ-LABEL.
029610     MOVE 'MAXIMUM DAILY PM2.5'  TO DR-IQ-LABEL.
029620*    STORES IW-MAX-PM25 IN DR-IQ-VALUE.
029630     MOVE IW-MAX-PM25            TO DR-IQ-VALUE.
029640*    PRINTS THE DR-PRINT-LINE LINE.
029650     WRITE DR-PRINT-LINE FROM DR-IAQ-LINE.
029660*    STORES SPACES IN DR-ENERGY-LINE.
029670     MOVE SPACES TO DR-ENERGY-LINE.
029680*    STORES 'MONTHLY MEAN PM2.5' IN DR-EN-LABEL.
029690     MOVE 'MONTHLY MEAN PM2.5'   TO DR-EN-LABEL.
029700*    INVOKES 781-COPY-IAQ-MONTH.
029710*    PART OF THE PARAGRAPH'S MAIN LOGIC.
029720     PERFORM 781-COPY-IAQ-MONTH
029730*    SETS THE LOOP CONTROL CONDITION.
029740         VARYING WS-MO-SUB FROM 1 BY 1 UNTIL WS-MO-SUB > 12.
029750*    PRINTS THE DR-PRINT-LINE LINE.
029760     WRITE DR-PRINT-LINE FROM DR-ENERGY-LINE.
029770*
029780 781-COPY-IAQ-MONTH.
029790*    HANDLES THE 781-COPY-IAQ-MONTH STEP OF THE RUN.
029800*    ENTERED ONCE PER CALL FROM ITS PERFORM.
029810*    STORES IW-MONTH-TABLE (WS-MO-SUB) IN DR-EN-MO-AMT.
029820     MOVE IW-MONTH-TABLE (WS-MO-SUB) TO DR-EN-MO-AMT (WS-MO-SUB).
029830*
029840 900-END-RTN.
029850*    HANDLES THE 900-END-RTN STEP OF THE RUN.
029860*    ENTERED ONCE PER CALL FROM ITS PERFORM.
029870*    DISPLAYS A RUN-TIME MESSAGE.
029880     DISPLAY 'ODCVDET COMPLETE - BUILDINGS PRINTED = '
029890*    CONTINUES THE STATEMENT STARTED ABOVE.
029900             WS-BLDG-COUNT UPON CRT.
029910*    CLOSES RANKED-FILE.
029920     CLOSE RANKED-FILE.
029930*    CLOSES DETAIL-REPORT.
029940     CLOSE DETAIL-REPORT.
029950*    ENDS THE RUN AND RETURNS TO THE OS.
029960     STOP RUN.
