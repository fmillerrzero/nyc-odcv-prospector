000100*****************************************************************
000200*  ODCVIQM.DD.CBL                                               *
000300*  SPARSE MONTHLY AIR-QUALITY (PM2.5) MEAN, ONLY MONTHS WITH A  *
000400*  READING ARE PRESENT ON THE FEED.                             *
000500*-----------------------------------------------------------------
000600* 2024-10-09 RJP  REQ 88340 - INITIAL LAYOUT                    *
000700*-----------------------------------------------------------------
000800 01  IM-IAQ-MONTHLY-REC.
000900     05  IM-BBL                         PIC 9(10).
001000     05  IM-MONTH                       PIC X(7).
001100     05  IM-MONTH-R REDEFINES IM-MONTH.
001200         10  IM-MONTH-YYYY              PIC 9(4).
001300         10  FILLER                     PIC X.
001400         10  IM-MONTH-MM                PIC 9(2).
001500     05  IM-PM25-MEAN                   PIC 9(3)V9(2) COMP-3.
001600     05  FILLER                         PIC X(05).
