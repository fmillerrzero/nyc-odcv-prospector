000100*****************************************************************
000200*  ODCVOFC.DD.CBL                                               *
000300*  OFFICE-PORTION MONTHLY ENERGY USAGE AND COST LAYOUT, YEAR    *
000400*  2023, JAN..DEC BUCKETS.                                      *
000500*-----------------------------------------------------------------
000600* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT                    *
000700* 2024-07-30 RJP  REQ 88259 - PACKED THE MONTHLY BUCKETS, SAME  *
000800*                 CLEANUP AS ON ODCVNRG.DD.CBL                  *
000900*-----------------------------------------------------------------
001000 01  OF-OFFICE-REC.
001100     05  OF-BBL                         PIC 9(10).
001200     05  OF-MONTH-DATA OCCURS 12 TIMES
001300                       INDEXED BY OF-MO-IDX.
001400         10  OF-ELEC-KBTU               PIC 9(9)V9(1) COMP-3.
001500         10  OF-GAS-KBTU                PIC 9(9)V9(1) COMP-3.
001600         10  OF-STEAM-KBTU              PIC 9(9)V9(1) COMP-3.
001700         10  OF-ELEC-COST               PIC 9(9)V9(2) COMP-3.
001800         10  OF-GAS-COST                PIC 9(9)V9(2) COMP-3.
001900         10  OF-STEAM-COST              PIC 9(9)V9(2) COMP-3.
002000     05  FILLER                         PIC X(08).
