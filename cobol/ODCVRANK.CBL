000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    ODCVRANK.
000120 AUTHOR.        T S MORALES.
000130 INSTALLATION.  DATA CENTER - EAST.
000140 DATE-WRITTEN.  11/03/87.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  ODCVRANK - PORTFOLIO SCORING INTAKE AND RANK SEQUENCER       *
000190*  ORIGINALLY "GENRANK", A GENERAL DUPLICATE-KEY-ELIMINATE/     *
000200*  DESCENDING-SCORE RANKER BUILT FOR THE BRANCH PROFITABILITY   *
000210*  RUNS.  RENAMED AND REWORKED FOR THE ODCV PORTFOLIO PROJECT   *
000220*  IN 2023.  READS THE SCORING MASTER (ODCVSCR.DD.CBL), DROPS   *
000230*  DUPLICATE BBLS (FIRST OCCURRENCE WINS), SORTS THE SURVIVORS  *
000240*  DESCENDING BY TOTAL SCORE (STABLE - TIES KEEP FILE ORDER),   *
000250*  ASSIGNS FINAL-RANK 1..N, AND WRITES THE RANKED WORK FILE     *
000260*  (ODCVNBR.DD.CBL) CONSUMED BY ODCVDET AND ODCVSUM.            *
000270*-----------------------------------------------------------------
000280*  C H A N G E   L O G                                          *
000290*-----------------------------------------------------------------
000300* 11/03/87 TSM  ORIGINAL GENRANK - BRANCH PROFITABILITY RANKING *
000310* 04/22/88 TSM  ADDED DUPLICATE-KEY ELIMINATION, REQ 4410       *
000320* 09/14/90 WJH  CONVERTED SORT FROM BUBBLE TO INSERTION, THE    *
000330*               BRANCH FILE PASSED 4000 RECORDS AND BUBBLE SORT *
000340*               WAS BLOWING THE OVERNIGHT WINDOW                *
000350* 02/06/91 WJH  WIDENED SCORE FIELD TO 3.2 PER FINANCE REQUEST  *
000360* 07/19/93 TSM  ADDED INPUT-SEQUENCE TIEBREAK, AUDIT FOUND TIES *
000370*               COMING OUT IN TABLE-SHIFT ORDER, NOT FILE ORDER *
000380* 01/08/96 RJP  YEAR-END CLEANUP, NO LOGIC CHANGE               *
000390* 11/12/98 RJP  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN     *
000400*               THIS PROGRAM, CERTIFIED COMPLIANT AS-IS         *
000410* 03/30/99 RJP  Y2K FINAL SIGN-OFF, SEE CR-99-0317              *
000420* 05/17/02 WJH  RETIRED GENRANK'S BRANCH-CODE EDITS, BRANCH     *
000430*               PROFITABILITY RUN DECOMMISSIONED ON THIS DATE   *
000440* 08/02/07 DLK  RECOMPILED UNDER NEW COMPILER RELEASE, NO       *
000450*               SOURCE CHANGE                                   *
000460* 06/11/14 DLK  GENRANK PUT INTO DORMANCY - NO ACTIVE CALLERS   *
000470* 02/09/23 TSM  REQ 88104 - PULLED GENRANK OUT OF DORMANCY,     *
000480*               RENAMED ODCVRANK, RETARGETED AT THE ODCV        *
000490*               SCORING MASTER IN PLACE OF THE OLD BRANCH FILE  *
000500* 02/13/23 TSM  REQ 88104 - REPLACED BRANCH-CODE KEY WITH BBL,  *
000510*               REBUILT THE TABLE ENTRY TO MATCH ODCVSCR.DD.CBL *
000520* 06/21/23 RJP  REQ 88231 - RAISED TABLE SIZE TO 3000 ENTRIES,  *
000530*               PORTFOLIO GREW PAST THE ORIGINAL 1500 CAP       *
000540* 03/04/24 TSM  REQ 88498 - ADDED DUP-COUNT TO THE END-OF-RUN   *
000550*               TOTALS LINE FOR THE OPERATIONS RUNBOOK          *
000560* 08/01/25 TSM  REQ 88591 - MOVED THE SWITCH AND COUNTER        *
000570*               SCALARS OFF THE WS-SWITCHES/WS-COUNTERS GROUPS  *
000580*               ONTO 77-LEVELS PER STANDARDS, NO LOGIC CHANGE   *
000590*-----------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610*
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     CONSOLE IS CRT
000650     CLASS NUMERIC-BBL IS '0' THRU '9'.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SCORING-FILE  ASSIGN TO SCORING
000690            ORGANIZATION RECORD SEQUENTIAL.
000700     SELECT RANKED-FILE   ASSIGN TO RANKFILE
000710            ORGANIZATION RECORD SEQUENTIAL.
000720*
000730 DATA DIVISION.
000740*
000750 FILE SECTION.
000760*
000770 FD  SCORING-FILE
000780     RECORD CONTAINS 120 CHARACTERS
000790     LABEL RECORDS ARE STANDARD
000800     DATA RECORD IS SC-SCORING-REC.
000810     COPY 'ODCVSCR.DD.CBL'.
000820*
000830 FD  RANKED-FILE
000840     RECORD CONTAINS 120 CHARACTERS
000850     LABEL RECORDS ARE STANDARD
000860     DATA RECORD IS RK-RANK-REC.
000870     COPY 'ODCVNBR.DD.CBL'.
000880*
000890 WORKING-STORAGE SECTION.
000900*
000910*    SWITCHES AND COUNTERS ARE 77-LEVELS HERE, NOT A GROUP - NONE
000920*    OF THEM IS PART OF A RECORD, SO NONE OF THEM NEEDS ONE.
000930 77  EOF-SW                     PIC 9(1)   VALUE 0.
000940 77  DUP-FOUND-SW               PIC 9(1)   VALUE 0.
000950     88  DUPLICATE-BBL          VALUE 1.
000960 77  WS-SHIFT-DONE-SW           PIC 9(1)   VALUE 0.
000970*
000980 77  WS-READ-SEQ                PIC 9(5)   COMP VALUE 0.
000990 77  WS-TBL-COUNT               PIC 9(5)   COMP VALUE 0.
001000 77  WS-DUP-COUNT               PIC 9(5)   COMP VALUE 0.
001010 77  WS-TBL-IDX                 PIC 9(5)   COMP VALUE 0.
001020 77  WS-INS-POS                 PIC 9(5)   COMP VALUE 0.
001030*
001040 01  WS-NEW-ENTRY.
001050     05  WN-BBL                     PIC 9(10).
001060     05  WN-BBL-R REDEFINES WN-BBL.
001070         10  WN-BOROUGH             PIC 9(1).
001080         10  WN-BLOCK               PIC 9(5).
001090         10  WN-LOT                 PIC 9(4).
001100     05  WN-TOTAL-SCORE             PIC 9(3)V9(2).
001110     05  WN-CORE-SCORE              PIC 9(3)V9(2).
001120     05  WN-BONUS-SCORE             PIC 9(2).
001130     05  WN-COST-SAVINGS-SCORE      PIC 9(2)V9(2).
001140     05  WN-BAS-AUTOMATION-SCORE    PIC 9(2)V9(2).
001150     05  WN-OWNERSHIP-SCORE         PIC 9(2).
001160     05  WN-COMPLEXITY-SCORE        PIC 9(2).
001170     05  WN-ENERGY-STAR-BONUS       PIC 9(1).
001180     05  WN-PRESTIGE-BONUS          PIC 9(1).
001190     05  WN-BASE-ODCV-SAVINGS       PIC 9(9)V9(2).
001200     05  WN-TOTAL-PRESENT-VALUE     PIC 9(9)V9(2).
001210     05  WN-OWNER-BLDG-COUNT        PIC 9(4).
001220     05  WN-ENERGY-STAR-GAP         PIC S9(3)V9(2).
001230     05  WN-GREEN-RATING            PIC X(30).
001240     05  WN-INPUT-SEQ               PIC 9(5)   COMP.
001250*
001260 01  WS-SCORE-TABLE.
001270     05  WS-SCORE-ENTRY OCCURS 3000 TIMES
001280                        INDEXED BY WS-TBL-IDX1 WS-TBL-IDX2.
001290         10  WT-BBL                    PIC 9(10).
001300         10  WT-BBL-R REDEFINES WT-BBL.
001310             15  WT-BOROUGH            PIC 9(1).
001320             15  WT-BLOCK              PIC 9(5).
001330             15  WT-LOT                PIC 9(4).
001340         10  WT-TOTAL-SCORE            PIC 9(3)V9(2).
001350         10  WT-CORE-SCORE             PIC 9(3)V9(2).
001360         10  WT-BONUS-SCORE            PIC 9(2).
001370         10  WT-COST-SAVINGS-SCORE     PIC 9(2)V9(2).
001380         10  WT-BAS-AUTOMATION-SCORE   PIC 9(2)V9(2).
001390         10  WT-OWNERSHIP-SCORE        PIC 9(2).
001400         10  WT-COMPLEXITY-SCORE       PIC 9(2).
001410         10  WT-ENERGY-STAR-BONUS      PIC 9(1).
001420         10  WT-PRESTIGE-BONUS         PIC 9(1).
001430         10  WT-BASE-ODCV-SAVINGS      PIC 9(9)V9(2).
001440         10  WT-TOTAL-PRESENT-VALUE    PIC 9(9)V9(2).
001450         10  WT-OWNER-BLDG-COUNT       PIC 9(4).
001460         10  WT-ENERGY-STAR-GAP        PIC S9(3)V9(2).
001470         10  WT-GREEN-RATING           PIC X(30).
001480         10  WT-INPUT-SEQ              PIC 9(5)   COMP.
001490*
001500 01  WS-MESSAGES.
001510     05  WS-TOTALS-MSG.
001520         10  FILLER                 PIC X(18) VALUE
001530             'ODCVRANK COMPLETE '.
001540         10  FILLER                 PIC X(8)  VALUE 'READ  = '.
001550         10  WS-TOTALS-READ         PIC ZZZZ9.
001560         10  FILLER                 PIC X(8)  VALUE ' DUPS = '.
001570         10  WS-TOTALS-DUPS         PIC ZZZZ9.
001580         10  FILLER                 PIC X(9)  VALUE ' RANKED='.
001590         10  WS-TOTALS-RANKED       PIC ZZZZ9.
001600     05  WS-TOTALS-MSG-R REDEFINES WS-TOTALS-MSG
001610                                    PIC X(58).
001620*
001630*    CONTINUES THE STATEMENT STARTED ABOVE.
001640 PROCEDURE DIVISION.
001650*
001660 100-MAIN-LINE.
001670*    HANDLES THE 100-MAIN-LINE STEP OF THE RUN.
001680*    ENTERED ONCE PER CALL FROM ITS PERFORM.
001690*    DISPLAYS A RUN-TIME MESSAGE.
001700     DISPLAY SPACES UPON CRT.
001710*    DISPLAYS A RUN-TIME MESSAGE.
001720     DISPLAY '* * * * *  B E G I N   O D C V R A N K' UPON CRT.
001730*    OPENS INPUT.
001740     OPEN INPUT SCORING-FILE.
001750*    OPENS OUTPUT.
001760     OPEN OUTPUT RANKED-FILE.
001770*    INVOKES 200-READ-SCORING.
001780*    PART OF THE PARAGRAPH'S MAIN LOGIC.
001790     PERFORM 200-READ-SCORING.
001800*    INVOKES 300-MAIN.
001810*    PART OF THE PARAGRAPH'S MAIN LOGIC.
001820     PERFORM 300-MAIN THRU 300-MAIN-EXIT
001830*    SETS THE LOOP CONTROL CONDITION.
001840         UNTIL EOF-SW = 1.
001850*    INVOKES 400-WRITE-RANKED.
001860*    PART OF THE PARAGRAPH'S MAIN LOGIC.
001870     PERFORM 400-WRITE-RANKED THRU 400-WRITE-RANKED-EXIT
001880*    SETS THE LOOP CONTROL CONDITION.
001890         VARYING WS-TBL-IDX FROM 1 BY 1
001900*    SETS THE LOOP CONTROL CONDITION.
001910         UNTIL WS-TBL-IDX > WS-TBL-COUNT.
001920*    INVOKES 900-END-RTN.
001930*    PART OF THE PARAGRAPH'S MAIN LOGIC.
001940     PERFORM 900-END-RTN.
001950*
001960 200-READ-SCORING.
001970*    HANDLES THE 200-READ-SCORING STEP OF THE RUN.
001980*    ENTERED ONCE PER CALL FROM ITS PERFORM.
001990*    READS THE NEXT SCORING-FILE RECORD.
002000     READ SCORING-FILE
002010*    COVERS THE END-OF-FILE CONDITION.
002020         AT END MOVE 1 TO EOF-SW.
002030*    TESTS WHETHER EOF-SW = 0.
002040*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002050     IF EOF-SW = 0
002060*    ADDS 1 INTO WS-READ-SEQ.
002070         ADD 1 TO WS-READ-SEQ
002080*    CLOSES THE CONDITIONAL STARTED ABOVE.
002090     END-IF.
002100*
002110 300-MAIN.
002120*    HANDLES THE 300-MAIN STEP OF THE RUN.
002130*    ENTERED ONCE PER CALL FROM ITS PERFORM.
002140*    STORES 0 IN DUP-FOUND-SW.
002150     MOVE 0 TO DUP-FOUND-SW.
002160*    INVOKES 310-CHECK-DUPLICATE.
002170*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002180     PERFORM 310-CHECK-DUPLICATE
002190*    SETS THE LOOP CONTROL CONDITION.
002200         VARYING WS-TBL-IDX FROM 1 BY 1
002210*    SETS THE LOOP CONTROL CONDITION.
002220         UNTIL WS-TBL-IDX > WS-TBL-COUNT
002230*    ADDS AN ALTERNATE STOP CONDITION.
002240         OR DUPLICATE-BBL.
002250*    TESTS WHETHER DUPLICATE-BBL.
002260*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002270     IF DUPLICATE-BBL
002280*    ADDS 1 INTO WS-DUP-COUNT.
002290         ADD 1 TO WS-DUP-COUNT
002300*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
002310     ELSE
002320*    ADDS 1 INTO WS-TBL-COUNT.
002330         ADD 1 TO WS-TBL-COUNT
002340*    INVOKES 320-BUILD-NEW-ENTRY.
002350*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002360         PERFORM 320-BUILD-NEW-ENTRY
002370*    INVOKES 330-INSERT-SORTED.
002380*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002390         PERFORM 330-INSERT-SORTED
002400*    CLOSES THE CONDITIONAL STARTED ABOVE.
002410     END-IF
002420*    INVOKES 200-READ-SCORING.
002430*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002440     PERFORM 200-READ-SCORING.
002450 300-MAIN-EXIT.
002460*    RETURNS CONTROL TO WHATEVER PERFORMED 300-MAIN.
002470*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
002480*    MARKS THE THRU-RANGE END POINT.
002490     EXIT.
002500*
002510 310-CHECK-DUPLICATE.
002520*    HANDLES THE 310-CHECK-DUPLICATE STEP OF THE RUN.
002530*    ENTERED ONCE PER CALL FROM ITS PERFORM.
002540*    TESTS WHETHER WT-BBL (WS-TBL-IDX) = SC-BBL.
002550*    PART OF THE PARAGRAPH'S MAIN LOGIC.
002560     IF WT-BBL (WS-TBL-IDX) = SC-BBL
002570*    SETS DUPLICATE-BBL.
002580         SET DUPLICATE-BBL TO TRUE
002590*    CLOSES THE CONDITIONAL STARTED ABOVE.
002600     END-IF.
002610*
002620 320-BUILD-NEW-ENTRY.
002630*    HANDLES THE 320-BUILD-NEW-ENTRY STEP OF THE RUN.
002640*    ENTERED ONCE PER CALL FROM ITS PERFORM.
002650*    STORES SC-BBL IN WN-BBL.
002660     MOVE SC-BBL                  TO WN-BBL.
002670*    STORES SC-TOTAL-SCORE IN WN-TOTAL-SCORE.
002680     MOVE SC-TOTAL-SCORE          TO WN-TOTAL-SCORE.
002690*    STORES SC-CORE-SCORE IN WN-CORE-SCORE.
002700     MOVE SC-CORE-SCORE           TO WN-CORE-SCORE.
002710*    STORES SC-BONUS-SCORE IN WN-BONUS-SCORE.
002720     MOVE SC-BONUS-SCORE          TO WN-BONUS-SCORE.
002730*    STORES SC-COST-SAVINGS-SCORE IN WN-COST-SAVINGS-SCORE.
002740     MOVE SC-COST-SAVINGS-SCORE   TO WN-COST-SAVINGS-SCORE.
002750*    STORES SC-BAS-AUTOMATION-SCORE IN WN-BAS-AUTOMATION-SCORE.
002760     MOVE SC-BAS-AUTOMATION-SCORE TO WN-BAS-AUTOMATION-SCORE.
002770*    STORES SC-OWNERSHIP-SCORE IN WN-OWNERSHIP-SCORE.
002780     MOVE SC-OWNERSHIP-SCORE      TO WN-OWNERSHIP-SCORE.
002790*    STORES SC-COMPLEXITY-SCORE IN WN-COMPLEXITY-SCORE.
002800     MOVE SC-COMPLEXITY-SCORE     TO WN-COMPLEXITY-SCORE.
002810*    STORES SC-ENERGY-STAR-BONUS IN WN-ENERGY-STAR-BONUS.
002820     MOVE SC-ENERGY-STAR-BONUS    TO WN-ENERGY-STAR-BONUS.
002830*    STORES SC-PRESTIGE-BONUS IN WN-PRESTIGE-BONUS.
002840     MOVE SC-PRESTIGE-BONUS       TO WN-PRESTIGE-BONUS.
002850*    STORES SC-BASE-ODCV-SAVINGS IN WN-BASE-ODCV-SAVINGS.
002860     MOVE SC-BASE-ODCV-SAVINGS    TO WN-BASE-ODCV-SAVINGS.
002870*    STORES SC-TOTAL-PRESENT-VALUE IN WN-TOTAL-PRESENT-VALUE.
002880     MOVE SC-TOTAL-PRESENT-VALUE  TO WN-TOTAL-PRESENT-VALUE.
002890*    STORES SC-OWNER-BLDG-COUNT IN WN-OWNER-BLDG-COUNT.
002900     MOVE SC-OWNER-BLDG-COUNT     TO WN-OWNER-BLDG-COUNT.
002910*    STORES SC-ENERGY-STAR-GAP IN WN-ENERGY-STAR-GAP.
002920     MOVE SC-ENERGY-STAR-GAP      TO WN-ENERGY-STAR-GAP.
002930*    STORES SC-GREEN-RATING IN WN-GREEN-RATING.
002940     MOVE SC-GREEN-RATING         TO WN-GREEN-RATING.
002950*    STORES WS-READ-SEQ IN WN-INPUT-SEQ.
002960     MOVE WS-READ-SEQ             TO WN-INPUT-SEQ.
002970*
002980 330-INSERT-SORTED.
002990*    HANDLES THE 330-INSERT-SORTED STEP OF THE RUN.
003000*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003010*    SETS WS-INS-POS.
003020     SET WS-INS-POS   TO WS-TBL-COUNT.
003030*    SETS WS-TBL-IDX1.
003040     SET WS-TBL-IDX1  TO WS-TBL-COUNT.
003050*    SETS WS-TBL-IDX1.
003060     SET WS-TBL-IDX1  DOWN BY 1.
003070*    STORES 0 IN WS-SHIFT-DONE-SW.
003080     MOVE 0 TO WS-SHIFT-DONE-SW.
003090*    INVOKES 340-SHIFT-DOWN.
003100*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003110     PERFORM 340-SHIFT-DOWN
003120*    SETS THE LOOP CONTROL CONDITION.
003130         UNTIL WS-SHIFT-DONE-SW = 1.
003140*    STORES WN-BBL IN WT-BBL.
003150     MOVE WN-BBL                  TO WT-BBL (WS-INS-POS).
003160*    STORES WN-TOTAL-SCORE IN WT-TOTAL-SCORE.
003170     MOVE WN-TOTAL-SCORE          TO WT-TOTAL-SCORE (WS-INS-POS).
003180*    STORES WN-CORE-SCORE IN WT-CORE-SCORE.
003190     MOVE WN-CORE-SCORE           TO WT-CORE-SCORE (WS-INS-POS).
003200*    STORES WN-BONUS-SCORE IN WT-BONUS-SCORE.
003210     MOVE WN-BONUS-SCORE          TO WT-BONUS-SCORE (WS-INS-POS).
003220*    STORES WN-COST-SAVINGS-SCORE TO IN .
003230     MOVE WN-COST-SAVINGS-SCORE   TO
003240*    CONTINUES THE STATEMENT STARTED ABOVE.
003250          WT-COST-SAVINGS-SCORE (WS-INS-POS).
003260*    STORES WN-BAS-AUTOMATION-SCORE TO IN .
003270     MOVE WN-BAS-AUTOMATION-SCORE TO
003280*    CONTINUES THE STATEMENT STARTED ABOVE.
003290          WT-BAS-AUTOMATION-SCORE (WS-INS-POS).
003300*    STORES WN-OWNERSHIP-SCORE IN WT-OWNERSHIP-SCORE.
003310     MOVE WN-OWNERSHIP-SCORE      TO WT-OWNERSHIP-SCORE (WS-INS-POS).
003320*    STORES WN-COMPLEXITY-SCORE IN WT-COMPLEXITY-SCORE.
003330     MOVE WN-COMPLEXITY-SCORE     TO WT-COMPLEXITY-SCORE (WS-INS-POS).
003340*    STORES WN-ENERGY-STAR-BONUS TO IN .
003350     MOVE WN-ENERGY-STAR-BONUS    TO
003360*    CONTINUES THE STATEMENT STARTED ABOVE.
003370          WT-ENERGY-STAR-BONUS (WS-INS-POS).
003380*    STORES WN-PRESTIGE-BONUS IN WT-PRESTIGE-BONUS.
003390     MOVE WN-PRESTIGE-BONUS       TO WT-PRESTIGE-BONUS (WS-INS-POS).
003400*    STORES WN-BASE-ODCV-SAVINGS TO IN .
003410     MOVE WN-BASE-ODCV-SAVINGS    TO
003420*    CONTINUES THE STATEMENT STARTED ABOVE.
003430          WT-BASE-ODCV-SAVINGS (WS-INS-POS).
003440*    STORES WN-TOTAL-PRESENT-VALUE TO IN .
003450     MOVE WN-TOTAL-PRESENT-VALUE  TO
003460*    CONTINUES THE STATEMENT STARTED ABOVE.
003470          WT-TOTAL-PRESENT-VALUE (WS-INS-POS).
003480*    STORES WN-OWNER-BLDG-COUNT IN WT-OWNER-BLDG-COUNT.
003490     MOVE WN-OWNER-BLDG-COUNT     TO WT-OWNER-BLDG-COUNT (WS-INS-POS).
003500*    STORES WN-ENERGY-STAR-GAP IN WT-ENERGY-STAR-GAP.
003510     MOVE WN-ENERGY-STAR-GAP      TO WT-ENERGY-STAR-GAP (WS-INS-POS).
003520*    STORES WN-GREEN-RATING IN WT-GREEN-RATING.
003530     MOVE WN-GREEN-RATING         TO WT-GREEN-RATING (WS-INS-POS).
003540*    STORES WN-INPUT-SEQ IN WT-INPUT-SEQ.
003550     MOVE WN-INPUT-SEQ            TO WT-INPUT-SEQ (WS-INS-POS).
003560*
003570 340-SHIFT-DOWN.
003580*    HANDLES THE 340-SHIFT-DOWN STEP OF THE RUN.
003590*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003600*    TESTS WHETHER WS-TBL-IDX1 < 1.
003610*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003620     IF WS-TBL-IDX1 < 1
003630*    STORES 1 IN WS-SHIFT-DONE-SW.
003640         MOVE 1 TO WS-SHIFT-DONE-SW
003650*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
003660     ELSE
003670*    TESTS WHETHER WT-TOTAL-SCORE (WS-TBL-IDX1) NOT LESS THAN.
003680*    PART OF THE PARAGRAPH'S MAIN LOGIC.
003690         IF WT-TOTAL-SCORE (WS-TBL-IDX1) NOT LESS THAN
003700*    CONTINUES THE STATEMENT STARTED ABOVE.
003710            WN-TOTAL-SCORE
003720*    SETS WS-TBL-IDX2.
003730             SET WS-TBL-IDX2 TO WS-TBL-IDX1
003740*    SETS WS-TBL-IDX2.
003750             SET WS-TBL-IDX2 UP BY 1
003760*    STORES WS-SCORE-ENTRY (WS-TBL-IDX1) TO IN .
003770             MOVE WS-SCORE-ENTRY (WS-TBL-IDX1) TO
003780*    CONTINUES THE STATEMENT STARTED ABOVE.
003790                  WS-SCORE-ENTRY (WS-TBL-IDX2)
003800*    SETS WS-INS-POS.
003810             SET WS-INS-POS  TO WS-TBL-IDX1
003820*    SETS WS-TBL-IDX1.
003830             SET WS-TBL-IDX1 DOWN BY 1
003840*    HANDLES THE ALTERNATE, NOT-TRUE CASE.
003850         ELSE
003860*    STORES 1 IN WS-SHIFT-DONE-SW.
003870             MOVE 1 TO WS-SHIFT-DONE-SW
003880*    CLOSES THE CONDITIONAL STARTED ABOVE.
003890         END-IF
003900*    CLOSES THE CONDITIONAL STARTED ABOVE.
003910     END-IF.
003920*
003930 400-WRITE-RANKED.
003940*    HANDLES THE 400-WRITE-RANKED STEP OF THE RUN.
003950*    ENTERED ONCE PER CALL FROM ITS PERFORM.
003960*    STORES WS-TBL-IDX IN RK-RANK.
003970     MOVE WS-TBL-IDX               TO RK-RANK.
003980*    STORES WT-BBL (WS-TBL-IDX) IN RK-BBL.
003990     MOVE WT-BBL (WS-TBL-IDX)                  TO RK-BBL.
004000*    STORES WT-TOTAL-SCORE (WS-TBL-IDX) IN RK-TOTAL-SCORE.
004010     MOVE WT-TOTAL-SCORE (WS-TBL-IDX)          TO RK-TOTAL-SCORE.
004020*    STORES WT-CORE-SCORE (WS-TBL-IDX) IN RK-CORE-SCORE.
004030     MOVE WT-CORE-SCORE (WS-TBL-IDX)           TO RK-CORE-SCORE.
004040*    STORES WT-BONUS-SCORE (WS-TBL-IDX) IN RK-BONUS-SCORE.
004050     MOVE WT-BONUS-SCORE (WS-TBL-IDX)          TO RK-BONUS-SCORE.
004060*    STORES WT-COST-SAVINGS-SCORE (WS-TBL-IDX) TO IN .
004070     MOVE WT-COST-SAVINGS-SCORE (WS-TBL-IDX)   TO
004080*    CONTINUES THE STATEMENT STARTED ABOVE.
004090          RK-COST-SAVINGS-SCORE.
004100*    STORES WT-BAS-AUTOMATION-SCORE (WS-TBL-IDX) TO IN .
004110     MOVE WT-BAS-AUTOMATION-SCORE (WS-TBL-IDX) TO
004120*    CONTINUES THE STATEMENT STARTED ABOVE.
004130          RK-BAS-AUTOMATION-SCORE.
004140*    STORES WT-OWNERSHIP-SCORE (WS-TBL-IDX) IN RK-OWNERSHIP-...
004150     MOVE WT-OWNERSHIP-SCORE (WS-TBL-IDX)      TO RK-OWNERSHIP-SCORE.
004160*    STORES WT-COMPLEXITY-SCORE (WS-TBL-IDX) IN RK-COMPLEXIT...
004170     MOVE WT-COMPLEXITY-SCORE (WS-TBL-IDX)     TO RK-COMPLEXITY-SCORE.
004180*    STORES WT-ENERGY-STAR-BONUS (WS-TBL-IDX) TO IN .
004190     MOVE WT-ENERGY-STAR-BONUS (WS-TBL-IDX)    TO
004200*    CONTINUES THE STATEMENT STARTED ABOVE.
004210          RK-ENERGY-STAR-BONUS.
004220*    STORES WT-PRESTIGE-BONUS (WS-TBL-IDX) IN RK-PRESTIGE-BO...
004230     MOVE WT-PRESTIGE-BONUS (WS-TBL-IDX)       TO RK-PRESTIGE-BONUS.
004240*    STORES WT-BASE-ODCV-SAVINGS (WS-TBL-IDX) TO IN .
004250     MOVE WT-BASE-ODCV-SAVINGS (WS-TBL-IDX)    TO
004260*    CONTINUES THE STATEMENT STARTED ABOVE.
004270          RK-BASE-ODCV-SAVINGS.
004280*    STORES WT-TOTAL-PRESENT-VALUE (WS-TBL-IDX) TO IN .
004290     MOVE WT-TOTAL-PRESENT-VALUE (WS-TBL-IDX)  TO
004300*    CONTINUES THE STATEMENT STARTED ABOVE.
004310          RK-TOTAL-PRESENT-VALUE.
004320*    STORES WT-OWNER-BLDG-COUNT (WS-TBL-IDX) TO IN .
004330     MOVE WT-OWNER-BLDG-COUNT (WS-TBL-IDX)     TO
004340*    CONTINUES THE STATEMENT STARTED ABOVE.
004350          RK-OWNER-BLDG-COUNT.
004360*    STORES WT-ENERGY-STAR-GAP (WS-TBL-IDX) IN RK-ENERGY-STA...
004370     MOVE WT-ENERGY-STAR-GAP (WS-TBL-IDX)      TO RK-ENERGY-STAR-GAP.
004380*    STORES WT-GREEN-RATING (WS-TBL-IDX) IN RK-GREEN-RATING.
004390     MOVE WT-GREEN-RATING (WS-TBL-IDX)         TO RK-GREEN-RATING.
004400*    PRINTS THE RK-RANK-REC LINE.
004410     WRITE RK-RANK-REC.
004420 400-WRITE-RANKED-EXIT.
004430*    RETURNS CONTROL TO WHATEVER PERFORMED 400-WRITE-RANKED.
004440*    A COMMON EXIT, PER SHOP CONVENTION FOR PERFORM THRU.
004450*    MARKS THE THRU-RANGE END POINT.
004460     EXIT.
004470*
004480 900-END-RTN.
004490*    HANDLES THE 900-END-RTN STEP OF THE RUN.
004500*    ENTERED ONCE PER CALL FROM ITS PERFORM.
004510*    STORES WS-READ-SEQ IN WS-TOTALS-READ.
004520     MOVE WS-READ-SEQ    TO WS-TOTALS-READ.
004530*    STORES WS-DUP-COUNT IN WS-TOTALS-DUPS.
004540     MOVE WS-DUP-COUNT   TO WS-TOTALS-DUPS.
004550*    STORES WS-TBL-COUNT IN WS-TOTALS-RANKED.
004560     MOVE WS-TBL-COUNT   TO WS-TOTALS-RANKED.
004570*    DISPLAYS A RUN-TIME MESSAGE.
004580     DISPLAY WS-TOTALS-MSG UPON CRT.
004590*    CLOSES SCORING-FILE.
004600     CLOSE SCORING-FILE.
004610*    CLOSES RANKED-FILE.
004620     CLOSE RANKED-FILE.
004630*    ENDS THE RUN AND RETURNS TO THE OS.
004640     STOP RUN.
