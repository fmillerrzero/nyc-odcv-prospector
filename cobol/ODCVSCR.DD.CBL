000100*****************************************************************
000200*  ODCVSCR.DD.CBL                                               *
000300*  OPPORTUNITY SCORING MASTER RECORD - SCORING FILE LAYOUT      *
000400*  ONE RECORD PER BBL (BOROUGH-BLOCK-LOT) - SOURCE OF THE       *
000500*  NIGHTLY ODCV OPPORTUNITY RANKING RUN (ODCVRANK/ODCVDET/      *
000600*  ODCVSUM).  REWORKED FROM THE OLD MB1100-REC BILLING LAYOUT.  *
000700*-----------------------------------------------------------------
000800* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT FOR ODCV SCORING   *
000900*                 MASTER, REPLACES MB1100-REC ON THIS STRING    *
001000* 2024-06-19 TSM  REQ 88210 - ADDED SC-ENERGY-STAR-GAP AND      *
001100*                 SC-GREEN-RATING FOR THE DETAIL REPORT         *
001200* 2025-01-14 RJP  REQ 88477 - WIDENED SC-OWNER-BLDG-COUNT TO    *
001300*                 9(4), SOME OWNERS CROSSED 999 BUILDINGS       *
001400*-----------------------------------------------------------------
001500 01  SC-SCORING-REC.
001600     05  SC-BBL                         PIC 9(10).
001700     05  SC-TOTAL-SCORE                 PIC 9(3)V9(2).
001800     05  SC-CORE-SCORE                  PIC 9(3)V9(2).
001900     05  SC-BONUS-SCORE                 PIC 9(2).
002000     05  SC-COST-SAVINGS-SCORE          PIC 9(2)V9(2).
002100     05  SC-BAS-AUTOMATION-SCORE        PIC 9(2)V9(2).
002200     05  SC-OWNERSHIP-SCORE             PIC 9(2).
002300     05  SC-COMPLEXITY-SCORE            PIC 9(2).
002400     05  SC-ENERGY-STAR-BONUS           PIC 9(1).
002500     05  SC-PRESTIGE-BONUS              PIC 9(1).
002600     05  SC-BASE-ODCV-SAVINGS           PIC 9(9)V9(2).
002700     05  SC-TOTAL-PRESENT-VALUE         PIC 9(9)V9(2).
002800     05  SC-OWNER-BLDG-COUNT            PIC 9(4).
002900     05  SC-ENERGY-STAR-GAP             PIC S9(3)V9(2).
003000     05  SC-GREEN-RATING                PIC X(30).
003100     05  FILLER                         PIC X(23).
