000100*****************************************************************
000200*  ODCVLL9.DD.CBL                                               *
000300*  LOCAL LAW 97 EMISSIONS/PENALTY EXPOSURE LAYOUT.              *
000400*-----------------------------------------------------------------
000500* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT                    *
000600* 2024-11-22 RJP  REQ 88366 - ADDED THE 2030-2034 COMPLIANCE    *
000700*                 AND CARBON-LIMIT FIELDS PER LOCAL LAW 97      *
000800*                 SECOND COMPLIANCE PERIOD                      *
000900*-----------------------------------------------------------------
001000 01  LL-LL97-REC.
001100     05  LL-BBL                         PIC 9(10).
001200     05  LL-PENALTY-2026                PIC 9(9)V9(2) COMP-3.
001300     05  LL-PENALTY-2030                PIC 9(9)V9(2) COMP-3.
001400     05  LL-COMPLIANCE-2024             PIC X(3).
001500         88  LL-COMPLIANT-2024          VALUE 'YES'.
001600     05  LL-COMPLIANCE-2030             PIC X(3).
001700         88  LL-COMPLIANT-2030          VALUE 'YES'.
001800     05  LL-CARBON-LIMIT-2024           PIC 9(7)V9(1) COMP-3.
001900     05  LL-CARBON-LIMIT-2030           PIC 9(7)V9(1) COMP-3.
002000     05  LL-TOTAL-EMISSIONS             PIC 9(7)V9(1) COMP-3.
002100     05  FILLER                         PIC X(37).
