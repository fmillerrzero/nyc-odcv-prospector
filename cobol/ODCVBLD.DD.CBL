000100*****************************************************************
000200*  ODCVBLD.DD.CBL                                               *
000300*  BUILDING ATTRIBUTE RECORD - OWNERSHIP, AREA, LEASING AND     *
000400*  ENERGY-STAR LAYOUT FOR THE ODCV OPPORTUNITY RUN.             *
000500*-----------------------------------------------------------------
000600* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT                    *
000700* 2024-09-03 RJP  REQ 88311 - ADDED BL-EST-TARGET-ENERGY-STAR   *
000800*                 PER CITY DOF ESTIMATE WHEN NO OFFICIAL TARGET *
000900* 2025-03-27 TSM  REQ 88519 - ADDED BL-LL33-GRADE FOR THE       *
001000*                 DETAIL REPORT ENERGY-STAR BLOCK               *
001100*-----------------------------------------------------------------
001200 01  BL-BUILDING-REC.
001300     05  BL-BBL                         PIC 9(10).
001400     05  BL-OWNER-NAME                  PIC X(40).
001500     05  BL-PROPERTY-MANAGER            PIC X(40).
001600     05  BL-CLASS                       PIC X(4).
001700     05  BL-PCT-LEASED                  PIC 9(3).
001800     05  BL-NUM-FLOORS                  PIC 9(3).
001900     05  BL-TOTAL-AREA                  PIC 9(9).
002000     05  BL-OFFICE-SQFT                 PIC 9(9).
002100     05  BL-NEIGHBORHOOD                PIC X(25).
002200     05  BL-TOTAL-UNITS                 PIC 9(5).
002300     05  BL-ENERGY-STAR                 PIC 9(3).
002400     05  BL-TARGET-ENERGY-STAR          PIC 9(3).
002500     05  BL-EST-TARGET-ENERGY-STAR      PIC 9(3).
002600     05  BL-LL33-GRADE                  PIC X(2).
002700     05  FILLER                         PIC X(21).
