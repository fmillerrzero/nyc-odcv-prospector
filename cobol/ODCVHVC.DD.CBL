000100*****************************************************************
000200*  ODCVHVC.DD.CBL                                               *
000300*  HVAC SHARE AND ODCV MONTHLY SAVINGS LAYOUT.  HV-OFFICE-PCT   *
000400*  IS THE OFFICE FRACTION OF THE WHOLE BUILDING (U4 OFFICE-%    *
000500*  LINE); HV-HVAC-PCT(M) IS THE ELECTRIC HVAC SHARE BY MONTH.   *
000600*-----------------------------------------------------------------
000700* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT                    *
000800* 2024-08-14 TSM  REQ 88289 - ADDED HV-ODCV-GAS-SAV AND         *
000900*                 HV-ODCV-STEAM-SAV, SAVINGS CALC WAS ELEC ONLY *
001000*-----------------------------------------------------------------
001100 01  HV-HVAC-REC.
001200     05  HV-BBL                         PIC 9(10).
001300     05  HV-OFFICE-PCT                  PIC V9(4).
001400     05  HV-MONTH-DATA OCCURS 12 TIMES
001500                       INDEXED BY HV-MO-IDX.
001600         10  HV-HVAC-PCT                PIC 9(3)V9(1).
001700         10  HV-ODCV-ELEC-SAV           PIC 9(7)V9(2).
001800         10  HV-ODCV-GAS-SAV            PIC 9(7)V9(2).
001900         10  HV-ODCV-STEAM-SAV          PIC 9(7)V9(2).
002000     05  FILLER                         PIC X(06).
