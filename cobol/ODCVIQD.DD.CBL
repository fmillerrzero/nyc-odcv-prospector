000100*****************************************************************
000200*  ODCVIQD.DD.CBL                                               *
000300*  DAILY AIR-QUALITY (PM2.5) READING, ONE RECORD PER BUILDING-  *
000400*  DAY.  GROUPED BY BBL ON THE INPUT FILE (BBL + DATE ORDER).   *
000500*-----------------------------------------------------------------
000600* 2024-10-09 RJP  REQ 88340 - INITIAL LAYOUT, FIRST YEAR THE    *
000700*                 CITY AIR-QUALITY FEED WAS PICKED UP           *
000800*-----------------------------------------------------------------
000900 01  IQ-IAQ-DAILY-REC.
001000     05  IQ-BBL                         PIC 9(10).
001100     05  IQ-DATE                        PIC X(10).
001200     05  IQ-DATE-R REDEFINES IQ-DATE.
001300         10  IQ-DATE-YYYY               PIC 9(4).
001400         10  FILLER                     PIC X.
001500         10  IQ-DATE-MM                 PIC 9(2).
001600         10  FILLER                     PIC X.
001700         10  IQ-DATE-DD                 PIC 9(2).
001800     05  IQ-PM25-MEAN                   PIC 9(3)V9(2) COMP-3.
001900     05  IQ-PM25-MAX                    PIC 9(3)V9(2) COMP-3.
002000     05  IQ-SENSOR-SITE                 PIC X(30).
002100     05  IQ-SENSOR-DIST                 PIC 9(2)V9(2) COMP-3.
002200     05  FILLER                         PIC X(11).
