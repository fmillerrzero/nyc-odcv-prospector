000100*****************************************************************
000200*  ODCVNOC.DD.CBL                                               *
000300*  NEIGHBORHOOD OCCUPANCY BENCHMARK TABLE (U2).  LOADED BY      *
000400*  VALUE CLAUSE, NOT FROM A FILE - THIS IS THE SAME CITY-WIDE   *
000500*  RETURN-TO-OFFICE SURVEY TABLE THE PORTFOLIO GROUP REISSUES   *
000600*  EVERY QUARTER.  ENTRY 9 IS THE DEFAULT USED WHEN A ZIP DOES  *
000700*  NOT MATCH ANY OF ENTRIES 1-8.                                *
000800*-----------------------------------------------------------------
000900* 2024-02-12 TSM  REQ 88107 - INITIAL TABLE, Q4-2023 SURVEY     *
001000* 2024-11-05 RJP  REQ 88368 - REFRESHED RATES/TRENDS TO THE     *
001100*                 Q3-2024 SURVEY CUT                            *
001200*-----------------------------------------------------------------
001300 01  NO-TABLE-VALUES.
001400     05  FILLER.
001500         10  FILLER  PIC X(20) VALUE 'FINANCIAL DISTRICT  '.
001600         10  FILLER  PIC 9(3)  VALUE 91.
001700         10  FILLER  PIC S9(1)V9(1) VALUE -6.5.
001800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
001900         10  FILLER  PIC 9(5)  VALUE 10004.
002000         10  FILLER  PIC 9(5)  VALUE 10005.
002100         10  FILLER  PIC 9(5)  VALUE 10006.
002200         10  FILLER  PIC 9(5)  VALUE 10007.
002300         10  FILLER  PIC 9(5)  VALUE 10038.
002400     05  FILLER.
002500         10  FILLER  PIC X(20) VALUE 'SOHO                '.
002600         10  FILLER  PIC 9(3)  VALUE 87.
002700         10  FILLER  PIC S9(1)V9(1) VALUE -3.3.
002800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
002900         10  FILLER  PIC 9(5)  VALUE 10012.
003000         10  FILLER  PIC 9(5)  VALUE 10013.
003100         10  FILLER  PIC 9(5)  VALUE 00000.
003200         10  FILLER  PIC 9(5)  VALUE 00000.
003300         10  FILLER  PIC 9(5)  VALUE 00000.
003400     05  FILLER.
003500         10  FILLER  PIC X(20) VALUE 'GREENWICH VILLAGE   '.
003600         10  FILLER  PIC 9(3)  VALUE 86.
003700         10  FILLER  PIC S9(1)V9(1) VALUE -4.9.
003800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
003900         10  FILLER  PIC 9(5)  VALUE 10003.
004000         10  FILLER  PIC 9(5)  VALUE 10011.
004100         10  FILLER  PIC 9(5)  VALUE 10014.
004200         10  FILLER  PIC 9(5)  VALUE 00000.
004300         10  FILLER  PIC 9(5)  VALUE 00000.
004400     05  FILLER.
004500         10  FILLER  PIC X(20) VALUE 'CHELSEA             '.
004600         10  FILLER  PIC 9(3)  VALUE 88.
004700         10  FILLER  PIC S9(1)V9(1) VALUE -3.6.
004800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
004900         10  FILLER  PIC 9(5)  VALUE 10001.
005000         10  FILLER  PIC 9(5)  VALUE 10018.
005100         10  FILLER  PIC 9(5)  VALUE 00000.
005200         10  FILLER  PIC 9(5)  VALUE 00000.
005300         10  FILLER  PIC 9(5)  VALUE 00000.
005400     05  FILLER.
005500         10  FILLER  PIC X(20) VALUE 'MIDTOWN EAST        '.
005600         10  FILLER  PIC 9(3)  VALUE 92.
005700         10  FILLER  PIC S9(1)V9(1) VALUE -1.8.
005800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
005900         10  FILLER  PIC 9(5)  VALUE 10016.
006000         10  FILLER  PIC 9(5)  VALUE 10017.
006100         10  FILLER  PIC 9(5)  VALUE 10022.
006200         10  FILLER  PIC 9(5)  VALUE 00000.
006300         10  FILLER  PIC 9(5)  VALUE 00000.
006400     05  FILLER.
006500         10  FILLER  PIC X(20) VALUE 'THEATER DISTRICT    '.
006600         10  FILLER  PIC 9(3)  VALUE 90.
006700         10  FILLER  PIC S9(1)V9(1) VALUE -6.8.
006800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
006900         10  FILLER  PIC 9(5)  VALUE 10019.
007000         10  FILLER  PIC 9(5)  VALUE 10020.
007100         10  FILLER  PIC 9(5)  VALUE 10036.
007200         10  FILLER  PIC 9(5)  VALUE 00000.
007300         10  FILLER  PIC 9(5)  VALUE 00000.
007400     05  FILLER.
007500         10  FILLER  PIC X(20) VALUE 'UPPER EAST SIDE     '.
007600         10  FILLER  PIC 9(3)  VALUE 89.
007700         10  FILLER  PIC S9(1)V9(1) VALUE -3.7.
007800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
007900         10  FILLER  PIC 9(5)  VALUE 10021.
008000         10  FILLER  PIC 9(5)  VALUE 10028.
008100         10  FILLER  PIC 9(5)  VALUE 10065.
008200         10  FILLER  PIC 9(5)  VALUE 00000.
008300         10  FILLER  PIC 9(5)  VALUE 00000.
008400     05  FILLER.
008500         10  FILLER  PIC X(20) VALUE 'UPPER WEST SIDE     '.
008600         10  FILLER  PIC 9(3)  VALUE 87.
008700         10  FILLER  PIC S9(1)V9(1) VALUE -4.7.
008800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
008900         10  FILLER  PIC 9(5)  VALUE 10023.
009000         10  FILLER  PIC 9(5)  VALUE 10024.
009100         10  FILLER  PIC 9(5)  VALUE 10025.
009200         10  FILLER  PIC 9(5)  VALUE 00000.
009300         10  FILLER  PIC 9(5)  VALUE 00000.
009400     05  FILLER.
009500         10  FILLER  PIC X(20) VALUE 'OTHER MANHATTAN     '.
009600         10  FILLER  PIC 9(3)  VALUE 88.
009700         10  FILLER  PIC S9(1)V9(1) VALUE -4.0.
009800         10  FILLER  PIC X(11) VALUE 'TUE-WED-THU'.
009900         10  FILLER  PIC 9(5)  VALUE 00000.
010000         10  FILLER  PIC 9(5)  VALUE 00000.
010100         10  FILLER  PIC 9(5)  VALUE 00000.
010200         10  FILLER  PIC 9(5)  VALUE 00000.
010300         10  FILLER  PIC 9(5)  VALUE 00000.
010400 01  NO-TABLE REDEFINES NO-TABLE-VALUES.
010500     05  NO-ENTRY OCCURS 9 TIMES
010600                   INDEXED BY NO-IDX.
010700         10  NO-NAME                    PIC X(20).
010800         10  NO-RATE                    PIC 9(3).
010900         10  NO-TREND                   PIC S9(1)V9(1).
011000         10  NO-PEAK-DAYS               PIC X(11).
011100         10  NO-ZIPS                    PIC 9(5) OCCURS 5 TIMES.
011200 01  NO-DEFAULT-SUB                     PIC 9(2) VALUE 9.
