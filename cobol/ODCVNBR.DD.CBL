000100*****************************************************************
000200*  ODCVNBR.DD.CBL                                               *
000300*  RANKED SCORING WORK RECORD.  WRITTEN BY ODCVRANK (U1 DEDUP,  *
000400*  SORT AND RANK ASSIGNMENT) AND READ BY ODCVDET AND ODCVSUM TO *
000500*  DRIVE THE DETAIL AND SUMMARY PASSES IN RANK ORDER.  THIS IS  *
000600*  SC-SCORING-REC (ODCVSCR.DD.CBL) WITH RK-RANK PREFIXED.       *
000700*-----------------------------------------------------------------
000800* 2024-02-09 TSM  REQ 88104 - INITIAL LAYOUT FOR THE INTERMEDIATE
000900*                 RANKED WORK FILE BETWEEN ODCVRANK AND ODCVDET *
001000*-----------------------------------------------------------------
001100 01  RK-RANK-REC.
001200     05  RK-RANK                        PIC 9(4).
001300     05  RK-BBL                         PIC 9(10).
001400     05  RK-TOTAL-SCORE                 PIC 9(3)V9(2).
001500     05  RK-CORE-SCORE                  PIC 9(3)V9(2).
001600     05  RK-BONUS-SCORE                 PIC 9(2).
001700     05  RK-COST-SAVINGS-SCORE          PIC 9(2)V9(2).
001800     05  RK-BAS-AUTOMATION-SCORE        PIC 9(2)V9(2).
001900     05  RK-OWNERSHIP-SCORE             PIC 9(2).
002000     05  RK-COMPLEXITY-SCORE            PIC 9(2).
002100     05  RK-ENERGY-STAR-BONUS           PIC 9(1).
002200     05  RK-PRESTIGE-BONUS              PIC 9(1).
002300     05  RK-BASE-ODCV-SAVINGS           PIC 9(9)V9(2).
002400     05  RK-TOTAL-PRESENT-VALUE         PIC 9(9)V9(2).
002500     05  RK-OWNER-BLDG-COUNT            PIC 9(4).
002600     05  RK-ENERGY-STAR-GAP             PIC S9(3)V9(2).
002700     05  RK-GREEN-RATING                PIC X(30).
002800     05  FILLER                         PIC X(19).
