000100*****************************************************************
000200*  ODCVNRG.DD.CBL                                               *
000300*  WHOLE-BUILDING MONTHLY ENERGY USAGE AND COST LAYOUT, YEAR    *
000400*  2023, JAN..DEC BUCKETS.  ELECTRIC IS SPLIT HVAC/NON-HVAC SO  *
000500*  THE DETAIL PROGRAM CAN SUM A WHOLE-BUILDING ELECTRIC FIGURE. *
000600*-----------------------------------------------------------------
000700* 2024-02-06 TSM  REQ 88102 - INITIAL LAYOUT, 12 MONTH BUCKETS  *
000800* 2024-07-30 RJP  REQ 88259 - PACKED THE MONTHLY BUCKETS, FILE  *
000900*                 WAS RUNNING LONG ON THE OVERNIGHT STEP        *
001000*-----------------------------------------------------------------
001100 01  EN-ENERGY-REC.
001200     05  EN-BBL                         PIC 9(10).
001300     05  EN-MONTH-DATA OCCURS 12 TIMES
001400                       INDEXED BY EN-MO-IDX.
001500         10  EN-ELEC-HVAC-KBTU          PIC 9(9)V9(1) COMP-3.
001600         10  EN-ELEC-NONHVAC-KBTU       PIC 9(9)V9(1) COMP-3.
001700         10  EN-GAS-KBTU                PIC 9(9)V9(1) COMP-3.
001800         10  EN-STEAM-KBTU              PIC 9(9)V9(1) COMP-3.
001900         10  EN-ELEC-HVAC-COST          PIC 9(9)V9(2) COMP-3.
002000         10  EN-ELEC-NONHVAC-COST       PIC 9(9)V9(2) COMP-3.
002100         10  EN-GAS-COST                PIC 9(9)V9(2) COMP-3.
002200         10  EN-STEAM-COST              PIC 9(9)V9(2) COMP-3.
002300     05  FILLER                         PIC X(04).
